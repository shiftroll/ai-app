000100*****************************************************************
000200*    CRAPRVL  --  APPROVAL-LOG-FILE RECORD LAYOUT.
000300*    ONE RECORD PER APPROVAL; REVOKED IN PLACE (REVOKED-FLAG/
000400*    REVOKED-REASON SET) RATHER THAN A SEPARATE TRANSACTION.
000500*-----------------------------------------------------------------
000600*    CL-0006  03/14/87  R.OKAFOR     ORIGINAL LAYOUT.              CL-0006
000700*    CL-0016  10/30/98  J.VANCLEVE   Y2K - APPROVED-AT STORED AS   CL-0016
000800*                                    FULL ISO TIMESTAMP TEXT.      CL-0016
000900*    CL-0034  06/19/03  M.PRUITT     ADDED REVOKED-FLAG AND        CL-0034
001000*                                    REVOKED-REASON.               CL-0034
001100*****************************************************************
001200 01  CR-APPROVAL-REC.
001300     05  CR-AP-APPROVAL-ID           PIC X(24).
001400     05  CR-AP-INVOICE-ID            PIC X(20).
001500     05  CR-AP-APPROVER-EMAIL        PIC X(40).
001600     05  CR-AP-APPROVER-NAME         PIC X(30).
001700     05  CR-AP-APPROVED-AT           PIC X(19).
001800     05  CR-AP-APPROVAL-NOTE         PIC X(60).
001900     05  CR-AP-SIGNATURE-HASH        PIC X(24).
002000     05  CR-AP-SNAPSHOT-HASH         PIC X(24).
002100     05  CR-AP-CONFIDENCE-SNAP       PIC 9V99.
002200     05  CR-AP-REVOKED-FLAG          PIC X(01).
002300         88  CR-AP-IS-REVOKED             VALUE 'Y'.
002400     05  CR-AP-REVOKED-REASON        PIC X(53).
002500     05  FILLER                      PIC X(02).

