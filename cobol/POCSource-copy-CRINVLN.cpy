000100*****************************************************************
000200*    CRINVLN  --  INVOICE-LINE-FILE RECORD LAYOUT.
000300*    ONE RECORD PER PRICED INVOICE LINE, WRITTEN BY CRDERIVE AS
000400*    EACH WORK EVENT IS MATCHED AND PRICED.  READ BACK BY CRDELIV
000500*    TO BUILD THE RECOVERED-INVOICE-FILE DELIVERABLE.
000600*-----------------------------------------------------------------
000700*    CL-0003  03/14/87  R.OKAFOR     ORIGINAL LAYOUT.              CL-0003
000800*    CL-0022  02/11/99  J.VANCLEVE   Y2K SWEEP - NO DATE FIELDS    CL-0022
000900*                                    IN THIS RECORD, NO CHANGE     CL-0022
001000*                                    REQUIRED; ENTRY LOGGED PER    CL-0022
001100*                                    STANDARD.                     CL-0022
001200*    CL-0040  10/05/05  S.ABUBAKAR   WIDENED EXPLAIN TEXT TO 120   CL-0040
001300*                                    FOR MULTI-CLAUSE RATIONALE.   CL-0040
001400*****************************************************************
001500 01  CR-INVOICE-LINE-REC.
001600     05  CR-IL-LINE-ID               PIC X(08).
001700     05  CR-IL-LINE-DESCRIPTION      PIC X(60).
001800     05  CR-IL-QUANTITY              PIC S9(5)V99.
001900     05  CR-IL-UNIT                  PIC X(08).
002000     05  CR-IL-UNIT-PRICE            PIC S9(7)V99.
002100     05  CR-IL-AMOUNT                PIC S9(9)V99.
002200     05  CR-IL-SOURCE-CLAUSE-ID      PIC X(16).
002300     05  CR-IL-CONFIDENCE            PIC 9V99.
002400     05  CR-IL-EXCEPTION-FLAG        PIC X(01).
002500         88  CR-IL-IS-EXCEPTION          VALUE 'Y'.
002600     05  CR-IL-EXPLAIN                PIC X(120).
002700     05  FILLER                      PIC X(57).

