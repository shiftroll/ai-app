000100*****************************************************************
000200*    CRCLAUSE  --  CLAUSE-FILE RECORD LAYOUT.
000300*    ONE HEADER RECORD (REC-TYPE = 'H') FOLLOWED BY ONE OR MORE
000400*    CLAUSE DETAIL RECORDS (REC-TYPE = 'C') FOR A SINGLE RUN.
000500*    SHARED BY CRXTRACT (WRITER), CRDERIVE (READER) AND CRANON
000600*    (READER/WRITER OF THE ANONYMIZED COPY).
000700*-----------------------------------------------------------------
000800*    CL-0001  03/14/87  R.OKAFOR     ORIGINAL LAYOUT.              CL-0001
000900*    CL-0014  09/02/98  J.VANCLEVE   Y2K - CONTRACT-ID WIDENED,    CL-0014
001000*                                    NO 2-DIGIT YEAR FIELDS HELD   CL-0014
001100*                                    IN THIS COPYBOOK.             CL-0014
001200*    CL-0031  06/19/03  M.PRUITT     ADDED CFO-APPROVAL-FLAG FOR   CL-0031
001300*                                    REV-REC SENSITIVE CLAUSES.    CL-0031
001400*****************************************************************
001500 01  CR-CLAUSE-FILE-REC.
001600     05  CR-REC-TYPE                 PIC X(01).
001700         88  CR-IS-HEADER-REC             VALUE 'H'.
001800         88  CR-IS-CLAUSE-REC             VALUE 'C'.
001900     05  CR-CLAUSE-HEADER-DATA.
002000         10  CR-HDR-CONTRACT-ID      PIC X(20).
002100         10  CR-HDR-VENDOR-NAME      PIC X(30).
002200         10  CR-HDR-CLIENT-NAME      PIC X(30).
002300         10  CR-HDR-CURRENCY         PIC X(03).
002400         10  CR-HDR-PAYTERMS-DAYS    PIC 9(03).
002500         10  CR-HDR-STATUS           PIC X(12).
002600         10  FILLER                  PIC X(31).
002700     05  CR-CLAUSE-DETAIL-DATA REDEFINES CR-CLAUSE-HEADER-DATA.
002800         10  CR-CLS-CLAUSE-ID        PIC X(16).
002900         10  CR-CLS-CLAUSE-TYPE      PIC X(18).
003000             88  CR-CLS-IS-RATE-CARD       VALUE 'rate_card'.
003100             88  CR-CLS-IS-MILESTONE       VALUE
003200                                         'milestone_payment'.
003300             88  CR-CLS-IS-FIXED-FEE       VALUE 'fixed_fee'.
003400             88  CR-CLS-IS-PAYMENT-TERMS   VALUE 'payment_terms'.
003500             88  CR-CLS-IS-PENALTY         VALUE 'penalty'.
003600             88  CR-CLS-IS-DISCOUNT        VALUE 'discount'.
003700             88  CR-CLS-IS-EXPENSE-MARKUP  VALUE 'expense_markup'.
003800         10  CR-CLS-DESCRIPTION      PIC X(60).
003900         10  CR-CLS-VALUE            PIC S9(7)V99.
004000         10  CR-CLS-UNIT             PIC X(08).
004100         10  CR-CLS-CONFIDENCE       PIC 9V99.
004200         10  CR-CLS-CFO-APPRVL-FLAG  PIC X(01).
004300             88  CR-CLS-CFO-REQUIRED       VALUE 'Y'.
004400         10  FILLER                  PIC X(14).

