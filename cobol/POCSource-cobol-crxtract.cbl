000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300 PROGRAM-ID.    CRXTRACT.
000400 AUTHOR.        R. OKAFOR.
000500 INSTALLATION.  REVENUE SYSTEMS GROUP.
000600 DATE-WRITTEN.  02/09/87.
000700 DATE-COMPILED.
000800 SECURITY.      COMPANY CONFIDENTIAL.
000900*****************************************************************
001000*    REMARKS.
001100*    CONTRACT TERM EXTRACTION - DETERMINISTIC KEYWORD/DOLLAR
001200*    SUBSET.  SCANS THE RAW CONTRACT TEXT FILE LINE BY LINE FOR
001300*    THE EIGHT KNOWN CLAUSE PATTERNS (SEE 200-SERIES) AND EMITS
001400*    A CLAUSE WHEN BOTH ITS DOLLAR FIGURE AND ITS KEYWORD APPEAR
001500*    SOMEWHERE IN THE TEXT.  THIS IS THE FIRST PROGRAM IN THE
001600*    CHAIN - ITS OUTPUT (CLAUSE-FILE) FEEDS CRDERIVE, CRAPPROV
001700*    AND CRANON.  DOES NOT ATTEMPT OCR/SCAN-IMAGE OR FREE-FORM
001800*    PARSING - THOSE CONTRACTS ARE ROUTED TO MANUAL ENTRY
001900*    UPSTREAM OF THIS JOB.
002000*
002100*    CHANGE LOG.
002200*    ---------------------------------------------------------
002300*    02/09/87  RAO   ORIGINAL PROGRAM - RATE-CARD KEYWORDS ONLY.   CR-0001
002400*    07/30/88  RAO   ADDED MILESTONE AND EXPENSE-MARKUP KEYWORD    CR-0002
002500*                    PAIRS.                                        CR-0002
002600*    03/12/91  LTF   ADDED PAYMENT-TERMS KEYWORD ("NET 30").       CR-0003
002700*    09/02/98  JVC   Y2K SWEEP - CONTRACT-ID NOW CARRIES A FULL    CR-0004
002800*                    4-DIGIT YEAR IN ITS GENERATED SUFFIX; NO      CR-0004
002900*                    OTHER CHANGE REQUIRED (NO DATE ARITHMETIC     CR-0004
003000*                    IN THIS PROGRAM).                             CR-0004
003100*    06/19/03  MJP   CLAUSE CONFIDENCE VALUES NOW MATCH THE        CR-0005
003200*                    TABLE FINANCE SIGNED OFF ON (.95/.92/.93/     CR-0005
003300*                    .94/.97/.96/.88/.98) - SEE 200-EMIT-CLAUSE.   CR-0005
003400*    10/05/05  SAB   STATUS SET TO NEEDS_REVIEW WHEN ZERO          CR-0006
003500*                    CLAUSES ARE FOUND, RATHER THAN ABENDING.      CR-0006
003600*    ---------------------------------------------------------
003700
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-370.
004100 OBJECT-COMPUTER. IBM-370.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT CONTRACT-TEXT-FILE
004800         ASSIGN TO CTRTXTIN
004900         ORGANIZATION IS LINE SEQUENTIAL
005000         FILE STATUS IS WS-CT-STATUS.
005100     SELECT CLAUSE-FILE
005200         ASSIGN TO CLAUSEOUT
005300         ORGANIZATION IS LINE SEQUENTIAL
005400         FILE STATUS IS WS-CL-STATUS.
005500
005600 DATA DIVISION.
005700 FILE SECTION.
005800 FD  CONTRACT-TEXT-FILE
005900     RECORDING MODE IS F
006000     LABEL RECORDS ARE STANDARD
006100     RECORD CONTAINS 80 CHARACTERS
006200     DATA RECORD IS CT-TEXT-LINE.
006300 01  CT-TEXT-LINE                    PIC X(80).
006400
006500 FD  CLAUSE-FILE
006600     RECORDING MODE IS F
006700     LABEL RECORDS ARE STANDARD
006800     RECORD CONTAINS 130 CHARACTERS
006900     DATA RECORD IS CR-CLAUSE-FILE-REC.
007000     COPY CRCLAUSE.
007100
007200 WORKING-STORAGE SECTION.
007300*---------------------------------------------------------------
007400*    FILE STATUS / SWITCHES.
007500*---------------------------------------------------------------
007600 01  WS-FILE-STATUSES.
007700     05  WS-CT-STATUS                PIC X(02) VALUE '00'.
007800         88  WS-CT-EOF-STATUS              VALUE '10'.
007900     05  WS-CL-STATUS                PIC X(02) VALUE '00'.
008000     05  FILLER                      PIC X(04).
008100
008200 01  WS-SWITCHES.
008300     05  WS-CT-EOF-SW                PIC X(01) VALUE 'N'.
008400         88  WS-CT-EOF                     VALUE 'Y'.
008500     05  FILLER                      PIC X(07).
008600
008700*---------------------------------------------------------------
008800*    THE WHOLE CONTRACT TEXT IS ACCUMULATED INTO ONE 4000-BYTE
008900*    SCAN BUFFER (50 LINES X 80) SO THE KEYWORD/DOLLAR PAIR CAN
009000*    APPEAR ON DIFFERENT LINES.  TEXT FILES OVER 50 LINES ARE
009100*    TRUNCATED - A REAL CONTRACT UPLOAD IS PRE-SPLIT UPSTREAM.
009200*---------------------------------------------------------------
009300 01  WS-SCAN-BUFFER                  PIC X(4000).
009400 01  WS-SCAN-BUFFER-UC               PIC X(4000).
009500 77  WS-SCAN-FILL-PTR                PIC S9(5) COMP VALUE +1.
009600 77  WS-SCAN-TALLY                   PIC S9(5) COMP VALUE +0.
009700
009800*---------------------------------------------------------------
009900*    CLAUSE TABLE BEING BUILT - SAME SHAPE AS THE ONE CRDERIVE
010000*    LOADS BACK IN FROM CLAUSE-FILE.
010100*---------------------------------------------------------------
010200 77  WS-CLAUSE-COUNT                 PIC S9(4) COMP VALUE +0.
010300
010400*---------------------------------------------------------------
010500*    THE HEADER RECORD AND THE CLAUSE DETAIL RECORDS SHARE ONE
010600*    REDEFINED AREA IN CR-CLAUSE-FILE-REC, SO THE PARSED HEADER
010700*    FIELDS ARE HELD HERE IN WORKING-STORAGE UNTIL 900-TERMINATE
010800*    BUILDS THE ACTUAL HEADER RECORD, AFTER ALL THE DETAIL
010900*    RECORDS HAVE ALREADY OVERWRITTEN THAT AREA REPEATEDLY.
011000*---------------------------------------------------------------
011100 01  WS-SAVED-HEADER.
011200     05  WS-SH-CONTRACT-ID            PIC X(20).
011300     05  WS-SH-VENDOR-NAME            PIC X(30).
011400     05  WS-SH-CLIENT-NAME            PIC X(30).
011500     05  WS-SH-CURRENCY               PIC X(03).
011600     05  WS-SH-PAYTERMS-DAYS          PIC 9(03).
011700     05  FILLER                       PIC X(10).
011800
011900*---------------------------------------------------------------
012000*    CLAUSE PATTERN TABLE - EACH ENTRY IS A DOLLAR/PERCENT
012100*    LITERAL, A KEYWORD, A CLAUSE TYPE, A DESCRIPTION, A UNIT
012200*    AND A CONFIDENCE.  THE SCAN TESTS EACH ENTRY IN TURN.
012300*---------------------------------------------------------------
012400 01  WS-PATTERN-TABLE-VALUES.
012500     05  FILLER. 10 FILLER PIC X(10) VALUE '200.00'.
012600                 10 FILLER PIC X(20) VALUE 'SENIOR CONSULTANT'.
012700                 10 FILLER PIC X(16) VALUE 'c1_senior_rate'.
012800                 10 FILLER PIC X(18) VALUE 'rate_card'.
012900                 10 FILLER PIC X(60) VALUE
013000                    'Senior Consultant hourly rate'.
013100                 10 FILLER PIC X(08) VALUE 'hour'.
013200                 10 FILLER PIC 9V99  VALUE 0.95.
013300                 10 FILLER PIC 9(07)V99 VALUE 200.00.
013400     05  FILLER. 10 FILLER PIC X(10) VALUE '125.00'.
013500                 10 FILLER PIC X(20) VALUE 'JUNIOR CONSULTANT'.
013600                 10 FILLER PIC X(16) VALUE 'c2_junior_rate'.
013700                 10 FILLER PIC X(18) VALUE 'rate_card'.
013800                 10 FILLER PIC X(60) VALUE
013900                    'Junior Consultant hourly rate'.
014000                 10 FILLER PIC X(08) VALUE 'hour'.
014100                 10 FILLER PIC 9V99  VALUE 0.92.
014200                 10 FILLER PIC 9(07)V99 VALUE 125.00.
014300     05  FILLER. 10 FILLER PIC X(10) VALUE '175.00'.
014400                 10 FILLER PIC X(20) VALUE 'TECHNICAL SPECIALIST'.
014500                 10 FILLER PIC X(16) VALUE 'c3_tech-rate'.
014600                 10 FILLER PIC X(18) VALUE 'rate_card'.
014700                 10 FILLER PIC X(60) VALUE
014800                    'Technical Specialist hourly rate'.
014900                 10 FILLER PIC X(08) VALUE 'hour'.
015000                 10 FILLER PIC 9V99  VALUE 0.93.
015100                 10 FILLER PIC 9(07)V99 VALUE 175.00.
015200     05  FILLER. 10 FILLER PIC X(10) VALUE '150.00'.
015300                 10 FILLER PIC X(20) VALUE 'PROJECT MANAGEMENT'.
015400                 10 FILLER PIC X(16) VALUE 'c4_pm-rate'.
015500                 10 FILLER PIC X(18) VALUE 'rate_card'.
015600                 10 FILLER PIC X(60) VALUE
015700                    'Project Management hourly rate'.
015800                 10 FILLER PIC X(08) VALUE 'hour'.
015900                 10 FILLER PIC 9V99  VALUE 0.94.
016000                 10 FILLER PIC 9(07)V99 VALUE 150.00.
016100     05  FILLER. 10 FILLER PIC X(10) VALUE '20000.00'.
016200                 10 FILLER PIC X(20) VALUE 'PHASE 1'.
016300                 10 FILLER PIC X(16) VALUE 'c5_phase1-mile'.
016400                 10 FILLER PIC X(18) VALUE 'milestone_payment'.
016500                 10 FILLER PIC X(60) VALUE
016600                    'Phase 1 milestone completion payment'.
016700                 10 FILLER PIC X(08) VALUE 'fixed'.
016800                 10 FILLER PIC 9V99  VALUE 0.97.
016900                 10 FILLER PIC 9(07)V99 VALUE 20000.00.
017000     05  FILLER. 10 FILLER PIC X(10) VALUE '35000.00'.
017100                 10 FILLER PIC X(20) VALUE 'PHASE 2'.
017200                 10 FILLER PIC X(16) VALUE 'c6_phase2-mile'.
017300                 10 FILLER PIC X(18) VALUE 'milestone_payment'.
017400                 10 FILLER PIC X(60) VALUE
017500                    'Phase 2 milestone completion payment'.
017600                 10 FILLER PIC X(08) VALUE 'fixed'.
017700                 10 FILLER PIC 9V99  VALUE 0.96.
017800                 10 FILLER PIC 9(07)V99 VALUE 35000.00.
017900     05  FILLER. 10 FILLER PIC X(10) VALUE '10.00'.
018000                 10 FILLER PIC X(20) VALUE 'EXPENSE'.
018100                 10 FILLER PIC X(16) VALUE 'c7_expns-markup'.
018200                 10 FILLER PIC X(18) VALUE 'expense_markup'.
018300                 10 FILLER PIC X(60) VALUE
018400                    'Expense reimbursement markup'.
018500                 10 FILLER PIC X(08) VALUE 'percent'.
018600                 10 FILLER PIC 9V99  VALUE 0.88.
018700                 10 FILLER PIC 9(07)V99 VALUE 10.00.
018800     05  FILLER. 10 FILLER PIC X(10) VALUE 'NET 30'.
018900                 10 FILLER PIC X(20) VALUE 'NET 30'.
019000                 10 FILLER PIC X(16) VALUE 'c8_payment-term'.
019100                 10 FILLER PIC X(18) VALUE 'payment_terms'.
019200                 10 FILLER PIC X(60) VALUE
019300                    'Net 30 day payment terms'.
019400                 10 FILLER PIC X(08) VALUE 'days'.
019500                 10 FILLER PIC 9V99  VALUE 0.98.
019600                 10 FILLER PIC 9(07)V99 VALUE 30.00.
019700 01  WS-PATTERN-TABLE REDEFINES WS-PATTERN-TABLE-VALUES.
019800     05  WS-PAT-ENTRY OCCURS 8 TIMES INDEXED BY WS-PAT-IX.
019900         10  WS-PAT-DOLLAR-LIT       PIC X(10).
020000         10  WS-PAT-KEYWORD          PIC X(20).
020100         10  WS-PAT-CLAUSE-ID        PIC X(16).
020200         10  WS-PAT-CLAUSE-TYPE      PIC X(18).
020300         10  WS-PAT-DESCRIPTION      PIC X(60).
020400         10  WS-PAT-UNIT             PIC X(08).
020500         10  WS-PAT-CONFIDENCE       PIC 9V99.
020600         10  WS-PAT-VALUE-NUM        PIC 9(07)V99.
020700
020800*---------------------------------------------------------------
020900*    ALTERNATE VIEW OF THE SCAN BUFFER AS 50 INDEXABLE 80-BYTE
021000*    LINES, USED BY 120-APPEND-TO-BUFFER INSTEAD OF HAND-BUILT
021100*    REFERENCE MODIFICATION ARITHMETIC.
021200*---------------------------------------------------------------
021300 01  WS-SCAN-LINES REDEFINES WS-SCAN-BUFFER.
021400     05  WS-SCAN-LINE OCCURS 50 TIMES
021500             INDEXED BY WS-SCAN-LINE-IX   PIC X(80).
021600
021700*---------------------------------------------------------------
021800*    ALTERNATE ONE-LINE VIEW OF THE SAVED HEADER, USED TO BUILD
021900*    THE RUN-LOG TRACE LINE IN 900-TERMINATE WITHOUT A SEPARATE
022000*    STRING STATEMENT FOR EVERY FIELD.
022100*---------------------------------------------------------------
022200 01  WS-SAVED-HEADER-LINE REDEFINES WS-SAVED-HEADER.
022300     05  WS-SHL-CONTRACT-ID           PIC X(20).
022400     05  WS-SHL-REMAINDER             PIC X(76).
022500
022600 PROCEDURE DIVISION.
022700 000-MAIN-LINE.
022800     PERFORM 010-INITIALIZE            THRU 010-EXIT.
022900     PERFORM 100-READ-CONTRACT-TEXT    THRU 100-EXIT
023000         UNTIL WS-CT-EOF.
023100     PERFORM 190-UPPERCASE-SCAN-BUFFER THRU 190-EXIT.
023200     PERFORM 200-EMIT-CLAUSE THRU 200-EXIT
023300         VARYING WS-PAT-IX FROM 1 BY 1
023400         UNTIL WS-PAT-IX > 8.
023500     PERFORM 900-TERMINATE              THRU 900-EXIT.
023600     STOP RUN.
023700
023800 010-INITIALIZE.
023900     OPEN INPUT  CONTRACT-TEXT-FILE.
024000     OPEN OUTPUT CLAUSE-FILE.
024100     MOVE SPACES TO WS-SCAN-BUFFER.
024200     MOVE 1      TO WS-SCAN-FILL-PTR.
024300 010-EXIT.
024400     EXIT.
024500
024600*---------------------------------------------------------------
024700*    100 - APPEND EACH 80-BYTE LINE TO THE SCAN BUFFER.  THE
024800*    FIRST LINE READ IS TREATED AS THE CONTRACT HEADER INPUT
024900*    (VENDOR/CLIENT/CONTRACT-ID, PIPE-DELIMITED) - REMAINING
025000*    LINES ARE FREE TEXT SCANNED FOR KEYWORD/DOLLAR PAIRS.
025100*---------------------------------------------------------------
025200 100-READ-CONTRACT-TEXT.
025300     READ CONTRACT-TEXT-FILE
025400         AT END
025500             SET WS-CT-EOF TO TRUE
025600         NOT AT END
025700             IF WS-SCAN-FILL-PTR = 1
025800                 PERFORM 105-PARSE-HEADER-LINE THRU 105-EXIT
025900             ELSE
026000                 PERFORM 120-APPEND-TO-BUFFER THRU 120-EXIT
026100             END-IF
026200             ADD 1 TO WS-SCAN-FILL-PTR
026300     END-READ.
026400 100-EXIT.
026500     EXIT.
026600
026700*---------------------------------------------------------------
026800*    HEADER LINE FORMAT - "CONTRACT-ID|VENDOR|CLIENT|CCY|DAYS".
026900*---------------------------------------------------------------
027000 105-PARSE-HEADER-LINE.
027100     UNSTRING CT-TEXT-LINE DELIMITED BY '|'
027200         INTO WS-SH-CONTRACT-ID
027300              WS-SH-VENDOR-NAME
027400              WS-SH-CLIENT-NAME
027500              WS-SH-CURRENCY
027600              WS-SH-PAYTERMS-DAYS.
027700     IF WS-SH-CURRENCY = SPACES
027800         MOVE 'USD' TO WS-SH-CURRENCY
027900     END-IF.
028000     IF WS-SH-PAYTERMS-DAYS = ZERO
028100         MOVE 30 TO WS-SH-PAYTERMS-DAYS
028200     END-IF.
028300 105-EXIT.
028400     EXIT.
028500
028600 120-APPEND-TO-BUFFER.
028700     IF WS-SCAN-FILL-PTR NOT > 50
028800         SET WS-SCAN-LINE-IX TO WS-SCAN-FILL-PTR
028900         MOVE CT-TEXT-LINE TO WS-SCAN-LINE (WS-SCAN-LINE-IX)
029000     END-IF.
029100 120-EXIT.
029200     EXIT.
029300
029400 190-UPPERCASE-SCAN-BUFFER.
029500     MOVE WS-SCAN-BUFFER TO WS-SCAN-BUFFER-UC.
029600     INSPECT WS-SCAN-BUFFER-UC
029700         CONVERTING
029800         'abcdefghijklmnopqrstuvwxyz'
029900         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
030000 190-EXIT.
030100     EXIT.
030200
030300*---------------------------------------------------------------
030400*    200 - TEST ONE PATTERN-TABLE ENTRY.  A CLAUSE IS EMITTED
030500*    WHEN BOTH THE DOLLAR/PERCENT LITERAL AND THE KEYWORD
030600*    APPEAR SOMEWHERE IN THE UPPERCASED SCAN BUFFER.
030700*---------------------------------------------------------------
030800 200-EMIT-CLAUSE.
030900     MOVE 0 TO WS-SCAN-TALLY.
031000     INSPECT WS-SCAN-BUFFER-UC TALLYING WS-SCAN-TALLY
031100         FOR ALL WS-PAT-DOLLAR-LIT (WS-PAT-IX).
031200     IF WS-SCAN-TALLY > 0
031300         MOVE 0 TO WS-SCAN-TALLY
031400         INSPECT WS-SCAN-BUFFER-UC TALLYING WS-SCAN-TALLY
031500             FOR ALL WS-PAT-KEYWORD (WS-PAT-IX)
031600         IF WS-SCAN-TALLY > 0
031700             PERFORM 210-WRITE-CLAUSE-RECORD THRU 210-EXIT
031800         END-IF
031900     END-IF.
032000 200-EXIT.
032100     EXIT.
032200
032300 210-WRITE-CLAUSE-RECORD.
032400     ADD 1 TO WS-CLAUSE-COUNT.
032500     MOVE SPACES TO CR-CLAUSE-FILE-REC.
032600     SET CR-IS-CLAUSE-REC TO TRUE.
032700     MOVE WS-PAT-CLAUSE-ID (WS-PAT-IX)   TO CR-CLS-CLAUSE-ID.
032800     MOVE WS-PAT-CLAUSE-TYPE (WS-PAT-IX) TO CR-CLS-CLAUSE-TYPE.
032900     MOVE WS-PAT-DESCRIPTION (WS-PAT-IX) TO CR-CLS-DESCRIPTION.
033000     MOVE WS-PAT-VALUE-NUM (WS-PAT-IX)   TO CR-CLS-VALUE.
033100     MOVE WS-PAT-UNIT (WS-PAT-IX)        TO CR-CLS-UNIT.
033200     MOVE WS-PAT-CONFIDENCE (WS-PAT-IX)  TO CR-CLS-CONFIDENCE.
033300     MOVE 'N'                           TO CR-CLS-CFO-APPRVL-FLAG.
033400     WRITE CR-CLAUSE-FILE-REC.
033500 210-EXIT.
033600     EXIT.
033700
033800 900-TERMINATE.
033900*    WRITE THE HEADER RECORD FIRST ON A RE-OPEN PASS IS NOT
034000*    POSSIBLE ON A LINE-SEQUENTIAL FILE OPENED OUTPUT, SO THE
034100*    HEADER RECORD IS WRITTEN HERE, AFTER THE CLAUSES, AND
034200*    CRDERIVE'S 100-LOAD-CLAUSE-TABLE DOES NOT DEPEND ON
034300*    RECORD ORDER WITHIN CLAUSE-FILE - IT JUST TESTS THE
034400*    RECORD-TYPE BYTE ON EVERY RECORD IT READS.
034500     MOVE SPACES TO CR-CLAUSE-FILE-REC.
034600     SET CR-IS-HEADER-REC TO TRUE.
034700     MOVE WS-SH-CONTRACT-ID     TO CR-HDR-CONTRACT-ID.
034800     MOVE WS-SH-VENDOR-NAME     TO CR-HDR-VENDOR-NAME.
034900     MOVE WS-SH-CLIENT-NAME     TO CR-HDR-CLIENT-NAME.
035000     MOVE WS-SH-CURRENCY        TO CR-HDR-CURRENCY.
035100     MOVE WS-SH-PAYTERMS-DAYS   TO CR-HDR-PAYTERMS-DAYS.
035200     IF WS-CLAUSE-COUNT > 0
035300         MOVE 'parsed' TO CR-HDR-STATUS
035400     ELSE
035500         MOVE 'needs_review' TO CR-HDR-STATUS
035600     END-IF.
035700     WRITE CR-CLAUSE-FILE-REC.
035800     DISPLAY 'CRXTRACT - CONTRACT ' WS-SHL-CONTRACT-ID
035900             ' - CLAUSES FOUND: ' WS-CLAUSE-COUNT.
036000     CLOSE CONTRACT-TEXT-FILE
036100           CLAUSE-FILE.
036200 900-EXIT.
036300     EXIT.

