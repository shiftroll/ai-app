000100*****************************************************************
000200*    CRRECOV  --  RECOVERED-INVOICE-FILE RECORD LAYOUT.
000300*    THE "RECOVERED INVOICES" DETAIL DELIVERABLE - ONE RECORD
000400*    PER INVOICE LINE, WITH THE INVOICE-LEVEL COLUMNS CRDELIV
000500*    ADDS BACK IN ONCE THE INVOICE HEADER IS FINAL.
000600*-----------------------------------------------------------------
000700*    CL-0008  03/14/87  R.OKAFOR     ORIGINAL LAYOUT.              CL-0008
000800*    CL-0039  10/05/05  S.ABUBAKAR   ADDED STATUS COLUMN SO THE    CL-0039
000900*                                    DETAIL FILE STANDS ALONE      CL-0039
001000*                                    WITHOUT A HEADER JOIN.        CL-0039
001100*****************************************************************
001200 01  CR-RECOVERED-LINE-REC.
001300     05  CR-RL-INVOICE-ID            PIC X(20).
001400     05  CR-RL-CONTRACT-ID           PIC X(20).
001500     05  CR-RL-LINE-DESCRIPTION      PIC X(60).
001600     05  CR-RL-QUANTITY              PIC S9(5)V99.
001700     05  CR-RL-UNIT                  PIC X(08).
001800     05  CR-RL-UNIT-PRICE            PIC S9(7)V99.
001900     05  CR-RL-AMOUNT                PIC S9(9)V99.
002000     05  CR-RL-SOURCE-CLAUSE-ID      PIC X(16).
002100     05  CR-RL-CONFIDENCE            PIC 9V99.
002200     05  CR-RL-EXPLAIN               PIC X(120).
002300     05  CR-RL-STATUS                PIC X(16).
002400     05  FILLER                      PIC X(10).

