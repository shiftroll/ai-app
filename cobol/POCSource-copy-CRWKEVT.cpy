000100*****************************************************************
000200*    CRWKEVT  --  WORKEVENT-FILE RECORD LAYOUT.
000300*    ONE RECORD PER TIMESHEET ENTRY, MILESTONE COMPLETION OR
000400*    EXPENSE LINE.  FILE IS SORTED BY EVENT DATE ON ARRIVAL; WE
000500*    PRESERVE FILE ORDER FOR OUTPUT (NO RE-SORT IN CRDERIVE).
000600*-----------------------------------------------------------------
000700*    CL-0002  03/14/87  R.OKAFOR     ORIGINAL LAYOUT.              CL-0002
000800*    CL-0019  01/08/99  J.VANCLEVE   Y2K - EVENT-DATE STORED AS    CL-0019
000900*                                    FULL ISO TEXT, NOT PACKED     CL-0019
001000*                                    2-DIGIT YEAR.                 CL-0019
001100*****************************************************************
001200 01  CR-WORKEVENT-REC.
001300     05  CR-WE-EVENT-ID              PIC X(12).
001400     05  CR-WE-EVENT-DATE            PIC X(10).
001500     05  CR-WE-EVENT-DATE-N REDEFINES CR-WE-EVENT-DATE.
001600         10  CR-WE-EVDT-YYYY         PIC 9(04).
001700         10  FILLER                  PIC X(01).
001800         10  CR-WE-EVDT-MM           PIC 9(02).
001900         10  FILLER                  PIC X(01).
002000         10  CR-WE-EVDT-DD           PIC 9(02).
002100     05  CR-WE-DESCRIPTION           PIC X(60).
002200     05  CR-WE-UNITS                 PIC S9(5)V99.
002300     05  CR-WE-UNIT-TYPE             PIC X(10).
002400         88  CR-WE-IS-HOUR                VALUE 'hour'.
002500         88  CR-WE-IS-MILESTONE           VALUE 'milestone'.
002600         88  CR-WE-IS-EXPENSE             VALUE 'expense'.
002700     05  CR-WE-AMOUNT                PIC S9(7)V99.
002800     05  CR-WE-EXTERNAL-REF          PIC X(16).
002900     05  FILLER                      PIC X(01).

