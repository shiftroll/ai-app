000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300 PROGRAM-ID.    CRAUDLOG.
000400 AUTHOR.        R. OKAFOR.
000500 INSTALLATION.  REVENUE SYSTEMS GROUP.
000600 DATE-WRITTEN.  03/21/87.
000700 DATE-COMPILED.
000800 SECURITY.      COMPANY CONFIDENTIAL.
000900*****************************************************************
001000*    REMARKS.
001100*    CALLED SUBPROGRAM - APPENDS ONE RECORD TO THE AUDIT TRAIL
001200*    (AUDIT-LOG-FILE) FOR EVERY ACTION TAKEN AGAINST A CONTRACT,
001300*    INVOICE OR APPROVAL.  THIS IS THE ONLY PROGRAM THAT OPENS
001400*    AUDIT-LOG-FILE FOR OUTPUT; CRDERIVE AND CRAPPROV CALL IN
001500*    HERE RATHER THAN WRITE THE FILE THEMSELVES SO THE LOG-ID
001600*    AND PAYLOAD-HASH ARE BUILT THE SAME WAY NO MATTER WHO IS
001700*    LOGGING THE ACTION.  CALLER PASSES 'CLOSEFILE' AS THE
001800*    ACTION-KIND AT END OF RUN TO FLUSH AND CLOSE.
001900*
002000*    CHANGE LOG.
002100*    ---------------------------------------------------------
002200*    03/21/87  RAO   ORIGINAL PROGRAM - CALLED FROM CRDERIVE       CR-0001
002300*                    ONLY, LOG-ID BUILT FROM CALL COUNTER ALONE.   CR-0001
002400*    08/02/88  RAO   ADDED PAYLOAD-HASH COMPUTATION (XLATE TABLE   CR-0002
002500*                    METHOD - SEE 310-HASH-ONE-CHARACTER).         CR-0002
002600*    02/14/90  LTF   CRAPPROV NOW ALSO CALLS THIS MODULE FOR       CR-0003
002700*                    APPROVE/REJECT/REVOKE ENTRIES.                CR-0003
002800*    11/09/91  LTF   ADDED ENTITY-TYPE 88-LEVELS FOR READABILITY.  CR-0004
002900*    05/30/93  RAO   CLOSEFILE PSEUDO-ACTION ADDED SO CALLERS      CR-0005
003000*                    DO NOT HAVE TO OPEN/CLOSE THE AUDIT FILE      CR-0005
003100*                    THEMSELVES.                                   CR-0005
003200*    09/02/98  JVC   Y2K REMEDIATION - WS-CURR-DATE WINDOWED,      CR-0006
003300*                    TIMESTAMP NOW CARRIES A FULL 4-DIGIT YEAR.    CR-0006
003400*                    VERIFIED AGAINST TEST DATES IN 1999 AND       CR-0006
003500*                    2000; NO MORE "00" CENTURY BUG IN LOG-ID.     CR-0006
003600*    03/17/03  MJP   ADDED EXPORT ACTION-KIND FOR ERP PUSH         CR-0007
003700*                    NOTATION (FIELD MAPPING ONLY, NO NETWORK      CR-0007
003800*                    CALL IN THIS MODULE).                         CR-0007
003900*    06/01/07  SAB   TIGHTENED 310-HASH-ONE-CHARACTER SEARCH TO    CR-0008
004000*                    STOP RUNAWAY WHEN LOWERCASE TEXT SLIPS IN     CR-0008
004100*                    FROM A FREE-TEXT NOTE FIELD.                  CR-0008
004200*    ---------------------------------------------------------
004300
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-370.
004700 OBJECT-COMPUTER. IBM-370.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT AUDIT-LOG-FILE
005400         ASSIGN TO AUDITLOG
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS WS-AUDIT-STATUS.
005700
005800 DATA DIVISION.
005900 FILE SECTION.
006000 FD  AUDIT-LOG-FILE
006100     RECORDING MODE IS F
006200     LABEL RECORDS ARE STANDARD
006300     RECORD CONTAINS 250 CHARACTERS
006400     DATA RECORD IS CR-AUDIT-REC.
006500     COPY CRAUDRC.
006600
006700 WORKING-STORAGE SECTION.
006800*---------------------------------------------------------------
006900*    FILE STATUS / SWITCHES.
007000*---------------------------------------------------------------
007100 01  WS-FILE-SWITCHES.
007200     05  WS-AUDIT-STATUS             PIC X(02) VALUE '00'.
007300         88  WS-AUDIT-OK                  VALUE '00'.
007400     05  WS-AUDIT-OPEN-SW            PIC X(01) VALUE 'N'.
007500         88  WS-AUDIT-IS-OPEN             VALUE 'Y'.
007600     05  FILLER                      PIC X(05).
007700
007800*---------------------------------------------------------------
007900*    CALL COUNTER - USED FOR THE LOG-ID SUFFIX.
008000*---------------------------------------------------------------
008100 01  WS-COUNTERS.
008200     05  WS-CALL-CTR                 PIC S9(7) COMP VALUE +0.
008300     05  WS-HASH-IDX                 PIC S9(4) COMP VALUE +0.
008400     05  WS-HASH-ACCUM               PIC S9(9) COMP VALUE +0.
008500     05  FILLER                      PIC X(04).
008600
008700*---------------------------------------------------------------
008800*    DATE/TIME WORK AREA - SEE CHANGE LOG 09/02/98 (Y2K).
008900*---------------------------------------------------------------
009000 01  WS-DATE-TIME-WORK.
009100     05  WS-CURR-DATE                PIC 9(6).
009200     05  WS-CURR-DATE-R REDEFINES WS-CURR-DATE.
009300         10  WS-CD-YY                PIC 99.
009400         10  WS-CD-MM                PIC 99.
009500         10  WS-CD-DD                PIC 99.
009600     05  WS-CURR-TIME                PIC 9(8).
009700     05  WS-CURR-TIME-R REDEFINES WS-CURR-TIME.
009800         10  WS-CT-HH                PIC 99.
009900         10  WS-CT-MN                PIC 99.
010000         10  WS-CT-SS                PIC 99.
010100         10  WS-CT-HS                PIC 99.
010200     05  WS-FULL-YEAR                PIC 9(4).
010300     05  WS-ISO-TIMESTAMP.
010400         10  WS-TS-YYYY               PIC 9(4).
010500         10  FILLER                   PIC X(1) VALUE '-'.
010600         10  WS-TS-MM                 PIC 9(2).
010700         10  FILLER                   PIC X(1) VALUE '-'.
010800         10  WS-TS-DD                 PIC 9(2).
010900         10  FILLER                   PIC X(1) VALUE ' '.
011000         10  WS-TS-HH                 PIC 9(2).
011100         10  FILLER                   PIC X(1) VALUE ':'.
011200         10  WS-TS-MN                 PIC 9(2).
011300         10  FILLER                   PIC X(1) VALUE ':'.
011400         10  WS-TS-SS                 PIC 9(2).
011500     05  FILLER                      PIC X(04).
011600
011700*---------------------------------------------------------------
011800*    LOG-ID BUILD AREA - "log_<TIMESTAMP>_<SUFFIX>".
011900*---------------------------------------------------------------
012000 01  WS-LOG-ID-WORK.
012100     05  WS-LID-SUFFIX               PIC 9(7).
012200     05  FILLER                      PIC X(17).
012300
012400 77  WS-BUILT-LOG-ID                 PIC X(24).
012500
012600*---------------------------------------------------------------
012700*    PAYLOAD HASH WORK AREA.  THE CHECKSUM IS DELIBERATELY
012800*    SIMPLE - THIS IS A TAMPER-EVIDENCE STAMP, NOT ENCRYPTION.
012900*    EACH CHARACTER OF WS-PAYLOAD-STRING IS LOOKED UP IN
013000*    WS-XLATE-ENTRY AND ITS TABLE POSITION MULTIPLIED BY ITS
013100*    POSITION IN THE STRING, ACCUMULATED AND THEN REDUCED MOD
013200*    999999999.
013300*---------------------------------------------------------------
013400 01  WS-PAYLOAD-STRING               PIC X(80).
013500 01  WS-PAYLOAD-TABLE REDEFINES WS-PAYLOAD-STRING.
013600     05  WS-PL-CHAR OCCURS 80 TIMES  PIC X(01).
013700
013800 01  WS-XLATE-CHARS                  PIC X(37) VALUE
013900     'ABCDEFGHIJKLMNOPQRSTUVWXYZ0123456789 '.
014000 01  WS-XLATE-TABLE REDEFINES WS-XLATE-CHARS.
014100     05  WS-XLATE-ENTRY OCCURS 37 TIMES
014200             INDEXED BY WS-XLATE-IX    PIC X(01).
014300
014400 01  WS-HASH-OUTPUT.
014500     05  FILLER                      PIC X(04) VALUE 'CKS-'.
014600     05  WS-HASH-DIGITS               PIC 9(9).
014700     05  FILLER                      PIC X(11).
014800
014900 77  WS-BUILT-PAYLOAD-HASH            PIC X(24).
015000
015100*---------------------------------------------------------------
015200*    ENTITY-TYPE / ACTION-KIND SANITY 88-LEVELS SHARE THE
015300*    LINKAGE COPY OF CRAUDRC - SEE LINKAGE SECTION.
015400*---------------------------------------------------------------
015500
015600 LINKAGE SECTION.
015700 01  CR-AUD-ACTION-KIND              PIC X(10).
015800 01  CR-AUD-ENTITY-TYPE              PIC X(10).
015900 01  CR-AUD-ENTITY-ID                PIC X(20).
016000 01  CR-AUD-ACTOR-ID                 PIC X(40).
016100 01  CR-AUD-CONFIDENCE               PIC 9V99.
016200 01  CR-AUD-DETAILS                  PIC X(80).
016300 01  CR-AUD-LOG-ID-OUT               PIC X(24).
016400 01  CR-AUD-RETURN-CD                PIC S9(4) COMP.
016500
016600 PROCEDURE DIVISION USING CR-AUD-ACTION-KIND
016700                           CR-AUD-ENTITY-TYPE
016800                           CR-AUD-ENTITY-ID
016900                           CR-AUD-ACTOR-ID
017000                           CR-AUD-CONFIDENCE
017100                           CR-AUD-DETAILS
017200                           CR-AUD-LOG-ID-OUT
017300                           CR-AUD-RETURN-CD.
017400
017500 000-MAIN-LINE.
017600     MOVE ZERO TO CR-AUD-RETURN-CD.
017700     IF CR-AUD-ACTION-KIND = 'CLOSEFILE'
017800         PERFORM 900-CLOSE-AUDIT-FILE THRU 900-EXIT
017900         GOBACK
018000     END-IF.
018100     PERFORM 100-OPEN-IF-NEEDED   THRU 100-EXIT.
018200     PERFORM 200-GET-TIMESTAMP    THRU 200-EXIT.
018300     PERFORM 210-BUILD-LOG-ID     THRU 210-EXIT.
018400     PERFORM 300-BUILD-PAYLOAD-HASH THRU 300-EXIT.
018500     PERFORM 400-WRITE-AUDIT-RECORD THRU 400-EXIT.
018600     MOVE WS-BUILT-LOG-ID TO CR-AUD-LOG-ID-OUT.
018700     GOBACK.
018800
018900 100-OPEN-IF-NEEDED.
019000     IF NOT WS-AUDIT-IS-OPEN
019100         OPEN EXTEND AUDIT-LOG-FILE
019200         IF WS-AUDIT-STATUS = '05' OR '00'
019300             CONTINUE
019400         ELSE
019500             IF WS-AUDIT-STATUS = '35'
019600                 OPEN OUTPUT AUDIT-LOG-FILE
019700             ELSE
019800                 DISPLAY 'CRAUDLOG - AUDIT FILE OPEN ERROR '
019900                         WS-AUDIT-STATUS
020000                 MOVE -1 TO CR-AUD-RETURN-CD
020100             END-IF
020200         END-IF
020300         MOVE 'Y' TO WS-AUDIT-OPEN-SW
020400     END-IF.
020500 100-EXIT.
020600     EXIT.
020700
020800 200-GET-TIMESTAMP.
020900*    Y2K NOTE (09/02/98): WS-CD-YY IS A 2-DIGIT YEAR FROM THE
021000*    ACCEPT-FROM-DATE VERB.  WE WINDOW IT - ANY YEAR 50-99 IS
021100*    19XX, ANY YEAR 00-49 IS 20XX.  GOOD UNTIL 2049.
021200     ACCEPT WS-CURR-DATE FROM DATE.
021300     ACCEPT WS-CURR-TIME FROM TIME.
021400     IF WS-CD-YY < 50
021500         COMPUTE WS-FULL-YEAR = 2000 + WS-CD-YY
021600     ELSE
021700         COMPUTE WS-FULL-YEAR = 1900 + WS-CD-YY
021800     END-IF.
021900     MOVE WS-FULL-YEAR TO WS-TS-YYYY.
022000     MOVE WS-CD-MM     TO WS-TS-MM.
022100     MOVE WS-CD-DD     TO WS-TS-DD.
022200     MOVE WS-CT-HH     TO WS-TS-HH.
022300     MOVE WS-CT-MN     TO WS-TS-MN.
022400     MOVE WS-CT-SS     TO WS-TS-SS.
022500 200-EXIT.
022600     EXIT.
022700
022800 210-BUILD-LOG-ID.
022900     ADD 1 TO WS-CALL-CTR.
023000     MOVE WS-CALL-CTR TO WS-LID-SUFFIX.
023100     MOVE SPACES TO WS-BUILT-LOG-ID.
023200     STRING 'log_'          DELIMITED BY SIZE
023300            WS-ISO-TIMESTAMP DELIMITED BY SIZE
023400            '_'             DELIMITED BY SIZE
023500            WS-LID-SUFFIX   DELIMITED BY SIZE
023600            INTO WS-BUILT-LOG-ID.
023700 210-EXIT.
023800     EXIT.
023900
024000 300-BUILD-PAYLOAD-HASH.
024100     MOVE SPACES TO WS-PAYLOAD-STRING.
024200     STRING CR-AUD-ACTION-KIND  DELIMITED BY SIZE
024300            CR-AUD-ENTITY-TYPE  DELIMITED BY SIZE
024400            CR-AUD-ENTITY-ID    DELIMITED BY SIZE
024500            CR-AUD-ACTOR-ID     DELIMITED BY SIZE
024600            INTO WS-PAYLOAD-STRING.
024700     MOVE ZERO TO WS-HASH-ACCUM.
024800     PERFORM 310-HASH-ONE-CHARACTER THRU 310-EXIT
024900         VARYING WS-HASH-IDX FROM 1 BY 1
025000         UNTIL WS-HASH-IDX > 80.
025100     DIVIDE WS-HASH-ACCUM BY 999999999
025200         GIVING WS-HASH-ACCUM
025300         REMAINDER WS-HASH-ACCUM.
025400     MOVE WS-HASH-ACCUM TO WS-HASH-DIGITS.
025500     MOVE WS-HASH-OUTPUT TO WS-BUILT-PAYLOAD-HASH.
025600 300-EXIT.
025700     EXIT.
025800
025900 310-HASH-ONE-CHARACTER.
026000     SET WS-XLATE-IX TO 1.
026100     SEARCH WS-XLATE-ENTRY
026200         AT END
026300             CONTINUE
026400         WHEN WS-XLATE-ENTRY (WS-XLATE-IX) =
026500                             WS-PL-CHAR (WS-HASH-IDX)
026600             COMPUTE WS-HASH-ACCUM =
026700                 WS-HASH-ACCUM +
026800                 (WS-XLATE-IX * WS-HASH-IDX)
026900     END-SEARCH.
027000 310-EXIT.
027100     EXIT.
027200
027300 400-WRITE-AUDIT-RECORD.
027400     MOVE SPACES              TO CR-AUDIT-REC.
027500     MOVE CR-AUD-ACTION-KIND  TO CR-AL-ACTION-KIND.
027600     MOVE CR-AUD-ENTITY-TYPE  TO CR-AL-ENTITY-TYPE.
027700     MOVE CR-AUD-ENTITY-ID    TO CR-AL-ENTITY-ID.
027800     MOVE CR-AUD-ACTOR-ID     TO CR-AL-ACTOR-ID.
027900     MOVE CR-AUD-CONFIDENCE   TO CR-AL-CONFIDENCE.
028000     MOVE CR-AUD-DETAILS      TO CR-AL-DETAILS.
028100     MOVE WS-ISO-TIMESTAMP    TO CR-AL-TIMESTAMP.
028200     MOVE WS-BUILT-LOG-ID     TO CR-AL-LOG-ID.
028300     MOVE WS-BUILT-PAYLOAD-HASH TO CR-AL-PAYLOAD-HASH.
028400     WRITE CR-AUDIT-REC.
028500     IF NOT WS-AUDIT-OK
028600         DISPLAY 'CRAUDLOG - WRITE ERROR ' WS-AUDIT-STATUS
028700         MOVE -2 TO CR-AUD-RETURN-CD
028800     END-IF.
028900 400-EXIT.
029000     EXIT.
029100
029200 900-CLOSE-AUDIT-FILE.
029300     IF WS-AUDIT-IS-OPEN
029400         CLOSE AUDIT-LOG-FILE
029500         MOVE 'N' TO WS-AUDIT-OPEN-SW
029600     END-IF.
029700 900-EXIT.
029800     EXIT.

