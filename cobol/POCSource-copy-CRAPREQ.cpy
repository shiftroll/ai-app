000100*****************************************************************
000200*    CRAPREQ  --  APPROVAL-REQ-FILE RECORD LAYOUT.
000300*    ONE RECORD PER APPROVAL, REJECTION OR REVOCATION REQUEST,
000400*    IN ARRIVAL ORDER.  READ BY CRAPPROV.
000500*-----------------------------------------------------------------
000600*    CL-0005  03/14/87  R.OKAFOR     ORIGINAL LAYOUT.              CL-0005
000700*    CL-0028  04/02/02  M.PRUITT     ADDED APPROVER-ROLE TO        CL-0028
000800*                                    SUPPORT THE CFO-APPROVAL      CL-0028
000900*                                    GATE ON REV-REC CLAUSES.      CL-0028
001000*****************************************************************
001100 01  CR-APPROVAL-REQ-REC.
001200     05  CR-AR-REQUEST-KIND          PIC X(10).
001300         88  CR-AR-IS-APPROVE             VALUE 'APPROVE'.
001400         88  CR-AR-IS-REJECT              VALUE 'REJECT'.
001500         88  CR-AR-IS-REVOKE              VALUE 'REVOKE'.
001600     05  CR-AR-INVOICE-ID            PIC X(20).
001700     05  CR-AR-APPROVER-EMAIL        PIC X(40).
001800     05  CR-AR-APPROVER-NAME         PIC X(30).
001900     05  CR-AR-APPROVER-ROLE         PIC X(10).
002000         88  CR-AR-ROLE-IS-CFO            VALUE 'CFO'.
002100     05  CR-AR-NOTE                  PIC X(28).
002200     05  FILLER                      PIC X(02).

