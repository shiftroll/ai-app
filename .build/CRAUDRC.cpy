      *****************************************************************
      *    CRAUDRC  --  AUDIT-LOG-FILE RECORD LAYOUT.
      *    APPEND-ONLY TRAIL WRITTEN EXCLUSIVELY BY THE CRAUDLOG
      *    CALLED SUBPROGRAM; NO OTHER PROGRAM OPENS THIS FILE OUTPUT.
      *-----------------------------------------------------------------
      *    CL-0007  03/14/87  R.OKAFOR     ORIGINAL LAYOUT.
      *    CL-0018  12/04/98  J.VANCLEVE   Y2K - TIMESTAMP STORED AS
      *                                    FULL ISO TEXT, NOT PACKED
      *                                    2-DIGIT YEAR + JULIAN DAY.
      *****************************************************************
       01  CR-AUDIT-REC.
           05  CR-AL-LOG-ID                PIC X(24).
           05  CR-AL-ACTION-KIND           PIC X(10).
               88  CR-AL-IS-UPLOAD              VALUE 'upload'.
               88  CR-AL-IS-PARSE               VALUE 'parse'.
               88  CR-AL-IS-GENERATE            VALUE 'generate'.
               88  CR-AL-IS-EDIT                VALUE 'edit'.
               88  CR-AL-IS-APPROVE             VALUE 'approve'.
               88  CR-AL-IS-REJECT              VALUE 'reject'.
               88  CR-AL-IS-PUSH                VALUE 'push'.
               88  CR-AL-IS-REVOKE              VALUE 'revoke'.
               88  CR-AL-IS-EXPORT              VALUE 'export'.
           05  CR-AL-ENTITY-TYPE           PIC X(10).
               88  CR-AL-ENT-IS-CONTRACT        VALUE 'contract'.
               88  CR-AL-ENT-IS-INVOICE         VALUE 'invoice'.
               88  CR-AL-ENT-IS-APPROVAL        VALUE 'approval'.
           05  CR-AL-ENTITY-ID             PIC X(20).
           05  CR-AL-ACTOR-ID              PIC X(40).
           05  CR-AL-PAYLOAD-HASH          PIC X(24).
           05  CR-AL-TIMESTAMP             PIC X(19).
           05  CR-AL-CONFIDENCE            PIC 9V99.
           05  CR-AL-DETAILS               PIC X(80).
           05  FILLER                      PIC X(20).
