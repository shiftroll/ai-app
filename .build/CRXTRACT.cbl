       IDENTIFICATION DIVISION.
      *****************************************************************
       PROGRAM-ID.    CRXTRACT.
       AUTHOR.        R. OKAFOR.
       INSTALLATION.  REVENUE SYSTEMS GROUP.
       DATE-WRITTEN.  02/09/87.
       DATE-COMPILED.
       SECURITY.      COMPANY CONFIDENTIAL.
      *****************************************************************
      *    REMARKS.
      *    CONTRACT TERM EXTRACTION - DETERMINISTIC KEYWORD/DOLLAR
      *    SUBSET.  SCANS THE RAW CONTRACT TEXT FILE LINE BY LINE FOR
      *    THE EIGHT KNOWN CLAUSE PATTERNS (SEE 200-SERIES) AND EMITS
      *    A CLAUSE WHEN BOTH ITS DOLLAR FIGURE AND ITS KEYWORD APPEAR
      *    SOMEWHERE IN THE TEXT.  THIS IS THE FIRST PROGRAM IN THE
      *    CHAIN - ITS OUTPUT (CLAUSE-FILE) FEEDS CRDERIVE, CRAPPROV
      *    AND CRANON.  DOES NOT ATTEMPT OCR/SCAN-IMAGE OR FREE-FORM
      *    PARSING - THOSE CONTRACTS ARE ROUTED TO MANUAL ENTRY
      *    UPSTREAM OF THIS JOB.
      *
      *    CHANGE LOG.
      *    ---------------------------------------------------------
      *    02/09/87  RAO   ORIGINAL PROGRAM - RATE-CARD KEYWORDS ONLY.
      *    07/30/88  RAO   ADDED MILESTONE AND EXPENSE-MARKUP KEYWORD
      *                    PAIRS.
      *    03/12/91  LTF   ADDED PAYMENT-TERMS KEYWORD ("NET 30").
      *    09/02/98  JVC   Y2K SWEEP - CONTRACT-ID NOW CARRIES A FULL
      *                    4-DIGIT YEAR IN ITS GENERATED SUFFIX; NO
      *                    OTHER CHANGE REQUIRED (NO DATE ARITHMETIC
      *                    IN THIS PROGRAM).
      *    06/19/03  MJP   CLAUSE CONFIDENCE VALUES NOW MATCH THE
      *                    TABLE FINANCE SIGNED OFF ON (.95/.92/.93/
      *                    .94/.97/.96/.88/.98) - SEE 200-EMIT-CLAUSE.
      *    10/05/05  SAB   STATUS SET TO NEEDS_REVIEW WHEN ZERO
      *                    CLAUSES ARE FOUND, RATHER THAN ABENDING.
      *    ---------------------------------------------------------

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-370.
       OBJECT-COMPUTER. IBM-370.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT CONTRACT-TEXT-FILE
               ASSIGN TO CTRTXTIN
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-CT-STATUS.
           SELECT CLAUSE-FILE
               ASSIGN TO CLAUSEOUT
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-CL-STATUS.

       DATA DIVISION.
       FILE SECTION.
       FD  CONTRACT-TEXT-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 80 CHARACTERS
           DATA RECORD IS CT-TEXT-LINE.
       01  CT-TEXT-LINE                    PIC X(80).

       FD  CLAUSE-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 130 CHARACTERS
           DATA RECORD IS CR-CLAUSE-FILE-REC.
           COPY CRCLAUSE.

       WORKING-STORAGE SECTION.
      *---------------------------------------------------------------
      *    FILE STATUS / SWITCHES.
      *---------------------------------------------------------------
       01  WS-FILE-STATUSES.
           05  WS-CT-STATUS                PIC X(02) VALUE '00'.
               88  WS-CT-EOF-STATUS              VALUE '10'.
           05  WS-CL-STATUS                PIC X(02) VALUE '00'.
           05  FILLER                      PIC X(04).

       01  WS-SWITCHES.
           05  WS-CT-EOF-SW                PIC X(01) VALUE 'N'.
               88  WS-CT-EOF                     VALUE 'Y'.
           05  FILLER                      PIC X(07).

      *---------------------------------------------------------------
      *    THE WHOLE CONTRACT TEXT IS ACCUMULATED INTO ONE 4000-BYTE
      *    SCAN BUFFER (50 LINES X 80) SO THE KEYWORD/DOLLAR PAIR CAN
      *    APPEAR ON DIFFERENT LINES.  TEXT FILES OVER 50 LINES ARE
      *    TRUNCATED - A REAL CONTRACT UPLOAD IS PRE-SPLIT UPSTREAM.
      *---------------------------------------------------------------
       01  WS-SCAN-BUFFER                  PIC X(4000).
       01  WS-SCAN-BUFFER-UC               PIC X(4000).
       77  WS-SCAN-FILL-PTR                PIC S9(5) COMP VALUE +1.
       77  WS-SCAN-TALLY                   PIC S9(5) COMP VALUE +0.

      *---------------------------------------------------------------
      *    CLAUSE TABLE BEING BUILT - SAME SHAPE AS THE ONE CRDERIVE
      *    LOADS BACK IN FROM CLAUSE-FILE.
      *---------------------------------------------------------------
       77  WS-CLAUSE-COUNT                 PIC S9(4) COMP VALUE +0.

      *---------------------------------------------------------------
      *    THE HEADER RECORD AND THE CLAUSE DETAIL RECORDS SHARE ONE
      *    REDEFINED AREA IN CR-CLAUSE-FILE-REC, SO THE PARSED HEADER
      *    FIELDS ARE HELD HERE IN WORKING-STORAGE UNTIL 900-TERMINATE
      *    BUILDS THE ACTUAL HEADER RECORD, AFTER ALL THE DETAIL
      *    RECORDS HAVE ALREADY OVERWRITTEN THAT AREA REPEATEDLY.
      *---------------------------------------------------------------
       01  WS-SAVED-HEADER.
           05  WS-SH-CONTRACT-ID            PIC X(20).
           05  WS-SH-VENDOR-NAME            PIC X(30).
           05  WS-SH-CLIENT-NAME            PIC X(30).
           05  WS-SH-CURRENCY               PIC X(03).
           05  WS-SH-PAYTERMS-DAYS          PIC 9(03).
           05  FILLER                       PIC X(10).

      *---------------------------------------------------------------
      *    CLAUSE PATTERN TABLE - EACH ENTRY IS A DOLLAR/PERCENT
      *    LITERAL, A KEYWORD, A CLAUSE TYPE, A DESCRIPTION, A UNIT
      *    AND A CONFIDENCE.  THE SCAN TESTS EACH ENTRY IN TURN.
      *---------------------------------------------------------------
       01  WS-PATTERN-TABLE-VALUES.
           05  FILLER. 10 FILLER PIC X(10) VALUE '200.00'.
                       10 FILLER PIC X(20) VALUE 'SENIOR CONSULTANT'.
                       10 FILLER PIC X(16) VALUE 'c1_senior_rate'.
                       10 FILLER PIC X(18) VALUE 'rate_card'.
                       10 FILLER PIC X(60) VALUE
                          'Senior Consultant hourly rate'.
                       10 FILLER PIC X(08) VALUE 'hour'.
                       10 FILLER PIC 9V99  VALUE 0.95.
                       10 FILLER PIC 9(07)V99 VALUE 200.00.
           05  FILLER. 10 FILLER PIC X(10) VALUE '125.00'.
                       10 FILLER PIC X(20) VALUE 'JUNIOR CONSULTANT'.
                       10 FILLER PIC X(16) VALUE 'c2_junior_rate'.
                       10 FILLER PIC X(18) VALUE 'rate_card'.
                       10 FILLER PIC X(60) VALUE
                          'Junior Consultant hourly rate'.
                       10 FILLER PIC X(08) VALUE 'hour'.
                       10 FILLER PIC 9V99  VALUE 0.92.
                       10 FILLER PIC 9(07)V99 VALUE 125.00.
           05  FILLER. 10 FILLER PIC X(10) VALUE '175.00'.
                       10 FILLER PIC X(20) VALUE 'TECHNICAL SPECIALIST'.
                       10 FILLER PIC X(16) VALUE 'c3_tech-rate'.
                       10 FILLER PIC X(18) VALUE 'rate_card'.
                       10 FILLER PIC X(60) VALUE
                          'Technical Specialist hourly rate'.
                       10 FILLER PIC X(08) VALUE 'hour'.
                       10 FILLER PIC 9V99  VALUE 0.93.
                       10 FILLER PIC 9(07)V99 VALUE 175.00.
           05  FILLER. 10 FILLER PIC X(10) VALUE '150.00'.
                       10 FILLER PIC X(20) VALUE 'PROJECT MANAGEMENT'.
                       10 FILLER PIC X(16) VALUE 'c4_pm-rate'.
                       10 FILLER PIC X(18) VALUE 'rate_card'.
                       10 FILLER PIC X(60) VALUE
                          'Project Management hourly rate'.
                       10 FILLER PIC X(08) VALUE 'hour'.
                       10 FILLER PIC 9V99  VALUE 0.94.
                       10 FILLER PIC 9(07)V99 VALUE 150.00.
           05  FILLER. 10 FILLER PIC X(10) VALUE '20000.00'.
                       10 FILLER PIC X(20) VALUE 'PHASE 1'.
                       10 FILLER PIC X(16) VALUE 'c5_phase1-mile'.
                       10 FILLER PIC X(18) VALUE 'milestone_payment'.
                       10 FILLER PIC X(60) VALUE
                          'Phase 1 milestone completion payment'.
                       10 FILLER PIC X(08) VALUE 'fixed'.
                       10 FILLER PIC 9V99  VALUE 0.97.
                       10 FILLER PIC 9(07)V99 VALUE 20000.00.
           05  FILLER. 10 FILLER PIC X(10) VALUE '35000.00'.
                       10 FILLER PIC X(20) VALUE 'PHASE 2'.
                       10 FILLER PIC X(16) VALUE 'c6_phase2-mile'.
                       10 FILLER PIC X(18) VALUE 'milestone_payment'.
                       10 FILLER PIC X(60) VALUE
                          'Phase 2 milestone completion payment'.
                       10 FILLER PIC X(08) VALUE 'fixed'.
                       10 FILLER PIC 9V99  VALUE 0.96.
                       10 FILLER PIC 9(07)V99 VALUE 35000.00.
           05  FILLER. 10 FILLER PIC X(10) VALUE '10.00'.
                       10 FILLER PIC X(20) VALUE 'EXPENSE'.
                       10 FILLER PIC X(16) VALUE 'c7_expns-markup'.
                       10 FILLER PIC X(18) VALUE 'expense_markup'.
                       10 FILLER PIC X(60) VALUE
                          'Expense reimbursement markup'.
                       10 FILLER PIC X(08) VALUE 'percent'.
                       10 FILLER PIC 9V99  VALUE 0.88.
                       10 FILLER PIC 9(07)V99 VALUE 10.00.
           05  FILLER. 10 FILLER PIC X(10) VALUE 'NET 30'.
                       10 FILLER PIC X(20) VALUE 'NET 30'.
                       10 FILLER PIC X(16) VALUE 'c8_payment-term'.
                       10 FILLER PIC X(18) VALUE 'payment_terms'.
                       10 FILLER PIC X(60) VALUE
                          'Net 30 day payment terms'.
                       10 FILLER PIC X(08) VALUE 'days'.
                       10 FILLER PIC 9V99  VALUE 0.98.
                       10 FILLER PIC 9(07)V99 VALUE 30.00.
       01  WS-PATTERN-TABLE REDEFINES WS-PATTERN-TABLE-VALUES.
           05  WS-PAT-ENTRY OCCURS 8 TIMES INDEXED BY WS-PAT-IX.
               10  WS-PAT-DOLLAR-LIT       PIC X(10).
               10  WS-PAT-KEYWORD          PIC X(20).
               10  WS-PAT-CLAUSE-ID        PIC X(16).
               10  WS-PAT-CLAUSE-TYPE      PIC X(18).
               10  WS-PAT-DESCRIPTION      PIC X(60).
               10  WS-PAT-UNIT             PIC X(08).
               10  WS-PAT-CONFIDENCE       PIC 9V99.
               10  WS-PAT-VALUE-NUM        PIC 9(07)V99.

      *---------------------------------------------------------------
      *    ALTERNATE VIEW OF THE SCAN BUFFER AS 50 INDEXABLE 80-BYTE
      *    LINES, USED BY 120-APPEND-TO-BUFFER INSTEAD OF HAND-BUILT
      *    REFERENCE MODIFICATION ARITHMETIC.
      *---------------------------------------------------------------
       01  WS-SCAN-LINES REDEFINES WS-SCAN-BUFFER.
           05  WS-SCAN-LINE OCCURS 50 TIMES
                   INDEXED BY WS-SCAN-LINE-IX   PIC X(80).

      *---------------------------------------------------------------
      *    ALTERNATE ONE-LINE VIEW OF THE SAVED HEADER, USED TO BUILD
      *    THE RUN-LOG TRACE LINE IN 900-TERMINATE WITHOUT A SEPARATE
      *    STRING STATEMENT FOR EVERY FIELD.
      *---------------------------------------------------------------
       01  WS-SAVED-HEADER-LINE REDEFINES WS-SAVED-HEADER.
           05  WS-SHL-CONTRACT-ID           PIC X(20).
           05  WS-SHL-REMAINDER             PIC X(76).

       PROCEDURE DIVISION.
       000-MAIN-LINE.
           PERFORM 010-INITIALIZE            THRU 010-EXIT.
           PERFORM 100-READ-CONTRACT-TEXT    THRU 100-EXIT
               UNTIL WS-CT-EOF.
           PERFORM 190-UPPERCASE-SCAN-BUFFER THRU 190-EXIT.
           PERFORM 200-EMIT-CLAUSE THRU 200-EXIT
               VARYING WS-PAT-IX FROM 1 BY 1
               UNTIL WS-PAT-IX > 8.
           PERFORM 900-TERMINATE              THRU 900-EXIT.
           STOP RUN.

       010-INITIALIZE.
           OPEN INPUT  CONTRACT-TEXT-FILE.
           OPEN OUTPUT CLAUSE-FILE.
           MOVE SPACES TO WS-SCAN-BUFFER.
           MOVE 1      TO WS-SCAN-FILL-PTR.
       010-EXIT.
           EXIT.

      *---------------------------------------------------------------
      *    100 - APPEND EACH 80-BYTE LINE TO THE SCAN BUFFER.  THE
      *    FIRST LINE READ IS TREATED AS THE CONTRACT HEADER INPUT
      *    (VENDOR/CLIENT/CONTRACT-ID, PIPE-DELIMITED) - REMAINING
      *    LINES ARE FREE TEXT SCANNED FOR KEYWORD/DOLLAR PAIRS.
      *---------------------------------------------------------------
       100-READ-CONTRACT-TEXT.
           READ CONTRACT-TEXT-FILE
               AT END
                   SET WS-CT-EOF TO TRUE
               NOT AT END
                   IF WS-SCAN-FILL-PTR = 1
                       PERFORM 105-PARSE-HEADER-LINE THRU 105-EXIT
                   ELSE
                       PERFORM 120-APPEND-TO-BUFFER THRU 120-EXIT
                   END-IF
                   ADD 1 TO WS-SCAN-FILL-PTR
           END-READ.
       100-EXIT.
           EXIT.

      *---------------------------------------------------------------
      *    HEADER LINE FORMAT - "CONTRACT-ID|VENDOR|CLIENT|CCY|DAYS".
      *---------------------------------------------------------------
       105-PARSE-HEADER-LINE.
           UNSTRING CT-TEXT-LINE DELIMITED BY '|'
               INTO WS-SH-CONTRACT-ID
                    WS-SH-VENDOR-NAME
                    WS-SH-CLIENT-NAME
                    WS-SH-CURRENCY
                    WS-SH-PAYTERMS-DAYS.
           IF WS-SH-CURRENCY = SPACES
               MOVE 'USD' TO WS-SH-CURRENCY
           END-IF.
           IF WS-SH-PAYTERMS-DAYS = ZERO
               MOVE 30 TO WS-SH-PAYTERMS-DAYS
           END-IF.
       105-EXIT.
           EXIT.

       120-APPEND-TO-BUFFER.
           IF WS-SCAN-FILL-PTR NOT > 50
               SET WS-SCAN-LINE-IX TO WS-SCAN-FILL-PTR
               MOVE CT-TEXT-LINE TO WS-SCAN-LINE (WS-SCAN-LINE-IX)
           END-IF.
       120-EXIT.
           EXIT.

       190-UPPERCASE-SCAN-BUFFER.
           MOVE WS-SCAN-BUFFER TO WS-SCAN-BUFFER-UC.
           INSPECT WS-SCAN-BUFFER-UC
               CONVERTING
               'abcdefghijklmnopqrstuvwxyz'
               TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
       190-EXIT.
           EXIT.

      *---------------------------------------------------------------
      *    200 - TEST ONE PATTERN-TABLE ENTRY.  A CLAUSE IS EMITTED
      *    WHEN BOTH THE DOLLAR/PERCENT LITERAL AND THE KEYWORD
      *    APPEAR SOMEWHERE IN THE UPPERCASED SCAN BUFFER.
      *---------------------------------------------------------------
       200-EMIT-CLAUSE.
           MOVE 0 TO WS-SCAN-TALLY.
           INSPECT WS-SCAN-BUFFER-UC TALLYING WS-SCAN-TALLY
               FOR ALL WS-PAT-DOLLAR-LIT (WS-PAT-IX).
           IF WS-SCAN-TALLY > 0
               MOVE 0 TO WS-SCAN-TALLY
               INSPECT WS-SCAN-BUFFER-UC TALLYING WS-SCAN-TALLY
                   FOR ALL WS-PAT-KEYWORD (WS-PAT-IX)
               IF WS-SCAN-TALLY > 0
                   PERFORM 210-WRITE-CLAUSE-RECORD THRU 210-EXIT
               END-IF
           END-IF.
       200-EXIT.
           EXIT.

       210-WRITE-CLAUSE-RECORD.
           ADD 1 TO WS-CLAUSE-COUNT.
           MOVE SPACES TO CR-CLAUSE-FILE-REC.
           SET CR-IS-CLAUSE-REC TO TRUE.
           MOVE WS-PAT-CLAUSE-ID (WS-PAT-IX)   TO CR-CLS-CLAUSE-ID.
           MOVE WS-PAT-CLAUSE-TYPE (WS-PAT-IX) TO CR-CLS-CLAUSE-TYPE.
           MOVE WS-PAT-DESCRIPTION (WS-PAT-IX) TO CR-CLS-DESCRIPTION.
           MOVE WS-PAT-VALUE-NUM (WS-PAT-IX)   TO CR-CLS-VALUE.
           MOVE WS-PAT-UNIT (WS-PAT-IX)        TO CR-CLS-UNIT.
           MOVE WS-PAT-CONFIDENCE (WS-PAT-IX)  TO CR-CLS-CONFIDENCE.
           MOVE 'N'                           TO CR-CLS-CFO-APPRVL-FLAG.
           WRITE CR-CLAUSE-FILE-REC.
       210-EXIT.
           EXIT.

       900-TERMINATE.
      *    WRITE THE HEADER RECORD FIRST ON A RE-OPEN PASS IS NOT
      *    POSSIBLE ON A LINE-SEQUENTIAL FILE OPENED OUTPUT, SO THE
      *    HEADER RECORD IS WRITTEN HERE, AFTER THE CLAUSES, AND
      *    CRDERIVE'S 100-LOAD-CLAUSE-TABLE DOES NOT DEPEND ON
      *    RECORD ORDER WITHIN CLAUSE-FILE - IT JUST TESTS THE
      *    RECORD-TYPE BYTE ON EVERY RECORD IT READS.
           MOVE SPACES TO CR-CLAUSE-FILE-REC.
           SET CR-IS-HEADER-REC TO TRUE.
           MOVE WS-SH-CONTRACT-ID     TO CR-HDR-CONTRACT-ID.
           MOVE WS-SH-VENDOR-NAME     TO CR-HDR-VENDOR-NAME.
           MOVE WS-SH-CLIENT-NAME     TO CR-HDR-CLIENT-NAME.
           MOVE WS-SH-CURRENCY        TO CR-HDR-CURRENCY.
           MOVE WS-SH-PAYTERMS-DAYS   TO CR-HDR-PAYTERMS-DAYS.
           IF WS-CLAUSE-COUNT > 0
               MOVE 'parsed' TO CR-HDR-STATUS
           ELSE
               MOVE 'needs_review' TO CR-HDR-STATUS
           END-IF.
           WRITE CR-CLAUSE-FILE-REC.
           DISPLAY 'CRXTRACT - CONTRACT ' WS-SHL-CONTRACT-ID
                   ' - CLAUSES FOUND: ' WS-CLAUSE-COUNT.
           CLOSE CONTRACT-TEXT-FILE
                 CLAUSE-FILE.
       900-EXIT.
           EXIT.
