      *****************************************************************
      *    CRAPRVL  --  APPROVAL-LOG-FILE RECORD LAYOUT.
      *    ONE RECORD PER APPROVAL; REVOKED IN PLACE (REVOKED-FLAG/
      *    REVOKED-REASON SET) RATHER THAN A SEPARATE TRANSACTION.
      *-----------------------------------------------------------------
      *    CL-0006  03/14/87  R.OKAFOR     ORIGINAL LAYOUT.
      *    CL-0016  10/30/98  J.VANCLEVE   Y2K - APPROVED-AT STORED AS
      *                                    FULL ISO TIMESTAMP TEXT.
      *    CL-0034  06/19/03  M.PRUITT     ADDED REVOKED-FLAG AND
      *                                    REVOKED-REASON.
      *****************************************************************
       01  CR-APPROVAL-REC.
           05  CR-AP-APPROVAL-ID           PIC X(24).
           05  CR-AP-INVOICE-ID            PIC X(20).
           05  CR-AP-APPROVER-EMAIL        PIC X(40).
           05  CR-AP-APPROVER-NAME         PIC X(30).
           05  CR-AP-APPROVED-AT           PIC X(19).
           05  CR-AP-APPROVAL-NOTE         PIC X(60).
           05  CR-AP-SIGNATURE-HASH        PIC X(24).
           05  CR-AP-SNAPSHOT-HASH         PIC X(24).
           05  CR-AP-CONFIDENCE-SNAP       PIC 9V99.
           05  CR-AP-REVOKED-FLAG          PIC X(01).
               88  CR-AP-IS-REVOKED             VALUE 'Y'.
           05  CR-AP-REVOKED-REASON        PIC X(53).
           05  FILLER                      PIC X(02).
