       IDENTIFICATION DIVISION.
      *****************************************************************
       PROGRAM-ID.    CRAPPROV.
       AUTHOR.        L. TANAKA-FRY.
       INSTALLATION.  REVENUE SYSTEMS GROUP.
       DATE-WRITTEN.  05/11/88.
       DATE-COMPILED.
       SECURITY.      COMPANY CONFIDENTIAL.
      *****************************************************************
      *    REMARKS.
      *    APPROVAL / REJECTION / REVOCATION LIFECYCLE.  LOADS THE
      *    INVOICE HEADER(S) WRITTEN BY CRDERIVE INTO A SMALL KEYED
      *    TABLE, THEN READS THE APPROVAL-REQUEST FILE IN ARRIVAL
      *    ORDER AND APPLIES ONE OF THREE TRANSITIONS PER REQUEST.
      *    REV-REC SENSITIVE INVOICES (CFO-APPRVL-FLAG SET ON ANY
      *    SOURCE CLAUSE) MAY ONLY BE APPROVED BY A CFO-ROLE APPROVER.
      *    REWRITES INVOICE-HDR-FILE AT END OF RUN WITH THE UPDATED
      *    STATUSES.
      *
      *    CHANGE LOG.
      *    ---------------------------------------------------------
      *    05/11/88  LTF   ORIGINAL PROGRAM - APPROVE AND REJECT ONLY,
      *                    NO REVOCATION.
      *    02/14/90  LTF   ADDED REVOKE REQUEST KIND AND THE NEEDS-
      *                    REMEDIATION STATUS.
      *    11/09/91  LTF   ADDED CFO-APPROVAL GATE FOR REV-REC
      *                    SENSITIVE INVOICES (CLAUSE-LEVEL FLAG
      *                    CARRIED THROUGH FROM CRXTRACT).
      *    09/02/98  JVC   Y2K - APPROVED-AT TIMESTAMP REWRITTEN TO
      *                    FULL ISO TEXT; SEE CRAUDLOG FOR THE SAME
      *                    FIX IN THE SHARED TIMESTAMP ROUTINE.
      *    06/19/03  MJP   ADDED "MANUAL ERP CORRECTION REQUIRED" NOTE
      *                    WHEN A PUSHED INVOICE IS REVOKED.
      *    04/02/07  SAB   UNKNOWN-INVOICE-ID REQUESTS NOW LOGGED TO
      *                    THE CONSOLE INSTEAD OF ABENDING THE RUN -
      *                    FINANCE WANTED BAD REQUESTS SKIPPED, NOT
      *                    FATAL.
      *    ---------------------------------------------------------

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-370.
       OBJECT-COMPUTER. IBM-370.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT INVOICE-HDR-FILE
               ASSIGN TO INVHDUPD
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-IH-STATUS.
           SELECT CLAUSE-FILE
               ASSIGN TO CLAUSEIN
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-CL-STATUS.
           SELECT APPROVAL-REQ-FILE
               ASSIGN TO APRQIN
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-AR-STATUS.
           SELECT APPROVAL-LOG-IN-FILE
               ASSIGN TO APLOGIN
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-APIN-STATUS.
           SELECT APPROVAL-LOG-FILE
               ASSIGN TO APLOGOUT
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-AP-STATUS.
           SELECT INVOICE-HDR-OUT-FILE
               ASSIGN TO INVHDOUT2
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-IHO-STATUS.

       DATA DIVISION.
       FILE SECTION.
       FD  INVOICE-HDR-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 160 CHARACTERS
           DATA RECORD IS CR-INVOICE-HDR-REC.
           COPY CRINVHD.

       FD  CLAUSE-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 130 CHARACTERS
           DATA RECORD IS CR-CLAUSE-FILE-REC.
      *    NOTE - CRINVHD AND CRCLAUSE BOTH COPY A 01-LEVEL NAMED
      *    "CR-CLAUSE-FILE-REC"/"CR-INVOICE-HDR-REC" ETC; NO DUPLICATE
      *    NAMES ACROSS THE TWO COPYBOOKS, SAFE TO COPY BOTH HERE.
           COPY CRCLAUSE.

       FD  APPROVAL-REQ-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 140 CHARACTERS
           DATA RECORD IS CR-APPROVAL-REQ-REC.
           COPY CRAPREQ.

      *    PRIOR APPROVALS ARE READ BACK IN FROM A SEPARATE DD/FILE
      *    (THIS PROGRAM MAY RUN MANY TIMES AGAINST THE SAME INVOICE
      *    AS APPROVE/REJECT/REVOKE REQUESTS ARRIVE OVER SEVERAL DAYS)
      *    SO A REVOKE REQUEST CAN FIND AND UPDATE THE RIGHT RECORD -
      *    LINE SEQUENTIAL HAS NO RANDOM REWRITE, SO THE WHOLE TABLE
      *    IS READ IN, UPDATED IN WORKING-STORAGE, AND WRITTEN BACK
      *    OUT COMPLETE BY 850-REWRITE-APPROVAL-TABLE.
       FD  APPROVAL-LOG-IN-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 300 CHARACTERS
           DATA RECORD IS CR-AP-IN-REC.
       01  CR-AP-IN-REC                    PIC X(300).

       FD  APPROVAL-LOG-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 300 CHARACTERS
           DATA RECORD IS CR-APPROVAL-REC.
           COPY CRAPRVL.

       FD  INVOICE-HDR-OUT-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 160 CHARACTERS
           DATA RECORD IS CR-IHO-REC.
       01  CR-IHO-REC                      PIC X(160).

       WORKING-STORAGE SECTION.
      *---------------------------------------------------------------
      *    FILE STATUS / SWITCHES.
      *---------------------------------------------------------------
       01  WS-FILE-STATUSES.
           05  WS-IH-STATUS                PIC X(02) VALUE '00'.
               88  WS-IH-EOF-STATUS              VALUE '10'.
           05  WS-CL-STATUS                PIC X(02) VALUE '00'.
               88  WS-CL-EOF-STATUS              VALUE '10'.
           05  WS-AR-STATUS                PIC X(02) VALUE '00'.
               88  WS-AR-EOF-STATUS              VALUE '10'.
           05  WS-APIN-STATUS              PIC X(02) VALUE '00'.
               88  WS-APIN-EOF-STATUS            VALUE '10'.
           05  WS-AP-STATUS                PIC X(02) VALUE '00'.
           05  WS-IHO-STATUS               PIC X(02) VALUE '00'.
           05  FILLER                      PIC X(04).

       01  WS-SWITCHES.
           05  WS-IH-EOF-SW                PIC X(01) VALUE 'N'.
               88  WS-IH-EOF                     VALUE 'Y'.
           05  WS-CL-EOF-SW                PIC X(01) VALUE 'N'.
               88  WS-CL-EOF                     VALUE 'Y'.
           05  WS-AR-EOF-SW                PIC X(01) VALUE 'N'.
               88  WS-AR-EOF                     VALUE 'Y'.
           05  WS-APIN-EOF-SW              PIC X(01) VALUE 'N'.
               88  WS-APIN-EOF                   VALUE 'Y'.
           05  WS-CFO-REQUIRED-SW          PIC X(01) VALUE 'N'.
               88  WS-INVOICE-NEEDS-CFO          VALUE 'Y'.
           05  WS-FOUND-SW                 PIC X(01) VALUE 'N'.
               88  WS-INVOICE-FOUND              VALUE 'Y'.
           05  WS-AP-FOUND-SW              PIC X(01) VALUE 'N'.
               88  WS-APPROVAL-FOUND             VALUE 'Y'.
           05  WS-WAS-PUSHED-SW            PIC X(01) VALUE 'N'.
               88  WS-INVOICE-WAS-PUSHED         VALUE 'Y'.
           05  FILLER                      PIC X(04).

      *---------------------------------------------------------------
      *    INVOICE HEADER TABLE - SAME LAYOUT AS CR-INVHD-TABLE IN
      *    CRINVHD.CPY, HAND-CARRIED HERE UNDER WS- NAMES SO IT DOES
      *    NOT COLLIDE WITH THE CR-INVOICE-HDR-REC ALREADY COPIED
      *    INTO THE FD ABOVE (THIS IS THE SOURCE SYSTEM'S IN-MEMORY
      *    DICT, REBUILT HERE AS AN OCCURS TABLE).
      *---------------------------------------------------------------
       01  WS-IH-TABLE.
           05  WS-IH-TAB-COUNT             PIC S9(4) COMP VALUE +0.
           05  FILLER                      PIC X(02).
           05  WS-IH-TAB-ENTRY OCCURS 1 TO 200 TIMES
                   DEPENDING ON WS-IH-TAB-COUNT
                   INDEXED BY WS-IH-IDX.
               10  WS-IH-TAB-REC           PIC X(160).
               10  WS-IH-TAB-FLDS REDEFINES WS-IH-TAB-REC.
                   15  WS-IH-TAB-INVOICE-ID     PIC X(20).
                   15  WS-IH-TAB-CONTRACT-ID    PIC X(20).
                   15  WS-IH-TAB-INVOICE-DATE   PIC X(10).
                   15  WS-IH-TAB-DUE-DATE       PIC X(10).
                   15  WS-IH-TAB-LINE-COUNT     PIC 9(04).
                   15  WS-IH-TAB-SUBTOTAL       PIC S9(9)V99.
                   15  WS-IH-TAB-TAX-RATE       PIC 9V9(4).
                   15  WS-IH-TAB-TAX            PIC S9(9)V99.
                   15  WS-IH-TAB-TOTAL          PIC S9(9)V99.
                   15  WS-IH-TAB-AGG-CONF       PIC 9V99.
                   15  WS-IH-TAB-EXCEPT-COUNT   PIC 9(04).
                   15  WS-IH-TAB-STATUS         PIC X(16).
                   15  FILLER                   PIC X(35).

      *---------------------------------------------------------------
      *    APPROVAL TABLE - ALL PRIOR APPROVALS READ BACK IN FROM
      *    APPROVAL-LOG-IN-FILE, UPDATED HERE WHEN A REVOKE REQUEST
      *    MATCHES, THEN REWRITTEN WHOLE TO APPROVAL-LOG-FILE.  NEWLY
      *    BUILT APPROVALS FROM 310-BUILD-APPROVAL-RECORD ARE ADDED
      *    TO THIS SAME TABLE RATHER THAN WRITTEN DIRECTLY, SO THEY
      *    GO OUT IN THE SAME END-OF-RUN REWRITE PASS.
      *---------------------------------------------------------------
       01  WS-AP-TABLE.
           05  WS-AP-TAB-COUNT             PIC S9(4) COMP VALUE +0.
           05  FILLER                      PIC X(02).
           05  WS-AP-TAB-ENTRY OCCURS 1 TO 200 TIMES
                   DEPENDING ON WS-AP-TAB-COUNT
                   INDEXED BY WS-AP-IDX.
               10  WS-AP-TAB-REC           PIC X(300).
               10  WS-AP-TAB-FLDS REDEFINES WS-AP-TAB-REC.
                   15  WS-AP-TAB-APPROVAL-ID     PIC X(24).
                   15  WS-AP-TAB-INVOICE-ID      PIC X(20).
                   15  WS-AP-TAB-APPROVER-EMAIL  PIC X(40).
                   15  WS-AP-TAB-APPROVER-NAME   PIC X(30).
                   15  WS-AP-TAB-APPROVED-AT     PIC X(19).
                   15  WS-AP-TAB-APPROVAL-NOTE   PIC X(60).
                   15  WS-AP-TAB-SIGNATURE-HASH  PIC X(24).
                   15  WS-AP-TAB-SNAPSHOT-HASH   PIC X(24).
                   15  WS-AP-TAB-CONFIDENCE-SNAP PIC 9V99.
                   15  WS-AP-TAB-REVOKED-FLAG    PIC X(01).
                       88  WS-AP-TAB-IS-REVOKED      VALUE 'Y'.
                   15  WS-AP-TAB-REVOKED-REASON  PIC X(55).

      *---------------------------------------------------------------
      *    CFO-APPROVAL-REQUIRED FLAG PER CONTRACT - SET IF ANY
      *    CLAUSE ON CLAUSE-FILE CARRIES CFO-APPRVL-FLAG = 'Y'.
      *---------------------------------------------------------------
       77  WS-CONTRACT-CFO-FLAG            PIC X(01) VALUE 'N'.
           88  WS-CONTRACT-IS-CFO-SENSITIVE     VALUE 'Y'.

      *---------------------------------------------------------------
      *    APPROVAL-ID BUILD AREA - "app_<timestamp>_<suffix>".
      *---------------------------------------------------------------
       01  WS-DATE-TIME-WORK.
           05  WS-CURR-DATE                PIC 9(6).
           05  WS-CURR-DATE-R REDEFINES WS-CURR-DATE.
               10  WS-CD-YY                PIC 99.
               10  WS-CD-MM                PIC 99.
               10  WS-CD-DD                PIC 99.
           05  WS-CURR-TIME                PIC 9(8).
           05  WS-CURR-TIME-R REDEFINES WS-CURR-TIME.
               10  WS-CT-HH                PIC 99.
               10  WS-CT-MN                PIC 99.
               10  WS-CT-SS                PIC 99.
               10  WS-CT-HS                PIC 99.
           05  WS-FULL-YEAR                PIC 9(4).
           05  WS-ISO-TIMESTAMP.
               10  WS-TS-YYYY               PIC 9(4).
               10  FILLER                   PIC X(1) VALUE '-'.
               10  WS-TS-MM                 PIC 9(2).
               10  FILLER                   PIC X(1) VALUE '-'.
               10  WS-TS-DD                 PIC 9(2).
               10  FILLER                   PIC X(1) VALUE ' '.
               10  WS-TS-HH                 PIC 9(2).
               10  FILLER                   PIC X(1) VALUE ':'.
               10  WS-TS-MN                 PIC 9(2).
               10  FILLER                   PIC X(1) VALUE ':'.
               10  WS-TS-SS                 PIC 9(2).
           05  FILLER                      PIC X(04).

       01  WS-APPROVAL-ID-WORK.
           05  FILLER                      PIC X(04) VALUE 'app_'.
           05  WS-AID-TIMESTAMP            PIC 9(14).
           05  FILLER                      PIC X(01) VALUE '_'.
           05  WS-AID-SUFFIX               PIC 9(3).
           05  FILLER                      PIC X(02).

       77  WS-REQUEST-CTR                  PIC S9(4) COMP VALUE +0.

      *---------------------------------------------------------------
      *    HASH WORK AREA - SIGNATURE-HASH AND SNAPSHOT-HASH, SAME
      *    XLATE-TABLE METHOD AS CRAUDLOG.
      *---------------------------------------------------------------
       01  WS-HASH-PAYLOAD                 PIC X(80).
       01  WS-HASH-PAYLOAD-TABLE REDEFINES WS-HASH-PAYLOAD.
           05  WS-HP-CHAR OCCURS 80 TIMES  PIC X(01).

       01  WS-XLATE-CHARS                  PIC X(37) VALUE
           'ABCDEFGHIJKLMNOPQRSTUVWXYZ0123456789 '.
       01  WS-XLATE-TABLE REDEFINES WS-XLATE-CHARS.
           05  WS-XLATE-ENTRY OCCURS 37 TIMES
                   INDEXED BY WS-XLATE-IX    PIC X(01).

       01  WS-HASH-WORK.
           05  WS-HASH-IDX                 PIC S9(4) COMP VALUE +0.
           05  WS-HASH-ACCUM               PIC S9(9) COMP VALUE +0.
           05  WS-HASH-OUTPUT.
               10  FILLER                  PIC X(04) VALUE 'CKS-'.
               10  WS-HASH-DIGITS          PIC 9(9).
               10  FILLER                  PIC X(11).

      *---------------------------------------------------------------
      *    CALL LINKAGE TO CRAUDLOG.
      *---------------------------------------------------------------
       01  WS-AUDIT-LINKAGE.
           05  WS-AUD-ACTION-KIND          PIC X(10).
           05  WS-AUD-ENTITY-TYPE          PIC X(10).
           05  WS-AUD-ENTITY-ID            PIC X(20).
           05  WS-AUD-ACTOR-ID             PIC X(40).
           05  WS-AUD-CONFIDENCE           PIC 9V99.
           05  WS-AUD-DETAILS              PIC X(80).
           05  WS-AUD-LOG-ID-OUT           PIC X(24).
           05  WS-AUD-RETURN-CD            PIC S9(4) COMP.
           05  FILLER                      PIC X(04).

       PROCEDURE DIVISION.
       000-MAIN-LINE.
           PERFORM 010-INITIALIZE              THRU 010-EXIT.
           PERFORM 100-LOAD-INVOICE-TABLE       THRU 100-EXIT
               UNTIL WS-IH-EOF.
           PERFORM 120-LOAD-APPROVAL-TABLE      THRU 120-EXIT
               UNTIL WS-APIN-EOF.
           PERFORM 150-SCAN-CLAUSES-FOR-CFO     THRU 150-EXIT
               UNTIL WS-CL-EOF.
           PERFORM 200-PROCESS-APPROVAL-REQUEST THRU 200-EXIT
               UNTIL WS-AR-EOF.
           PERFORM 800-REWRITE-INVOICE-TABLE    THRU 800-EXIT.
           PERFORM 850-REWRITE-APPROVAL-TABLE   THRU 850-EXIT.
           PERFORM 900-TERMINATE                THRU 900-EXIT.
           STOP RUN.

       010-INITIALIZE.
           OPEN INPUT  INVOICE-HDR-FILE
                       CLAUSE-FILE
                       APPROVAL-REQ-FILE
                       APPROVAL-LOG-IN-FILE.
           OPEN OUTPUT APPROVAL-LOG-FILE
                       INVOICE-HDR-OUT-FILE.
       010-EXIT.
           EXIT.

      *---------------------------------------------------------------
      *    120 - LOAD PRIOR APPROVAL RECORDS INTO THE KEYED TABLE SO
      *    A REVOKE REQUEST LATER IN THIS RUN CAN FIND AND UPDATE ONE.
      *---------------------------------------------------------------
       120-LOAD-APPROVAL-TABLE.
           READ APPROVAL-LOG-IN-FILE
               AT END
                   SET WS-APIN-EOF TO TRUE
               NOT AT END
                   IF WS-AP-TAB-COUNT < 200
                       ADD 1 TO WS-AP-TAB-COUNT
                       SET WS-AP-IDX TO WS-AP-TAB-COUNT
                       MOVE CR-AP-IN-REC TO
                                           WS-AP-TAB-REC (WS-AP-IDX)
                   END-IF
           END-READ.
       120-EXIT.
           EXIT.

      *---------------------------------------------------------------
      *    100 - LOAD INVOICE HEADER(S) INTO THE KEYED TABLE.  ONE
      *    INVOICE PER RUN IN THIS SLICE, BUT THE TABLE SUPPORTS UP
      *    TO 200 IN CASE A FUTURE RELEASE BATCHES MULTIPLE INVOICES.
      *---------------------------------------------------------------
       100-LOAD-INVOICE-TABLE.
           READ INVOICE-HDR-FILE
               AT END
                   SET WS-IH-EOF TO TRUE
               NOT AT END
                   IF WS-IH-TAB-COUNT < 200
                       ADD 1 TO WS-IH-TAB-COUNT
                       SET WS-IH-IDX TO WS-IH-TAB-COUNT
                       MOVE CR-INVOICE-HDR-REC TO
                                           WS-IH-TAB-REC (WS-IH-IDX)
                   END-IF
           END-READ.
       100-EXIT.
           EXIT.

       150-SCAN-CLAUSES-FOR-CFO.
           READ CLAUSE-FILE
               AT END
                   SET WS-CL-EOF TO TRUE
               NOT AT END
                   IF CR-IS-CLAUSE-REC AND CR-CLS-CFO-REQUIRED
                       MOVE 'Y' TO WS-CONTRACT-CFO-FLAG
                   END-IF
           END-READ.
       150-EXIT.
           EXIT.

      *---------------------------------------------------------------
      *    200 - ONE APPROVAL-REQUEST RECORD.
      *---------------------------------------------------------------
       200-PROCESS-APPROVAL-REQUEST.
           READ APPROVAL-REQ-FILE
               AT END
                   SET WS-AR-EOF TO TRUE
               NOT AT END
                   PERFORM 210-FIND-INVOICE-IN-TABLE THRU 210-EXIT
                   IF WS-INVOICE-FOUND
                       EVALUATE TRUE
                           WHEN CR-AR-IS-APPROVE
                               PERFORM 300-APPROVE-INVOICE
                                   THRU 300-EXIT
                           WHEN CR-AR-IS-REJECT
                               PERFORM 400-REJECT-INVOICE THRU 400-EXIT
                           WHEN CR-AR-IS-REVOKE
                               PERFORM 500-REVOKE-APPROVAL THRU 500-EXIT
                       END-EVALUATE
                   ELSE
                       DISPLAY 'CRAPPROV - UNKNOWN INVOICE ID '
                               CR-AR-INVOICE-ID ' - REQUEST SKIPPED'
                   END-IF
           END-READ.
       200-EXIT.
           EXIT.

       210-FIND-INVOICE-IN-TABLE.
           MOVE 'N' TO WS-FOUND-SW.
           SET WS-IH-IDX TO 1.
           SEARCH WS-IH-TAB-ENTRY
               AT END
                   MOVE 'N' TO WS-FOUND-SW
               WHEN WS-IH-TAB-INVOICE-ID (WS-IH-IDX) =
                                           CR-AR-INVOICE-ID
                   MOVE 'Y' TO WS-FOUND-SW
           END-SEARCH.
       210-EXIT.
           EXIT.

      *---------------------------------------------------------------
      *    300 - APPROVE.  ONLY VALID FROM DRAFT OR NEEDS_REVIEW.
      *    CFO GATE: IF THE CONTRACT IS REV-REC SENSITIVE AND THE
      *    REQUESTING APPROVER'S ROLE IS NOT CFO, THE APPROVAL IS
      *    REJECTED (INVOICE STAYS AS-IS, A 'reject' AUDIT ENTRY IS
      *    WRITTEN INSTEAD).
      *---------------------------------------------------------------
       300-APPROVE-INVOICE.
           IF WS-CONTRACT-IS-CFO-SENSITIVE
              AND NOT CR-AR-ROLE-IS-CFO
               DISPLAY 'CRAPPROV - CFO APPROVAL REQUIRED FOR '
                       CR-AR-INVOICE-ID
               PERFORM 320-LOG-CFO-GATE-REJECTION THRU 320-EXIT
           ELSE
               IF WS-IH-TAB-STATUS (WS-IH-IDX) = 'draft'
                  OR WS-IH-TAB-STATUS (WS-IH-IDX) = 'needs_review'
                   PERFORM 310-BUILD-APPROVAL-RECORD THRU 310-EXIT
                   MOVE 'approved' TO WS-IH-TAB-STATUS (WS-IH-IDX)
                   PERFORM 330-WRITE-APPROVE-AUDIT THRU 330-EXIT
               ELSE
                   DISPLAY 'CRAPPROV - CANNOT APPROVE ' CR-AR-INVOICE-ID
                           ' FROM STATUS ' WS-IH-TAB-STATUS (WS-IH-IDX)
               END-IF
           END-IF.
       300-EXIT.
           EXIT.

       310-BUILD-APPROVAL-RECORD.
           ADD 1 TO WS-REQUEST-CTR.
           PERFORM 600-GET-TIMESTAMP THRU 600-EXIT.
           MOVE WS-ISO-TIMESTAMP TO WS-AID-TIMESTAMP.
           MOVE WS-REQUEST-CTR   TO WS-AID-SUFFIX.
           MOVE SPACES TO CR-APPROVAL-REC.
           MOVE WS-APPROVAL-ID-WORK    TO CR-AP-APPROVAL-ID.
           MOVE CR-AR-INVOICE-ID       TO CR-AP-INVOICE-ID.
           MOVE CR-AR-APPROVER-EMAIL   TO CR-AP-APPROVER-EMAIL.
           MOVE CR-AR-APPROVER-NAME    TO CR-AP-APPROVER-NAME.
           MOVE WS-ISO-TIMESTAMP       TO CR-AP-APPROVED-AT.
           MOVE CR-AR-NOTE             TO CR-AP-APPROVAL-NOTE.
           MOVE WS-IH-TAB-AGG-CONF (WS-IH-IDX)
                                       TO CR-AP-CONFIDENCE-SNAP.
           MOVE SPACES                 TO WS-HASH-PAYLOAD.
           STRING CR-AP-APPROVAL-ID DELIMITED BY SPACE
                  CR-AP-INVOICE-ID  DELIMITED BY SPACE
                  CR-AP-APPROVER-EMAIL DELIMITED BY SPACE
                  WS-ISO-TIMESTAMP  DELIMITED BY SIZE
                  INTO WS-HASH-PAYLOAD
           END-STRING.
           PERFORM 610-COMPUTE-HASH THRU 610-EXIT.
           MOVE WS-HASH-OUTPUT TO CR-AP-SIGNATURE-HASH.
           MOVE SPACES TO WS-HASH-PAYLOAD.
           STRING WS-IH-TAB-INVOICE-ID (WS-IH-IDX)  DELIMITED BY SPACE
                  WS-IH-TAB-CONTRACT-ID (WS-IH-IDX) DELIMITED BY SPACE
                  WS-IH-TAB-STATUS (WS-IH-IDX)      DELIMITED BY SPACE
                  INTO WS-HASH-PAYLOAD.
           PERFORM 610-COMPUTE-HASH THRU 610-EXIT.
           MOVE WS-HASH-OUTPUT TO CR-AP-SNAPSHOT-HASH.
           IF WS-AP-TAB-COUNT < 200
               ADD 1 TO WS-AP-TAB-COUNT
               SET WS-AP-IDX TO WS-AP-TAB-COUNT
               MOVE CR-APPROVAL-REC TO WS-AP-TAB-REC (WS-AP-IDX)
           END-IF.
       310-EXIT.
           EXIT.

       320-LOG-CFO-GATE-REJECTION.
           MOVE 'reject'    TO WS-AUD-ACTION-KIND.
           MOVE 'invoice'   TO WS-AUD-ENTITY-TYPE.
           MOVE CR-AR-INVOICE-ID TO WS-AUD-ENTITY-ID.
           MOVE CR-AR-APPROVER-EMAIL TO WS-AUD-ACTOR-ID.
           MOVE 0 TO WS-AUD-CONFIDENCE.
           MOVE 'CFO APPROVAL REQUIRED FOR REV-REC SENSITIVE INVOICE'
               TO WS-AUD-DETAILS.
           PERFORM 700-CALL-AUDIT-LOG THRU 700-EXIT.
       320-EXIT.
           EXIT.

       330-WRITE-APPROVE-AUDIT.
           MOVE 'approve'   TO WS-AUD-ACTION-KIND.
           MOVE 'invoice'   TO WS-AUD-ENTITY-TYPE.
           MOVE CR-AR-INVOICE-ID TO WS-AUD-ENTITY-ID.
           MOVE CR-AR-APPROVER-EMAIL TO WS-AUD-ACTOR-ID.
           MOVE WS-IH-TAB-AGG-CONF (WS-IH-IDX) TO WS-AUD-CONFIDENCE.
           MOVE CR-AP-APPROVAL-ID TO WS-AUD-DETAILS.
           PERFORM 700-CALL-AUDIT-LOG THRU 700-EXIT.
       330-EXIT.
           EXIT.

      *---------------------------------------------------------------
      *    400 - REJECT.  ALWAYS ALLOWED; RECORDS REJECTOR AND NOTE.
      *---------------------------------------------------------------
       400-REJECT-INVOICE.
           MOVE 'rejected' TO WS-IH-TAB-STATUS (WS-IH-IDX).
           MOVE 'reject'    TO WS-AUD-ACTION-KIND.
           MOVE 'invoice'   TO WS-AUD-ENTITY-TYPE.
           MOVE CR-AR-INVOICE-ID TO WS-AUD-ENTITY-ID.
           MOVE CR-AR-APPROVER-EMAIL TO WS-AUD-ACTOR-ID.
           MOVE WS-IH-TAB-AGG-CONF (WS-IH-IDX) TO WS-AUD-CONFIDENCE.
           MOVE CR-AR-NOTE TO WS-AUD-DETAILS.
           PERFORM 700-CALL-AUDIT-LOG THRU 700-EXIT.
       400-EXIT.
           EXIT.

      *---------------------------------------------------------------
      *    500 - REVOKE.  INVOICE GOES TO NEEDS_REMEDIATION; IF IT
      *    HAD BEEN PUSHED, FLAG THE NEED FOR MANUAL ERP CORRECTION.
      *    CL-0044 - THE MATCHING WS-AP-TABLE ENTRY'S REVOKED-FLAG AND
      *    REVOKED-REASON ARE NOW SET HERE (AND RIDE BACK OUT TO
      *    APPROVAL-LOG-FILE VIA 850/860) - THE AUDIT TRAIL'S 'revoke'
      *    ENTRY ALONE USED TO BE THE ONLY RECORD OF A REVOCATION,
      *    WHICH LEFT THE APPROVAL RECORD ITSELF LOOKING STILL GOOD.
      *---------------------------------------------------------------
       500-REVOKE-APPROVAL.
           SET WS-INVOICE-WAS-PUSHED TO FALSE.
           IF WS-IH-TAB-STATUS (WS-IH-IDX) = 'pushed'
               SET WS-INVOICE-WAS-PUSHED TO TRUE
           END-IF.
           MOVE 'needs_remediation' TO WS-IH-TAB-STATUS (WS-IH-IDX).
           PERFORM 510-FIND-APPROVAL-IN-TABLE THRU 510-EXIT.
           IF WS-APPROVAL-FOUND
               SET WS-AP-TAB-IS-REVOKED (WS-AP-IDX) TO TRUE
               MOVE CR-AR-NOTE TO
                           WS-AP-TAB-REVOKED-REASON (WS-AP-IDX)
           END-IF.
           MOVE 'revoke'    TO WS-AUD-ACTION-KIND.
           MOVE 'approval'  TO WS-AUD-ENTITY-TYPE.
           MOVE CR-AR-INVOICE-ID TO WS-AUD-ENTITY-ID.
           MOVE CR-AR-APPROVER-EMAIL TO WS-AUD-ACTOR-ID.
           MOVE WS-IH-TAB-AGG-CONF (WS-IH-IDX) TO WS-AUD-CONFIDENCE.
           MOVE SPACES TO WS-AUD-DETAILS.
           IF WS-INVOICE-WAS-PUSHED
               STRING 'MANUAL ERP CORRECTION REQUIRED - '
                       DELIMITED BY SIZE
                      CR-AR-NOTE DELIMITED BY SIZE
                      INTO WS-AUD-DETAILS
               END-STRING
           ELSE
               MOVE CR-AR-NOTE TO WS-AUD-DETAILS
           END-IF.
           PERFORM 700-CALL-AUDIT-LOG THRU 700-EXIT.
       500-EXIT.
           EXIT.

       510-FIND-APPROVAL-IN-TABLE.
           MOVE 'N' TO WS-AP-FOUND-SW.
           SET WS-AP-IDX TO 1.
           SEARCH WS-AP-TAB-ENTRY
               AT END
                   MOVE 'N' TO WS-AP-FOUND-SW
               WHEN WS-AP-TAB-INVOICE-ID (WS-AP-IDX) =
                                           CR-AR-INVOICE-ID
                    AND NOT WS-AP-TAB-IS-REVOKED (WS-AP-IDX)
                   MOVE 'Y' TO WS-AP-FOUND-SW
           END-SEARCH.
       510-EXIT.
           EXIT.

      *---------------------------------------------------------------
      *    600 - SHARED TIMESTAMP BUILD (SAME Y2K WINDOWING AS
      *    CRAUDLOG - KEPT LOCAL RATHER THAN CALLED, SINCE THIS
      *    PROGRAM ALSO NEEDS THE RAW DATE PARTS FOR THE ID SUFFIX).
      *---------------------------------------------------------------
       600-GET-TIMESTAMP.
           ACCEPT WS-CURR-DATE FROM DATE.
           ACCEPT WS-CURR-TIME FROM TIME.
           IF WS-CD-YY < 50
               COMPUTE WS-FULL-YEAR = 2000 + WS-CD-YY
           ELSE
               COMPUTE WS-FULL-YEAR = 1900 + WS-CD-YY
           END-IF.
           MOVE WS-FULL-YEAR TO WS-TS-YYYY.
           MOVE WS-CD-MM     TO WS-TS-MM.
           MOVE WS-CD-DD     TO WS-TS-DD.
           MOVE WS-CT-HH     TO WS-TS-HH.
           MOVE WS-CT-MN     TO WS-TS-MN.
           MOVE WS-CT-SS     TO WS-TS-SS.
       600-EXIT.
           EXIT.

      *---------------------------------------------------------------
      *    610 - CHECKSUM, SAME XLATE-TABLE METHOD AS CRAUDLOG
      *    300/310 (KEPT LOCAL RATHER THAN SHARED - SEE REMARKS).
      *---------------------------------------------------------------
       610-COMPUTE-HASH.
           MOVE ZERO TO WS-HASH-ACCUM.
           PERFORM 611-HASH-ONE-CHARACTER THRU 611-EXIT
               VARYING WS-HASH-IDX FROM 1 BY 1
               UNTIL WS-HASH-IDX > 80.
           DIVIDE WS-HASH-ACCUM BY 999999999
               GIVING WS-HASH-ACCUM
               REMAINDER WS-HASH-ACCUM.
           MOVE WS-HASH-ACCUM TO WS-HASH-DIGITS.
       610-EXIT.
           EXIT.

       611-HASH-ONE-CHARACTER.
           SET WS-XLATE-IX TO 1.
           SEARCH WS-XLATE-ENTRY
               AT END
                   CONTINUE
               WHEN WS-XLATE-ENTRY (WS-XLATE-IX) =
                                   WS-HP-CHAR (WS-HASH-IDX)
                   COMPUTE WS-HASH-ACCUM =
                       WS-HASH-ACCUM + (WS-XLATE-IX * WS-HASH-IDX)
           END-SEARCH.
       611-EXIT.
           EXIT.

      *---------------------------------------------------------------
      *    700 - COMMON CRAUDLOG CALL.
      *---------------------------------------------------------------
       700-CALL-AUDIT-LOG.
           CALL 'CRAUDLOG' USING WS-AUD-ACTION-KIND
                                 WS-AUD-ENTITY-TYPE
                                 WS-AUD-ENTITY-ID
                                 WS-AUD-ACTOR-ID
                                 WS-AUD-CONFIDENCE
                                 WS-AUD-DETAILS
                                 WS-AUD-LOG-ID-OUT
                                 WS-AUD-RETURN-CD.
       700-EXIT.
           EXIT.

      *---------------------------------------------------------------
      *    800 - REWRITE EACH TABLE ENTRY TO INVOICE-HDR-OUT-FILE
      *    (LINE SEQUENTIAL HAS NO RANDOM REWRITE, SO THE UPDATED
      *    HEADER FILE IS A FRESH SEQUENTIAL COPY OF THE TABLE).
      *---------------------------------------------------------------
       800-REWRITE-INVOICE-TABLE.
           PERFORM 810-WRITE-ONE-HEADER THRU 810-EXIT
               VARYING WS-IH-IDX FROM 1 BY 1
               UNTIL WS-IH-IDX > WS-IH-TAB-COUNT.
       800-EXIT.
           EXIT.

       810-WRITE-ONE-HEADER.
           MOVE WS-IH-TAB-REC (WS-IH-IDX) TO CR-IHO-REC.
           WRITE CR-IHO-REC.
       810-EXIT.
           EXIT.

      *---------------------------------------------------------------
      *    850 - REWRITE EACH TABLE ENTRY TO APPROVAL-LOG-FILE.  THE
      *    TABLE HOLDS EVERY PRIOR APPROVAL READ BACK IN FROM
      *    APPROVAL-LOG-IN-FILE PLUS ANY NEW ONES BUILT THIS RUN, SO
      *    THE WHOLE FILE IS REPLACED (SAME TECHNIQUE AS 800 ABOVE).
      *---------------------------------------------------------------
       850-REWRITE-APPROVAL-TABLE.
           PERFORM 860-WRITE-ONE-APPROVAL THRU 860-EXIT
               VARYING WS-AP-IDX FROM 1 BY 1
               UNTIL WS-AP-IDX > WS-AP-TAB-COUNT.
       850-EXIT.
           EXIT.

       860-WRITE-ONE-APPROVAL.
           MOVE WS-AP-TAB-REC (WS-AP-IDX) TO CR-APPROVAL-REC.
           WRITE CR-APPROVAL-REC.
       860-EXIT.
           EXIT.

       900-TERMINATE.
           CLOSE INVOICE-HDR-FILE
                 CLAUSE-FILE
                 APPROVAL-REQ-FILE
                 APPROVAL-LOG-IN-FILE
                 APPROVAL-LOG-FILE
                 INVOICE-HDR-OUT-FILE.
           MOVE 'CLOSEFILE' TO WS-AUD-ACTION-KIND.
           CALL 'CRAUDLOG' USING WS-AUD-ACTION-KIND
                                 WS-AUD-ENTITY-TYPE
                                 WS-AUD-ENTITY-ID
                                 WS-AUD-ACTOR-ID
                                 WS-AUD-CONFIDENCE
                                 WS-AUD-DETAILS
                                 WS-AUD-LOG-ID-OUT
                                 WS-AUD-RETURN-CD.
       900-EXIT.
           EXIT.
