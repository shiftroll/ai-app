      *****************************************************************
      *    CRRECOV  --  RECOVERED-INVOICE-FILE RECORD LAYOUT.
      *    THE "RECOVERED INVOICES" DETAIL DELIVERABLE - ONE RECORD
      *    PER INVOICE LINE, WITH THE INVOICE-LEVEL COLUMNS CRDELIV
      *    ADDS BACK IN ONCE THE INVOICE HEADER IS FINAL.
      *-----------------------------------------------------------------
      *    CL-0008  03/14/87  R.OKAFOR     ORIGINAL LAYOUT.
      *    CL-0039  10/05/05  S.ABUBAKAR   ADDED STATUS COLUMN SO THE
      *                                    DETAIL FILE STANDS ALONE
      *                                    WITHOUT A HEADER JOIN.
      *****************************************************************
       01  CR-RECOVERED-LINE-REC.
           05  CR-RL-INVOICE-ID            PIC X(20).
           05  CR-RL-CONTRACT-ID           PIC X(20).
           05  CR-RL-LINE-DESCRIPTION      PIC X(60).
           05  CR-RL-QUANTITY              PIC S9(5)V99.
           05  CR-RL-UNIT                  PIC X(08).
           05  CR-RL-UNIT-PRICE            PIC S9(7)V99.
           05  CR-RL-AMOUNT                PIC S9(9)V99.
           05  CR-RL-SOURCE-CLAUSE-ID      PIC X(16).
           05  CR-RL-CONFIDENCE            PIC 9V99.
           05  CR-RL-EXPLAIN               PIC X(120).
           05  CR-RL-STATUS                PIC X(16).
           05  FILLER                      PIC X(10).
