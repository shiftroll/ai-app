      *****************************************************************
      *    CRAPREQ  --  APPROVAL-REQ-FILE RECORD LAYOUT.
      *    ONE RECORD PER APPROVAL, REJECTION OR REVOCATION REQUEST,
      *    IN ARRIVAL ORDER.  READ BY CRAPPROV.
      *-----------------------------------------------------------------
      *    CL-0005  03/14/87  R.OKAFOR     ORIGINAL LAYOUT.
      *    CL-0028  04/02/02  M.PRUITT     ADDED APPROVER-ROLE TO
      *                                    SUPPORT THE CFO-APPROVAL
      *                                    GATE ON REV-REC CLAUSES.
      *****************************************************************
       01  CR-APPROVAL-REQ-REC.
           05  CR-AR-REQUEST-KIND          PIC X(10).
               88  CR-AR-IS-APPROVE             VALUE 'APPROVE'.
               88  CR-AR-IS-REJECT              VALUE 'REJECT'.
               88  CR-AR-IS-REVOKE              VALUE 'REVOKE'.
           05  CR-AR-INVOICE-ID            PIC X(20).
           05  CR-AR-APPROVER-EMAIL        PIC X(40).
           05  CR-AR-APPROVER-NAME         PIC X(30).
           05  CR-AR-APPROVER-ROLE         PIC X(10).
               88  CR-AR-ROLE-IS-CFO            VALUE 'CFO'.
           05  CR-AR-NOTE                  PIC X(28).
           05  FILLER                      PIC X(02).
