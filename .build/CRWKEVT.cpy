      *****************************************************************
      *    CRWKEVT  --  WORKEVENT-FILE RECORD LAYOUT.
      *    ONE RECORD PER TIMESHEET ENTRY, MILESTONE COMPLETION OR
      *    EXPENSE LINE.  FILE IS SORTED BY EVENT DATE ON ARRIVAL; WE
      *    PRESERVE FILE ORDER FOR OUTPUT (NO RE-SORT IN CRDERIVE).
      *-----------------------------------------------------------------
      *    CL-0002  03/14/87  R.OKAFOR     ORIGINAL LAYOUT.
      *    CL-0019  01/08/99  J.VANCLEVE   Y2K - EVENT-DATE STORED AS
      *                                    FULL ISO TEXT, NOT PACKED
      *                                    2-DIGIT YEAR.
      *****************************************************************
       01  CR-WORKEVENT-REC.
           05  CR-WE-EVENT-ID              PIC X(12).
           05  CR-WE-EVENT-DATE            PIC X(10).
           05  CR-WE-EVENT-DATE-N REDEFINES CR-WE-EVENT-DATE.
               10  CR-WE-EVDT-YYYY         PIC 9(04).
               10  FILLER                  PIC X(01).
               10  CR-WE-EVDT-MM           PIC 9(02).
               10  FILLER                  PIC X(01).
               10  CR-WE-EVDT-DD           PIC 9(02).
           05  CR-WE-DESCRIPTION           PIC X(60).
           05  CR-WE-UNITS                 PIC S9(5)V99.
           05  CR-WE-UNIT-TYPE             PIC X(10).
               88  CR-WE-IS-HOUR                VALUE 'hour'.
               88  CR-WE-IS-MILESTONE           VALUE 'milestone'.
               88  CR-WE-IS-EXPENSE             VALUE 'expense'.
           05  CR-WE-AMOUNT                PIC S9(7)V99.
           05  CR-WE-EXTERNAL-REF          PIC X(16).
           05  FILLER                      PIC X(01).
