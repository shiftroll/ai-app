       IDENTIFICATION DIVISION.
      *****************************************************************
       PROGRAM-ID.    CRDELIV.
       AUTHOR.        S. ABUBAKAR.
       INSTALLATION.  REVENUE SYSTEMS GROUP.
       DATE-WRITTEN.  11/14/90.
       DATE-COMPILED.
       SECURITY.      COMPANY CONFIDENTIAL.
      *****************************************************************
      *    REMARKS.
      *    DELIVERABLE GENERATION.  JOINS THE FINISHED INVOICE HEADER
      *    FROM CRDERIVE/CRAPPROV WITH EACH INVOICE-LINE-FILE RECORD
      *    TO WRITE THE RECOVERED-INVOICES DETAIL FILE, ACCUMULATES
      *    CATEGORY AND CONFIDENCE-BAND CONTROL TOTALS ALONG THE WAY
      *    AND PRINTS THE EXECUTIVE SUMMARY REPORT, THEN BUILDS THE
      *    AUDIT SNAPSHOT FILE FROM THE INVOICE HEADER, THE AUDIT
      *    TRAIL AND THE APPROVAL LOG WITH A TRAILING CHECKSUM LINE.
      *    ONE CONTRACT, ONE INVOICE PER RUN - SAME AS CRDERIVE.
      *
      *    CHANGE LOG.
      *    ---------------------------------------------------------
      *    11/14/90  SAB   ORIGINAL PROGRAM - RECOVERED-INVOICES
      *                    DETAIL FILE AND SUMMARY REPORT ONLY.
      *    02/08/92  SAB   ADDED CATEGORY BREAKDOWN CONTROL TOTALS TO
      *                    THE SUMMARY REPORT (T&M / MILESTONE /
      *                    EXPENSE), DERIVED FROM THE UNIT COLUMN ON
      *                    EACH LINE RATHER THAN CARRIED FORWARD FROM
      *                    CRDERIVE - THAT PROGRAM DOES NOT KEEP
      *                    CATEGORY TOTALS ACROSS ITS RUN.
      *    07/21/94  LTF   ADDED CONFIDENCE-BAND ANALYSIS (HIGH/MEDIUM
      *                    /LOW) PER THE HITL REVIEW COMMITTEE'S
      *                    REQUEST.
      *    09/02/98  JVC   Y2K - RUN TIMESTAMP ON THE REPORT TITLE
      *                    BLOCK NOW BUILT WITH A 4-DIGIT YEAR; SEE
      *                    CRAUDLOG FOR THE SAME FIX IN THE SHARED
      *                    TIMESTAMP ROUTINE.
      *    06/19/03  MJP   ADDED THE AUDIT SNAPSHOT FILE (ENTITY LINE,
      *                    AUDIT TRAIL LINES, APPROVAL LINES, OVERALL
      *                    CHECKSUM LINE) PER THE EXTERNAL AUDITOR'S
      *                    REQUEST FOR A SELF-CONTAINED RECORD SET.
      *    10/05/05  SAB   RECOMMENDED-ACTIONS BLOCK REWORDED PER
      *                    FINANCE REVIEW - NO LOGIC CHANGE.
      *    ---------------------------------------------------------

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-370.
       OBJECT-COMPUTER. IBM-370.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT INVOICE-HDR-FILE
               ASSIGN TO INVHDIN
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-IH-STATUS.
           SELECT INVOICE-LINE-FILE
               ASSIGN TO INVLNIN
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-IL-STATUS.
           SELECT APPROVAL-LOG-FILE
               ASSIGN TO APLOGIN
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-AP-STATUS.
           SELECT AUDIT-LOG-FILE
               ASSIGN TO AUDLOGIN
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-AL-STATUS.
           SELECT RECOVERED-INVOICE-FILE
               ASSIGN TO RECOVOUT
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-RL-STATUS.
           SELECT SUMMARY-REPORT
               ASSIGN TO SUMMRPT
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-PR-STATUS.
           SELECT AUDIT-SNAPSHOT-FILE
               ASSIGN TO AUDSNAP
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-SN-STATUS.

       DATA DIVISION.
       FILE SECTION.
       FD  INVOICE-HDR-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 160 CHARACTERS
           DATA RECORD IS CR-INVOICE-HDR-REC.
           COPY CRINVHD.

       FD  INVOICE-LINE-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 300 CHARACTERS
           DATA RECORD IS CR-INVOICE-LINE-REC.
           COPY CRINVLN.

       FD  APPROVAL-LOG-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 300 CHARACTERS
           DATA RECORD IS CR-APPROVAL-REC.
           COPY CRAPRVL.

       FD  AUDIT-LOG-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 250 CHARACTERS
           DATA RECORD IS CR-AUDIT-REC.
           COPY CRAUDRC.

       FD  RECOVERED-INVOICE-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 300 CHARACTERS
           DATA RECORD IS CR-RECOVERED-LINE-REC.
           COPY CRRECOV.

       FD  SUMMARY-REPORT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 132 CHARACTERS
           DATA RECORD IS CR-PRINT-REC.
       01  CR-PRINT-REC                       PIC X(132).

      *    AUDIT SNAPSHOT - ONE "ENTITY" LINE (THE INVOICE HEADER),
      *    FOLLOWED BY ONE LINE PER AUDIT-TRAIL RECORD, ONE LINE PER
      *    APPROVAL RECORD, AND A FINAL CHECKSUM LINE - SEE 300-400
      *    BELOW.  SIZED TO THE WIDEST SOURCE RECORD (300 - APPROVAL
      *    OR INVOICE-LINE) SO ANY OF THEM CAN BE CARRIED STRAIGHT
      *    THROUGH IN CR-SNAP-DATA WITHOUT TRUNCATION.
       FD  AUDIT-SNAPSHOT-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 300 CHARACTERS
           DATA RECORD IS CR-SNAP-REC.
       01  CR-SNAP-REC.
           05  CR-SNAP-TYPE                   PIC X(01).
               88  CR-SNAP-IS-ENTITY               VALUE 'E'.
               88  CR-SNAP-IS-AUDIT                VALUE 'A'.
               88  CR-SNAP-IS-APPROVAL             VALUE 'P'.
               88  CR-SNAP-IS-CHECKSUM             VALUE 'C'.
           05  CR-SNAP-DATA                   PIC X(297).
           05  FILLER                         PIC X(02).

       WORKING-STORAGE SECTION.
      *---------------------------------------------------------------
      *    FILE STATUS / SWITCHES.
      *---------------------------------------------------------------
       01  WS-FILE-STATUSES.
           05  WS-IH-STATUS                PIC X(02) VALUE '00'.
               88  WS-IH-EOF-STATUS              VALUE '10'.
           05  WS-IL-STATUS                PIC X(02) VALUE '00'.
               88  WS-IL-EOF-STATUS              VALUE '10'.
           05  WS-AP-STATUS                PIC X(02) VALUE '00'.
               88  WS-AP-EOF-STATUS              VALUE '10'.
           05  WS-AL-STATUS                PIC X(02) VALUE '00'.
               88  WS-AL-EOF-STATUS              VALUE '10'.
           05  WS-RL-STATUS                PIC X(02) VALUE '00'.
           05  WS-PR-STATUS                PIC X(02) VALUE '00'.
           05  WS-SN-STATUS                PIC X(02) VALUE '00'.
           05  FILLER                      PIC X(04).

       01  WS-SWITCHES.
           05  WS-IH-EOF-SW                PIC X(01) VALUE 'N'.
               88  WS-IH-EOF                     VALUE 'Y'.
           05  WS-IL-EOF-SW                PIC X(01) VALUE 'N'.
               88  WS-IL-EOF                     VALUE 'Y'.
           05  WS-AP-EOF-SW                PIC X(01) VALUE 'N'.
               88  WS-AP-EOF                     VALUE 'Y'.
           05  WS-AL-EOF-SW                PIC X(01) VALUE 'N'.
               88  WS-AL-EOF                     VALUE 'Y'.
           05  FILLER                      PIC X(04).

      *---------------------------------------------------------------
      *    CATEGORY AND CONFIDENCE-BAND CONTROL TOTALS, ACCUMULATED
      *    WHILE INVOICE-LINE-FILE IS READ - THESE ARE THE REPORT'S
      *    CONTROL TOTALS (NO CONTROL BREAKS - SINGLE CONTRACT/RUN).
      *---------------------------------------------------------------
       01  WS-REPORT-TOTALS.
           05  WS-RECOVERABLE-TOTAL        PIC S9(9)V99 VALUE 0.
           05  WS-LINE-COUNT               PIC 9(04) COMP VALUE 0.
           05  WS-TM-TOTAL                 PIC S9(9)V99 VALUE 0.
           05  WS-TM-COUNT                 PIC 9(04) COMP VALUE 0.
           05  WS-MS-TOTAL                 PIC S9(9)V99 VALUE 0.
           05  WS-MS-COUNT                 PIC 9(04) COMP VALUE 0.
           05  WS-EXP-TOTAL                PIC S9(9)V99 VALUE 0.
           05  WS-EXP-COUNT                PIC 9(04) COMP VALUE 0.
           05  WS-HIGH-COUNT               PIC 9(04) COMP VALUE 0.
           05  WS-MEDIUM-COUNT             PIC 9(04) COMP VALUE 0.
           05  WS-LOW-COUNT                PIC 9(04) COMP VALUE 0.
           05  FILLER                      PIC X(06).

      *---------------------------------------------------------------
      *    REPORT TITLE-BLOCK / TIMESTAMP WORK AREA.  SAME Y2K
      *    WINDOWING AS CRDERIVE/CRAPPROV/CRAUDLOG - KEPT LOCAL.
      *---------------------------------------------------------------
       01  WS-DATE-TIME-WORK.
           05  WS-CURR-DATE                PIC 9(6).
           05  WS-CURR-DATE-R REDEFINES WS-CURR-DATE.
               10  WS-CD-YY                PIC 99.
               10  WS-CD-MM                PIC 99.
               10  WS-CD-DD                PIC 99.
           05  WS-CURR-TIME                PIC 9(8).
           05  WS-CURR-TIME-R REDEFINES WS-CURR-TIME.
               10  WS-CT-HH                PIC 99.
               10  WS-CT-MN                PIC 99.
               10  WS-CT-SS                PIC 99.
               10  WS-CT-HS                PIC 99.
           05  WS-FULL-YEAR                PIC 9(04).
           05  FILLER                      PIC X(04).

       01  WS-RUN-TIMESTAMP.
           05  WS-RTS-YYYY                 PIC 9(04).
           05  FILLER                      PIC X VALUE '-'.
           05  WS-RTS-MM                   PIC 99.
           05  FILLER                      PIC X VALUE '-'.
           05  WS-RTS-DD                   PIC 99.
           05  FILLER                      PIC X VALUE ' '.
           05  WS-RTS-HH                   PIC 99.
           05  FILLER                      PIC X VALUE ':'.
           05  WS-RTS-MN                   PIC 99.
           05  FILLER                      PIC X VALUE ':'.
           05  WS-RTS-SS                   PIC 99.
           05  FILLER                      PIC X(02).

      *---------------------------------------------------------------
      *    CHECKSUM WORK AREA - SAME XLATE-TABLE METHOD AS CRAUDLOG/
      *    CRAPPROV (KEPT LOCAL RATHER THAN SHARED - SEE REMARKS IN
      *    THOSE PROGRAMS).  THE SNAPSHOT CHECKSUM IS COMPUTED OVER
      *    THE INVOICE/CONTRACT ID, STATUS AND RECORD COUNTS RATHER
      *    THAN EVERY BYTE OF THE SNAPSHOT - A STABLE FINGERPRINT OF
      *    THE SNAPSHOT'S CONTENTS, NOT A CRYPTOGRAPHIC DIGEST.
      *---------------------------------------------------------------
       01  WS-HASH-WORK.
           05  WS-HASH-PAYLOAD             PIC X(80).
           05  WS-HASH-ACCUM               PIC S9(9) COMP VALUE 0.
           05  WS-HASH-IDX                 PIC 9(04) COMP VALUE 0.
           05  WS-HASH-DIGITS              PIC 9(09).
           05  WS-HASH-OUTPUT              PIC X(24).
           05  FILLER                      PIC X(04).

       01  WS-HASH-PAYLOAD-TABLE REDEFINES WS-HASH-PAYLOAD.
           05  WS-HP-CHAR OCCURS 80 TIMES  PIC X(01).

       01  WS-XLATE-CHARS
               PIC X(37)
               VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ0123456789'.
       01  WS-XLATE-TABLE REDEFINES WS-XLATE-CHARS.
           05  WS-XLATE-ENTRY OCCURS 37 TIMES INDEXED BY WS-XLATE-IX
                                        PIC X(01).

      *---------------------------------------------------------------
      *    RECORD-COUNT WORK AREA FOR THE SNAPSHOT CHECKSUM LINE.
      *---------------------------------------------------------------
       01  WS-SNAP-COUNTS.
           05  WS-SNAP-AUDIT-COUNT         PIC 9(04) COMP VALUE 0.
           05  WS-SNAP-APPROVAL-COUNT      PIC 9(04) COMP VALUE 0.
           05  FILLER                      PIC X(04).

      *---------------------------------------------------------------
      *    PRINT LINES - ONE 01-LEVEL GROUP PER REPORT SECTION, MOVED
      *    INTO CR-PRINT-REC BEFORE EACH WRITE (SAME IDIOM AS THE
      *    DDBPT6CB LINEn GROUPS).
      *---------------------------------------------------------------
       01  WS-TITLE-LINE-1.
           05  FILLER                      PIC X(05) VALUE SPACES.
           05  FILLER                      PIC X(36) VALUE
                   'CONTRACT RECOVERY EXECUTIVE SUMMARY'.
           05  FILLER                      PIC X(91) VALUE SPACES.

       01  WS-TITLE-LINE-2.
           05  FILLER                      PIC X(05) VALUE SPACES.
           05  FILLER                      PIC X(11) VALUE 'RUN DATE  '.
           05  WS-TL2-TIMESTAMP            PIC X(19).
           05  FILLER                      PIC X(06) VALUE SPACES.
           05  FILLER                      PIC X(11) VALUE 'INVOICE   '.
           05  WS-TL2-INVOICE-ID           PIC X(20).
           05  FILLER                      PIC X(60) VALUE SPACES.

       01  WS-TITLE-LINE-3.
           05  FILLER                      PIC X(05) VALUE SPACES.
           05  FILLER                      PIC X(11) VALUE 'CONTRACT  '.
           05  WS-TL3-CONTRACT-ID          PIC X(20).
           05  FILLER                      PIC X(96) VALUE SPACES.

       01  WS-SUMMARY-LINE.
           05  FILLER                      PIC X(05) VALUE SPACES.
           05  WS-SL-LABEL                 PIC X(28).
           05  WS-SL-AMOUNT                PIC Z,ZZZ,ZZ9.99.
           05  FILLER                      PIC X(03) VALUE SPACES.
           05  WS-SL-TAG                   PIC X(30).
           05  FILLER                      PIC X(54) VALUE SPACES.

       01  WS-CATEGORY-LINE.
           05  FILLER                      PIC X(05) VALUE SPACES.
           05  WS-CL-LABEL                 PIC X(20).
           05  WS-CL-AMOUNT                PIC Z,ZZZ,ZZ9.99.
           05  FILLER                      PIC X(03) VALUE SPACES.
           05  WS-CL-COUNT                 PIC ZZZ9.
           05  FILLER                      PIC X(06) VALUE ' LINES'.
           05  FILLER                      PIC X(71) VALUE SPACES.

       01  WS-CONFIDENCE-LINE.
           05  FILLER                      PIC X(05) VALUE SPACES.
           05  WS-CF-LABEL                 PIC X(20).
           05  WS-CF-COUNT                 PIC ZZZ9.
           05  FILLER                      PIC X(06) VALUE ' LINES'.
           05  FILLER                      PIC X(97) VALUE SPACES.

       01  WS-TEXT-LINE.
           05  FILLER                      PIC X(05) VALUE SPACES.
           05  WS-TX-TEXT                  PIC X(120).
           05  FILLER                      PIC X(07) VALUE SPACES.

       PROCEDURE DIVISION.
      *---------------------------------------------------------------
      *    0 - DRIVER.
      *---------------------------------------------------------------
       000-MAIN-LINE.
           PERFORM 010-INITIALIZE               THRU 010-EXIT.
           PERFORM 100-BUILD-RECOVERED-AND-TOTALS
                                                 THRU 100-EXIT
               UNTIL WS-IL-EOF.
           PERFORM 200-PRINT-SUMMARY-REPORT      THRU 200-EXIT.
           PERFORM 300-BUILD-AUDIT-SNAPSHOT      THRU 300-EXIT.
           PERFORM 900-TERMINATE                 THRU 900-EXIT.
           STOP RUN.

       010-INITIALIZE.
           OPEN INPUT  INVOICE-HDR-FILE
                       INVOICE-LINE-FILE
                       APPROVAL-LOG-FILE
                       AUDIT-LOG-FILE.
           OPEN OUTPUT RECOVERED-INVOICE-FILE
                       SUMMARY-REPORT
                       AUDIT-SNAPSHOT-FILE.
           READ INVOICE-HDR-FILE
               AT END
                   SET WS-IH-EOF TO TRUE
                   DISPLAY 'CRDELIV - NO INVOICE HEADER RECORD FOUND'
           END-READ.
       010-EXIT.
           EXIT.

      *---------------------------------------------------------------
      *    100 - ONE INVOICE-LINE-FILE RECORD.  JOINS THE HEADER,
      *    WRITES THE RECOVERED-INVOICES DETAIL RECORD, AND ROLLS THE
      *    LINE INTO THE CATEGORY AND CONFIDENCE CONTROL TOTALS.
      *---------------------------------------------------------------
       100-BUILD-RECOVERED-AND-TOTALS.
           READ INVOICE-LINE-FILE
               AT END
                   SET WS-IL-EOF TO TRUE
               NOT AT END
                   PERFORM 110-WRITE-RECOVERED-LINE THRU 110-EXIT
                   PERFORM 120-CLASSIFY-CATEGORY    THRU 120-EXIT
                   PERFORM 130-BAND-CONFIDENCE       THRU 130-EXIT
                   ADD 1 TO WS-LINE-COUNT
                   ADD CR-IL-AMOUNT TO WS-RECOVERABLE-TOTAL
           END-READ.
       100-EXIT.
           EXIT.

       110-WRITE-RECOVERED-LINE.
           MOVE SPACES                    TO CR-RECOVERED-LINE-REC.
           MOVE CR-IH-INVOICE-ID           TO CR-RL-INVOICE-ID.
           MOVE CR-IH-CONTRACT-ID          TO CR-RL-CONTRACT-ID.
           MOVE CR-IL-LINE-DESCRIPTION     TO CR-RL-LINE-DESCRIPTION.
           MOVE CR-IL-QUANTITY             TO CR-RL-QUANTITY.
           MOVE CR-IL-UNIT                 TO CR-RL-UNIT.
           MOVE CR-IL-UNIT-PRICE           TO CR-RL-UNIT-PRICE.
           MOVE CR-IL-AMOUNT               TO CR-RL-AMOUNT.
           MOVE CR-IL-SOURCE-CLAUSE-ID     TO CR-RL-SOURCE-CLAUSE-ID.
           MOVE CR-IL-CONFIDENCE           TO CR-RL-CONFIDENCE.
           MOVE CR-IL-EXPLAIN              TO CR-RL-EXPLAIN.
           MOVE CR-IH-STATUS               TO CR-RL-STATUS.
           WRITE CR-RECOVERED-LINE-REC.
       110-EXIT.
           EXIT.

      *---------------------------------------------------------------
      *    120 - CATEGORY = CLAUSE TYPE OF THE MATCHED CLAUSE, READ
      *    BACK OFF THE LINE'S UNIT COLUMN (SEE CHANGE LOG 02/08/92).
      *    'hour' -> RATE-CARD (TIME & MATERIALS).
      *    'fixed' OR 'milestone' -> MILESTONE-PAYMENT (MILESTONES) -
      *    'fixed' IS A MATCHED MILESTONE LINE, 'milestone' IS THE
      *    UNIT-TYPE PASSED THROUGH ON AN UNMATCHED MILESTONE EVENT.
      *    'expense' -> EXPENSE-MARKUP (EXPENSES).
      *---------------------------------------------------------------
       120-CLASSIFY-CATEGORY.
           EVALUATE CR-IL-UNIT
               WHEN 'hour'
                   ADD 1 TO WS-TM-COUNT
                   ADD CR-IL-AMOUNT TO WS-TM-TOTAL
               WHEN 'fixed'
               WHEN 'milestone'
                   ADD 1 TO WS-MS-COUNT
                   ADD CR-IL-AMOUNT TO WS-MS-TOTAL
               WHEN 'expense'
                   ADD 1 TO WS-EXP-COUNT
                   ADD CR-IL-AMOUNT TO WS-EXP-TOTAL
               WHEN OTHER
                   DISPLAY 'CRDELIV - UNKNOWN LINE UNIT ' CR-IL-UNIT
           END-EVALUATE.
       120-EXIT.
           EXIT.

      *---------------------------------------------------------------
      *    130 - CONFIDENCE BANDING PER BUSINESS RULES SECTION 7.
      *---------------------------------------------------------------
       130-BAND-CONFIDENCE.
           IF CR-IL-CONFIDENCE NOT < .90
               ADD 1 TO WS-HIGH-COUNT
           ELSE
               IF CR-IL-CONFIDENCE NOT < .80
                   ADD 1 TO WS-MEDIUM-COUNT
               ELSE
                   ADD 1 TO WS-LOW-COUNT
               END-IF
           END-IF.
       130-EXIT.
           EXIT.

      *---------------------------------------------------------------
      *    200 - EXECUTIVE SUMMARY REPORT, 132-COLUMN PRINT LAYOUT.
      *---------------------------------------------------------------
       200-PRINT-SUMMARY-REPORT.
           PERFORM 210-GET-RUN-TIMESTAMP       THRU 210-EXIT.
           PERFORM 220-PRINT-TITLE-BLOCK        THRU 220-EXIT.
           PERFORM 230-PRINT-RECOVERY-SUMMARY   THRU 230-EXIT.
           PERFORM 240-PRINT-CATEGORY-BREAKDOWN THRU 240-EXIT.
           PERFORM 250-PRINT-CONFIDENCE-ANALYSIS THRU 250-EXIT.
           PERFORM 260-PRINT-RECOMMENDATIONS    THRU 260-EXIT.
       200-EXIT.
           EXIT.

       210-GET-RUN-TIMESTAMP.
           ACCEPT WS-CURR-DATE FROM DATE.
           ACCEPT WS-CURR-TIME FROM TIME.
           IF WS-CD-YY < 50
               COMPUTE WS-FULL-YEAR = 2000 + WS-CD-YY
           ELSE
               COMPUTE WS-FULL-YEAR = 1900 + WS-CD-YY
           END-IF.
           MOVE WS-FULL-YEAR TO WS-RTS-YYYY.
           MOVE WS-CD-MM     TO WS-RTS-MM.
           MOVE WS-CD-DD     TO WS-RTS-DD.
           MOVE WS-CT-HH     TO WS-RTS-HH.
           MOVE WS-CT-MN     TO WS-RTS-MN.
           MOVE WS-CT-SS     TO WS-RTS-SS.
       210-EXIT.
           EXIT.

       220-PRINT-TITLE-BLOCK.
           MOVE WS-TITLE-LINE-1 TO CR-PRINT-REC.
           WRITE CR-PRINT-REC AFTER ADVANCING C01.
           MOVE WS-RUN-TIMESTAMP      TO WS-TL2-TIMESTAMP.
           MOVE CR-IH-INVOICE-ID      TO WS-TL2-INVOICE-ID.
           MOVE WS-TITLE-LINE-2 TO CR-PRINT-REC.
           WRITE CR-PRINT-REC AFTER ADVANCING 1.
           MOVE CR-IH-CONTRACT-ID     TO WS-TL3-CONTRACT-ID.
           MOVE WS-TITLE-LINE-3 TO CR-PRINT-REC.
           WRITE CR-PRINT-REC AFTER ADVANCING 1.
           MOVE SPACES TO CR-PRINT-REC.
           WRITE CR-PRINT-REC AFTER ADVANCING 1.
       220-EXIT.
           EXIT.

      *---------------------------------------------------------------
      *    230 - RECOVERY SUMMARY: TOTAL RECOVERABLE AMOUNT, LINE
      *    COUNT, AVERAGE (AGGREGATE) CONFIDENCE AS A PERCENTAGE.
      *    THE AGGREGATE CONFIDENCE ITSELF IS CRDERIVE'S WEIGHTED
      *    FIGURE CARRIED ON THE INVOICE HEADER - NOT RECOMPUTED HERE.
      *---------------------------------------------------------------
       230-PRINT-RECOVERY-SUMMARY.
           MOVE 'TOTAL RECOVERABLE AMOUNT:  '  TO WS-SL-LABEL.
           MOVE WS-RECOVERABLE-TOTAL           TO WS-SL-AMOUNT.
           MOVE SPACES                         TO WS-SL-TAG.
           MOVE WS-SUMMARY-LINE TO CR-PRINT-REC.
           WRITE CR-PRINT-REC AFTER ADVANCING 1.

           MOVE 'LINE COUNT          '         TO WS-CL-LABEL.
           MOVE ZERO                           TO WS-CL-AMOUNT.
           MOVE WS-LINE-COUNT                  TO WS-CL-COUNT.
           MOVE WS-CATEGORY-LINE TO CR-PRINT-REC.
           WRITE CR-PRINT-REC AFTER ADVANCING 1.

           MOVE 'AVERAGE CONFIDENCE  '         TO WS-CF-LABEL.
           COMPUTE WS-CF-COUNT =
                       CR-IH-AGG-CONFIDENCE * 100.
           MOVE WS-CONFIDENCE-LINE TO CR-PRINT-REC.
           WRITE CR-PRINT-REC AFTER ADVANCING 1.
           MOVE SPACES TO CR-PRINT-REC.
           WRITE CR-PRINT-REC AFTER ADVANCING 1.
       230-EXIT.
           EXIT.

      *---------------------------------------------------------------
      *    240 - CATEGORY BREAKDOWN - TIME & MATERIALS, MILESTONE,
      *    EXPENSE TOTALS AND COUNTS.
      *---------------------------------------------------------------
       240-PRINT-CATEGORY-BREAKDOWN.
           MOVE 'CATEGORY BREAKDOWN'           TO WS-TX-TEXT.
           MOVE WS-TEXT-LINE TO CR-PRINT-REC.
           WRITE CR-PRINT-REC AFTER ADVANCING 1.

           MOVE 'TIME AND MATERIALS  '         TO WS-CL-LABEL.
           MOVE WS-TM-TOTAL                    TO WS-CL-AMOUNT.
           MOVE WS-TM-COUNT                    TO WS-CL-COUNT.
           MOVE WS-CATEGORY-LINE TO CR-PRINT-REC.
           WRITE CR-PRINT-REC AFTER ADVANCING 1.

           MOVE 'MILESTONE           '         TO WS-CL-LABEL.
           MOVE WS-MS-TOTAL                    TO WS-CL-AMOUNT.
           MOVE WS-MS-COUNT                    TO WS-CL-COUNT.
           MOVE WS-CATEGORY-LINE TO CR-PRINT-REC.
           WRITE CR-PRINT-REC AFTER ADVANCING 1.

           MOVE 'EXPENSE             '         TO WS-CL-LABEL.
           MOVE WS-EXP-TOTAL                   TO WS-CL-AMOUNT.
           MOVE WS-EXP-COUNT                   TO WS-CL-COUNT.
           MOVE WS-CATEGORY-LINE TO CR-PRINT-REC.
           WRITE CR-PRINT-REC AFTER ADVANCING 1.
           MOVE SPACES TO CR-PRINT-REC.
           WRITE CR-PRINT-REC AFTER ADVANCING 1.
       240-EXIT.
           EXIT.

      *---------------------------------------------------------------
      *    250 - CONFIDENCE ANALYSIS - HIGH / MEDIUM / LOW BAND
      *    LINE COUNTS PER BUSINESS RULES SECTION 7.
      *---------------------------------------------------------------
       250-PRINT-CONFIDENCE-ANALYSIS.
           MOVE 'CONFIDENCE ANALYSIS'          TO WS-TX-TEXT.
           MOVE WS-TEXT-LINE TO CR-PRINT-REC.
           WRITE CR-PRINT-REC AFTER ADVANCING 1.

           MOVE 'HIGH   (>= 0.90)    '         TO WS-CF-LABEL.
           MOVE WS-HIGH-COUNT                  TO WS-CF-COUNT.
           MOVE WS-CONFIDENCE-LINE TO CR-PRINT-REC.
           WRITE CR-PRINT-REC AFTER ADVANCING 1.

           MOVE 'MEDIUM (0.80-0.89)  '         TO WS-CF-LABEL.
           MOVE WS-MEDIUM-COUNT                TO WS-CF-COUNT.
           MOVE WS-CONFIDENCE-LINE TO CR-PRINT-REC.
           WRITE CR-PRINT-REC AFTER ADVANCING 1.

           MOVE 'LOW    (< 0.80)     '         TO WS-CF-LABEL.
           MOVE WS-LOW-COUNT                   TO WS-CF-COUNT.
           MOVE WS-CONFIDENCE-LINE TO CR-PRINT-REC.
           WRITE CR-PRINT-REC AFTER ADVANCING 1.
           MOVE SPACES TO CR-PRINT-REC.
           WRITE CR-PRINT-REC AFTER ADVANCING 1.
       250-EXIT.
           EXIT.

      *---------------------------------------------------------------
      *    260 - STATIC RECOMMENDED-ACTIONS BLOCK (REWORDED 10/05/05).
      *---------------------------------------------------------------
       260-PRINT-RECOMMENDATIONS.
           MOVE 'RECOMMENDED ACTIONS'          TO WS-TX-TEXT.
           MOVE WS-TEXT-LINE TO CR-PRINT-REC.
           WRITE CR-PRINT-REC AFTER ADVANCING 1.

           MOVE '- REVIEW ALL LOW-CONFIDENCE LINES BEFORE APPROVAL.'
                                                TO WS-TX-TEXT.
           MOVE WS-TEXT-LINE TO CR-PRINT-REC.
           WRITE CR-PRINT-REC AFTER ADVANCING 1.

           MOVE SPACES TO WS-TX-TEXT.
           STRING '- CONFIRM CFO SIGN-OFF ON ANY REV-REC SENSITIVE '
                       DELIMITED BY SIZE
                  'CLAUSE BEFORE PUSHING TO ERP.'
                       DELIMITED BY SIZE
                  INTO WS-TX-TEXT
           END-STRING.
           MOVE WS-TEXT-LINE TO CR-PRINT-REC.
           WRITE CR-PRINT-REC AFTER ADVANCING 1.

           MOVE SPACES TO WS-TX-TEXT.
           STRING '- REVOKED APPROVALS ON PUSHED INVOICES REQUIRE '
                       DELIMITED BY SIZE
                  'MANUAL ERP CORRECTION - SEE AUDIT SNAPSHOT.'
                       DELIMITED BY SIZE
                  INTO WS-TX-TEXT
           END-STRING.
           MOVE WS-TEXT-LINE TO CR-PRINT-REC.
           WRITE CR-PRINT-REC AFTER ADVANCING 1.
       260-EXIT.
           EXIT.

      *---------------------------------------------------------------
      *    300 - AUDIT SNAPSHOT FILE.  ENTITY LINE FIRST, THEN EVERY
      *    AUDIT-TRAIL RECORD, THEN EVERY APPROVAL RECORD, THEN THE
      *    OVERALL CHECKSUM LINE.
      *---------------------------------------------------------------
       300-BUILD-AUDIT-SNAPSHOT.
           PERFORM 310-WRITE-ENTITY-LINE        THRU 310-EXIT.
           PERFORM 320-ECHO-AUDIT-RECORDS        THRU 320-EXIT
               UNTIL WS-AL-EOF.
           PERFORM 330-ECHO-APPROVAL-RECORDS     THRU 330-EXIT
               UNTIL WS-AP-EOF.
           PERFORM 340-WRITE-CHECKSUM-LINE       THRU 340-EXIT.
       300-EXIT.
           EXIT.

       310-WRITE-ENTITY-LINE.
           MOVE SPACES TO CR-SNAP-REC.
           SET CR-SNAP-IS-ENTITY TO TRUE.
           STRING CR-IH-INVOICE-ID    DELIMITED BY SPACE
                  ' '                 DELIMITED BY SIZE
                  CR-IH-CONTRACT-ID   DELIMITED BY SPACE
                  ' '                 DELIMITED BY SIZE
                  CR-IH-STATUS        DELIMITED BY SPACE
                  INTO CR-SNAP-DATA
           END-STRING.
           WRITE CR-SNAP-REC.
       310-EXIT.
           EXIT.

       320-ECHO-AUDIT-RECORDS.
           READ AUDIT-LOG-FILE
               AT END
                   SET WS-AL-EOF TO TRUE
               NOT AT END
                   MOVE SPACES TO CR-SNAP-REC
                   SET CR-SNAP-IS-AUDIT TO TRUE
                   MOVE CR-AUDIT-REC TO CR-SNAP-DATA (1:250)
                   WRITE CR-SNAP-REC
                   ADD 1 TO WS-SNAP-AUDIT-COUNT
           END-READ.
       320-EXIT.
           EXIT.

       330-ECHO-APPROVAL-RECORDS.
           READ APPROVAL-LOG-FILE
               AT END
                   SET WS-AP-EOF TO TRUE
               NOT AT END
                   MOVE SPACES TO CR-SNAP-REC
                   SET CR-SNAP-IS-APPROVAL TO TRUE
                   MOVE CR-APPROVAL-REC (1:297) TO CR-SNAP-DATA
                   WRITE CR-SNAP-REC
                   ADD 1 TO WS-SNAP-APPROVAL-COUNT
           END-READ.
       330-EXIT.
           EXIT.

      *---------------------------------------------------------------
      *    340 - OVERALL CHECKSUM LINE - A DETERMINISTIC FINGERPRINT
      *    OF THE INVOICE ID, CONTRACT ID, STATUS AND THE RECORD
      *    COUNTS JUST WRITTEN, SO A LATER RECONCILIATION RUN CAN
      *    DETECT A SNAPSHOT THAT WAS EDITED OR TRUNCATED AFTER WRITE.
      *---------------------------------------------------------------
       340-WRITE-CHECKSUM-LINE.
           MOVE SPACES TO WS-HASH-PAYLOAD.
           STRING CR-IH-INVOICE-ID       DELIMITED BY SPACE
                  CR-IH-CONTRACT-ID      DELIMITED BY SPACE
                  CR-IH-STATUS           DELIMITED BY SPACE
                  WS-SNAP-AUDIT-COUNT    DELIMITED BY SIZE
                  WS-SNAP-APPROVAL-COUNT DELIMITED BY SIZE
                  INTO WS-HASH-PAYLOAD.
           PERFORM 350-COMPUTE-HASH THRU 350-EXIT.
           MOVE SPACES TO CR-SNAP-REC.
           SET CR-SNAP-IS-CHECKSUM TO TRUE.
           MOVE WS-HASH-OUTPUT TO CR-SNAP-DATA (1:24).
           WRITE CR-SNAP-REC.
       340-EXIT.
           EXIT.

       350-COMPUTE-HASH.
           MOVE ZERO TO WS-HASH-ACCUM.
           PERFORM 351-HASH-ONE-CHARACTER THRU 351-EXIT
               VARYING WS-HASH-IDX FROM 1 BY 1
               UNTIL WS-HASH-IDX > 80.
           DIVIDE WS-HASH-ACCUM BY 999999999
               GIVING WS-HASH-ACCUM
               REMAINDER WS-HASH-ACCUM.
           MOVE WS-HASH-ACCUM TO WS-HASH-DIGITS.
           MOVE WS-HASH-DIGITS TO WS-HASH-OUTPUT.
       350-EXIT.
           EXIT.

       351-HASH-ONE-CHARACTER.
           SET WS-XLATE-IX TO 1.
           SEARCH WS-XLATE-ENTRY
               AT END
                   CONTINUE
               WHEN WS-XLATE-ENTRY (WS-XLATE-IX) =
                                   WS-HP-CHAR (WS-HASH-IDX)
                   COMPUTE WS-HASH-ACCUM =
                       WS-HASH-ACCUM + (WS-XLATE-IX * WS-HASH-IDX)
           END-SEARCH.
       351-EXIT.
           EXIT.

       900-TERMINATE.
           CLOSE INVOICE-HDR-FILE
                 INVOICE-LINE-FILE
                 APPROVAL-LOG-FILE
                 AUDIT-LOG-FILE
                 RECOVERED-INVOICE-FILE
                 SUMMARY-REPORT
                 AUDIT-SNAPSHOT-FILE.
       900-EXIT.
           EXIT.
