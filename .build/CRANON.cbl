       IDENTIFICATION DIVISION.
      *****************************************************************
       PROGRAM-ID.    CRANON.
       AUTHOR.        M. PRUITT.
       INSTALLATION.  REVENUE SYSTEMS GROUP.
       DATE-WRITTEN.  08/30/93.
       DATE-COMPILED.
       SECURITY.      COMPANY CONFIDENTIAL.
      *****************************************************************
      *    REMARKS.
      *    CONTRACT ANONYMIZATION UTILITY.  LEGAL WANTS A SCRUBBED
      *    COPY OF A CONTRACT'S CLAUSE-FILE THAT CAN BE HANDED TO
      *    OUTSIDE COUNSEL OR A BENCHMARKING VENDOR WITHOUT EXPOSING
      *    THE ACTUAL PARTY NAMES OR EXACT DOLLAR VALUES.  THIS IS A
      *    STAND-ALONE UTILITY RUN - IT DOES NOT PARTICIPATE IN THE
      *    EXTRACT/DERIVE/APPROVE/DELIVER PRODUCTION CHAIN AND MAY BE
      *    RUN AGAINST ANY CLAUSE-FILE AT ANY TIME.
      *
      *    CHANGE LOG.
      *    ---------------------------------------------------------
      *    08/30/93  MJP   ORIGINAL PROGRAM.
      *    04/11/95  MJP   VALUE ROUNDED TO THE NEAREST 1000 ON THE
      *                    ANONYMIZED COPY PER LEGAL'S REQUEST - EXACT
      *                    CONTRACT VALUES SHOULD NOT LEAVE THE SHOP.
      *    09/02/98  JVC   Y2K - RULES-LISTING TIMESTAMP WIDENED TO A
      *                    4-DIGIT YEAR.
      *    06/19/03  MJP   PARTY RE-IDENTIFICATION CODES (VENDOR-001 /
      *                    CLIENT-002) ADDED SO A REVIEWER CAN TELL
      *                    TWO CLAUSES CAME FROM THE SAME CONTRACT
      *                    WITHOUT SEEING THE REAL PARTY NAMES.
      *    11/14/06  SAB   UPLOADED-BY BLANKED TO 'ANONYMOUS' ON EVERY
      *                    ANONYMIZED HEADER - AUDIT FINDING 06-118.
      *    ---------------------------------------------------------

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-370.
       OBJECT-COMPUTER. IBM-370.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT CLAUSE-FILE
               ASSIGN TO CLAUSEIN
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-CL-STATUS.
           SELECT ANONCTR-FILE
               ASSIGN TO ANONOUT
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-AN-STATUS.
           SELECT RULES-LISTING
               ASSIGN TO RULESOUT
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-RU-STATUS.

       DATA DIVISION.
       FILE SECTION.
       FD  CLAUSE-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 130 CHARACTERS
           DATA RECORD IS CR-CLAUSE-FILE-REC.
           COPY CRCLAUSE.

      *    ANONYMIZED COPY OF THE CLAUSE FILE - SAME 130-BYTE WIDTH AND
      *    RECORD-TYPE DISCRIMINATOR AS CLAUSE-FILE (SEE DESIGN NOTE),
      *    BUT CARRIED HERE AS A FLAT WORK RECORD SINCE THE HEADER AND
      *    DETAIL LAYOUTS DIFFER FROM THE SOURCE ONCE THE PARTY CODES
      *    AND VALUE-ROUNDED FLAG ARE ADDED - SEE WS-ANON-REC BELOW.
       FD  ANONCTR-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 130 CHARACTERS
           DATA RECORD IS CR-ANON-REC.
       01  CR-ANON-REC                        PIC X(130).

       FD  RULES-LISTING
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 80 CHARACTERS
           DATA RECORD IS CR-RULES-REC.
       01  CR-RULES-REC                       PIC X(80).

       WORKING-STORAGE SECTION.
      *---------------------------------------------------------------
      *    FILE STATUS / SWITCHES.
      *---------------------------------------------------------------
       01  WS-FILE-STATUSES.
           05  WS-CL-STATUS                PIC X(02) VALUE '00'.
               88  WS-CL-EOF-STATUS              VALUE '10'.
           05  WS-AN-STATUS                PIC X(02) VALUE '00'.
           05  WS-RU-STATUS                PIC X(02) VALUE '00'.
           05  FILLER                      PIC X(04).

       01  WS-SWITCHES.
           05  WS-CL-EOF-SW                PIC X(01) VALUE 'N'.
               88  WS-CL-EOF                     VALUE 'Y'.
           05  WS-HDR-SEEN-SW               PIC X(01) VALUE 'N'.
               88  WS-HDR-SEEN                   VALUE 'Y'.
           05  FILLER                      PIC X(06).

      *---------------------------------------------------------------
      *    RUN COUNTERS - HOW MANY CLAUSE VALUES ACTUALLY GOT ROUNDED,
      *    FOR THE RULES-APPLIED LISTING.
      *---------------------------------------------------------------
       01  WS-RUN-COUNTERS.
           05  WS-CLAUSE-COUNT              PIC 9(04) COMP VALUE 0.
           05  WS-ROUNDED-COUNT             PIC 9(04) COMP VALUE 0.

      *---------------------------------------------------------------
      *    ANONYMIZED WORK RECORD - ONE 130-BYTE AREA WITH A HEADER
      *    VIEW AND A DETAIL VIEW, MIRRORING CR-CLAUSE-FILE-REC'S
      *    SHAPE BUT WITH THE HEADER'S FILLER CARVED INTO THE PARTY
      *    RE-IDENTIFICATION CODES AND THE BLANKED UPLOADER, AND THE
      *    DETAIL'S FILLER CARVED TO CARRY THE VALUE-ROUNDED FLAG.
      *---------------------------------------------------------------
       01  WS-ANON-REC.
           05  WS-AN-TYPE                  PIC X(01).
           05  WS-AN-BODY                  PIC X(129).

       01  WS-ANON-HEADER REDEFINES WS-ANON-REC.
           05  WS-ANH-TYPE                 PIC X(01).
           05  WS-ANH-CONTRACT-ID          PIC X(20).
           05  WS-ANH-VENDOR-NAME          PIC X(30).
           05  WS-ANH-CLIENT-NAME          PIC X(30).
           05  WS-ANH-CURRENCY             PIC X(03).
           05  WS-ANH-PAYTERMS-DAYS        PIC 9(03).
           05  WS-ANH-STATUS               PIC X(12).
           05  WS-ANH-VENDOR-PARTY-ID      PIC X(10).
           05  WS-ANH-CLIENT-PARTY-ID      PIC X(10).
           05  WS-ANH-UPLOADED-BY          PIC X(09).
           05  FILLER                      PIC X(02).

       01  WS-ANON-DETAIL REDEFINES WS-ANON-REC.
           05  WS-AND-TYPE                 PIC X(01).
           05  WS-AND-CLAUSE-ID            PIC X(16).
           05  WS-AND-CLAUSE-TYPE          PIC X(18).
           05  WS-AND-DESCRIPTION          PIC X(60).
           05  WS-AND-VALUE                PIC S9(7)V99.
           05  WS-AND-UNIT                 PIC X(08).
           05  WS-AND-CONFIDENCE           PIC 9V99.
           05  WS-AND-CFO-APPRVL-FLAG      PIC X(01).
           05  WS-AND-VALUE-ROUNDED-FLAG   PIC X(01).
               88  WS-AND-VALUE-WAS-ROUNDED     VALUE 'Y'.
           05  FILLER                      PIC X(13).

      *---------------------------------------------------------------
      *    ROUNDING WORK AREA FOR BUSINESS RULES SECTION 6 - DIVIDE
      *    BY 1000 INTO AN INTEGER-ONLY FIELD (ROUNDED HALF-UP BY THE
      *    COMPILER'S DEFAULT ROUNDING), THEN MULTIPLY BACK.
      *---------------------------------------------------------------
       01  WS-ROUNDING-WORK.
           05  WS-RW-THOUSANDS             PIC S9(5) COMP VALUE 0.
           05  WS-RW-NEW-VALUE             PIC S9(7)V99 VALUE 0.
           05  FILLER                      PIC X(04).

      *---------------------------------------------------------------
      *    RULES-APPLIED LISTING TITLE / TEXT LINES.
      *---------------------------------------------------------------
       01  WS-DATE-TIME-WORK.
           05  WS-CURR-DATE                PIC 9(6).
           05  WS-CURR-DATE-R REDEFINES WS-CURR-DATE.
               10  WS-CD-YY                PIC 99.
               10  WS-CD-MM                PIC 99.
               10  WS-CD-DD                PIC 99.
           05  WS-FULL-YEAR                PIC 9(04).
           05  FILLER                      PIC X(04).

       01  WS-RUN-DATE-DISPLAY.
           05  WS-RDD-YYYY                 PIC 9(04).
           05  FILLER                      PIC X VALUE '-'.
           05  WS-RDD-MM                   PIC 99.
           05  FILLER                      PIC X VALUE '-'.
           05  WS-RDD-DD                   PIC 99.

       01  WS-RULES-TITLE-LINE.
           05  FILLER                      PIC X(05) VALUE SPACES.
           05  FILLER                      PIC X(30) VALUE
                   'ANONYMIZATION RULES APPLIED -'.
           05  WS-RTL-DATE                 PIC X(10).
           05  FILLER                      PIC X(35) VALUE SPACES.

       01  WS-RULES-TEXT-LINE.
           05  FILLER                      PIC X(05) VALUE SPACES.
           05  WS-RXL-TEXT                 PIC X(70).
           05  FILLER                      PIC X(05) VALUE SPACES.

       01  WS-RULES-COUNT-LINE.
           05  FILLER                      PIC X(05) VALUE SPACES.
           05  FILLER                      PIC X(34) VALUE
                   'CLAUSE VALUES ROUNDED THIS RUN: '.
           05  WS-RCL-COUNT                PIC ZZZ9.
           05  FILLER                      PIC X(38) VALUE SPACES.

       PROCEDURE DIVISION.
      *---------------------------------------------------------------
      *    0 - DRIVER.
      *---------------------------------------------------------------
       000-MAIN-LINE.
           PERFORM 010-INITIALIZE              THRU 010-EXIT.
           PERFORM 100-ANONYMIZE-ONE-RECORD     THRU 100-EXIT
               UNTIL WS-CL-EOF.
           PERFORM 300-LIST-RULES-APPLIED       THRU 300-EXIT.
           PERFORM 900-TERMINATE                THRU 900-EXIT.
           STOP RUN.

       010-INITIALIZE.
           OPEN INPUT  CLAUSE-FILE.
           OPEN OUTPUT ANONCTR-FILE
                       RULES-LISTING.
           ACCEPT WS-CURR-DATE FROM DATE.
           IF WS-CD-YY < 50
               COMPUTE WS-FULL-YEAR = 2000 + WS-CD-YY
           ELSE
               COMPUTE WS-FULL-YEAR = 1900 + WS-CD-YY
           END-IF.
           MOVE WS-FULL-YEAR TO WS-RDD-YYYY.
           MOVE WS-CD-MM     TO WS-RDD-MM.
           MOVE WS-CD-DD     TO WS-RDD-DD.
           READ CLAUSE-FILE
               AT END
                   SET WS-CL-EOF TO TRUE
           END-READ.
       010-EXIT.
           EXIT.

      *---------------------------------------------------------------
      *    100 - ONE CLAUSE-FILE RECORD, HEADER OR DETAIL.
      *---------------------------------------------------------------
       100-ANONYMIZE-ONE-RECORD.
           IF CR-IS-HEADER-REC
               PERFORM 200-ANONYMIZE-HEADER THRU 200-EXIT
           ELSE
               PERFORM 210-ANONYMIZE-CLAUSE THRU 210-EXIT
           END-IF.
           MOVE WS-ANON-REC TO CR-ANON-REC.
           WRITE CR-ANON-REC.
           READ CLAUSE-FILE
               AT END
                   SET WS-CL-EOF TO TRUE
           END-READ.
       100-EXIT.
           EXIT.

      *---------------------------------------------------------------
      *    200 - HEADER RECORD: NAMES -> VENDOR A / CLIENT B, PARTY
      *    CODES -> VENDOR-001 / CLIENT-002, UPLOADER -> ANONYMOUS.
      *---------------------------------------------------------------
       200-ANONYMIZE-HEADER.
           MOVE SPACES               TO WS-ANON-REC.
           MOVE 'H'                  TO WS-ANH-TYPE.
           MOVE CR-HDR-CONTRACT-ID   TO WS-ANH-CONTRACT-ID.
           MOVE 'Vendor A'           TO WS-ANH-VENDOR-NAME.
           MOVE 'Client B'           TO WS-ANH-CLIENT-NAME.
           MOVE CR-HDR-CURRENCY      TO WS-ANH-CURRENCY.
           MOVE CR-HDR-PAYTERMS-DAYS TO WS-ANH-PAYTERMS-DAYS.
           MOVE CR-HDR-STATUS        TO WS-ANH-STATUS.
           MOVE 'VENDOR-001'         TO WS-ANH-VENDOR-PARTY-ID.
           MOVE 'CLIENT-002'         TO WS-ANH-CLIENT-PARTY-ID.
           MOVE 'anonymous'          TO WS-ANH-UPLOADED-BY.
           SET WS-HDR-SEEN TO TRUE.
       200-EXIT.
           EXIT.

      *---------------------------------------------------------------
      *    210 - DETAIL RECORD: CLAUSE VALUE ROUNDED TO THE NEAREST
      *    1000 PER BUSINESS RULES SECTION 6.  EVERYTHING ELSE ON THE
      *    CLAUSE CARRIES THROUGH UNCHANGED.
      *---------------------------------------------------------------
       210-ANONYMIZE-CLAUSE.
           ADD 1 TO WS-CLAUSE-COUNT.
           MOVE SPACES               TO WS-ANON-REC.
           MOVE 'C'                  TO WS-AND-TYPE.
           MOVE CR-CLS-CLAUSE-ID     TO WS-AND-CLAUSE-ID.
           MOVE CR-CLS-CLAUSE-TYPE   TO WS-AND-CLAUSE-TYPE.
           MOVE CR-CLS-DESCRIPTION   TO WS-AND-DESCRIPTION.
           MOVE CR-CLS-UNIT          TO WS-AND-UNIT.
           MOVE CR-CLS-CONFIDENCE    TO WS-AND-CONFIDENCE.
           MOVE CR-CLS-CFO-APPRVL-FLAG TO WS-AND-CFO-APPRVL-FLAG.
           PERFORM 220-ROUND-CLAUSE-VALUE THRU 220-EXIT.
       210-EXIT.
           EXIT.

      *---------------------------------------------------------------
      *    220 - NEAREST-1000 ROUNDING, TIES AWAY FROM ZERO (HALF-UP
      *    SUBSTITUTE FOR THE SOURCE'S BANKER'S ROUNDING - SEE DESIGN
      *    NOTE).  VALUES OF ZERO OR LESS ARE LEFT UNTOUCHED.
      *---------------------------------------------------------------
       220-ROUND-CLAUSE-VALUE.
           IF CR-CLS-VALUE > 0
               COMPUTE WS-RW-THOUSANDS ROUNDED =
                           CR-CLS-VALUE / 1000
               COMPUTE WS-RW-NEW-VALUE =
                           WS-RW-THOUSANDS * 1000
               MOVE WS-RW-NEW-VALUE TO WS-AND-VALUE
               IF WS-RW-NEW-VALUE NOT = CR-CLS-VALUE
                   MOVE 'Y' TO WS-AND-VALUE-ROUNDED-FLAG
                   ADD 1 TO WS-ROUNDED-COUNT
               ELSE
                   MOVE 'N' TO WS-AND-VALUE-ROUNDED-FLAG
               END-IF
           ELSE
               MOVE CR-CLS-VALUE TO WS-AND-VALUE
               MOVE 'N' TO WS-AND-VALUE-ROUNDED-FLAG
           END-IF.
       220-EXIT.
           EXIT.

      *---------------------------------------------------------------
      *    300 - RULES-APPLIED LISTING.
      *---------------------------------------------------------------
       300-LIST-RULES-APPLIED.
           MOVE WS-RUN-DATE-DISPLAY TO WS-RTL-DATE.
           MOVE WS-RULES-TITLE-LINE TO CR-RULES-REC.
           WRITE CR-RULES-REC AFTER ADVANCING C01.

           MOVE '1. VENDOR NAME REPLACED WITH "VENDOR A".'
                                        TO WS-RXL-TEXT.
           MOVE WS-RULES-TEXT-LINE TO CR-RULES-REC.
           WRITE CR-RULES-REC AFTER ADVANCING 1.

           MOVE '2. CLIENT NAME REPLACED WITH "CLIENT B".'
                                        TO WS-RXL-TEXT.
           MOVE WS-RULES-TEXT-LINE TO CR-RULES-REC.
           WRITE CR-RULES-REC AFTER ADVANCING 1.

           MOVE '3. PARTIES RE-IDENTIFIED AS VENDOR-001 / CLIENT-002.'
                                        TO WS-RXL-TEXT.
           MOVE WS-RULES-TEXT-LINE TO CR-RULES-REC.
           WRITE CR-RULES-REC AFTER ADVANCING 1.

           MOVE '4. EACH CLAUSE VALUE ROUNDED TO THE NEAREST 1000.'
                                        TO WS-RXL-TEXT.
           MOVE WS-RULES-TEXT-LINE TO CR-RULES-REC.
           WRITE CR-RULES-REC AFTER ADVANCING 1.

           MOVE '5. UPLOADED-BY BLANKED TO "ANONYMOUS".'
                                        TO WS-RXL-TEXT.
           MOVE WS-RULES-TEXT-LINE TO CR-RULES-REC.
           WRITE CR-RULES-REC AFTER ADVANCING 1.

           MOVE WS-ROUNDED-COUNT TO WS-RCL-COUNT.
           MOVE WS-RULES-COUNT-LINE TO CR-RULES-REC.
           WRITE CR-RULES-REC AFTER ADVANCING 1.
       300-EXIT.
           EXIT.

       900-TERMINATE.
           CLOSE CLAUSE-FILE
                 ANONCTR-FILE
                 RULES-LISTING.
       900-EXIT.
           EXIT.
