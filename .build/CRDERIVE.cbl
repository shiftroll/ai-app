       IDENTIFICATION DIVISION.
      *****************************************************************
       PROGRAM-ID.    CRDERIVE.
       AUTHOR.        R. OKAFOR.
       INSTALLATION.  REVENUE SYSTEMS GROUP.
       DATE-WRITTEN.  04/02/87.
       DATE-COMPILED.
       SECURITY.      COMPANY CONFIDENTIAL.
      *****************************************************************
      *    REMARKS.
      *    INVOICE DERIVATION ENGINE.  LOADS THE CLAUSE TABLE WRITTEN
      *    BY CRXTRACT, READS THE WORK-EVENT FILE IN ARRIVAL ORDER AND
      *    MATCHES EACH TIMESHEET ENTRY, MILESTONE OR EXPENSE LINE TO
      *    THE CLAUSE THAT PRICES IT.  WRITES ONE INVOICE-LINE-FILE
      *    RECORD PER EVENT AND ONE INVOICE-HDR-FILE RECORD FOR THE
      *    WHOLE RUN, THEN CALLS CRAUDLOG TO DROP A 'generate' AUDIT
      *    ENTRY.  ONE CONTRACT, ONE INVOICE PER RUN - NO MULTI-
      *    CONTRACT BATCHING.
      *
      *    CHANGE LOG.
      *    ---------------------------------------------------------
      *    04/02/87  RAO   ORIGINAL PROGRAM - HOURLY RATE-CARD EVENTS
      *                    ONLY, NO MILESTONE OR EXPENSE HANDLING.
      *    10/11/88  RAO   ADDED MILESTONE-PAYMENT MATCHING (PHASE 1 /
      *                    PHASE 2 KEYWORD SCAN).
      *    06/19/90  LTF   ADDED EXPENSE-MARKUP HANDLING.
      *    01/05/93  LTF   HITL EXCEPTION FLAGGING ADDED - LINES BELOW
      *                    80% CONFIDENCE NOW FLAGGED AND INVOICE
      *                    FORCED TO NEEDS_REVIEW.
      *    09/02/98  JVC   Y2K REMEDIATION - DUE-DATE ARITHMETIC
      *                    REWRITTEN IN 310-COMPUTE-DUE-DATE TO USE
      *                    4-DIGIT YEARS THROUGHOUT; OLD JULIAN-DAY
      *                    ROUTINE RETIRED.
      *    06/19/03  MJP   ADDED CFO-APPRVL-FLAG CARRY-THROUGH (VALUE
      *                    ITSELF IS NOT TESTED HERE - CRAPPROV GATES
      *                    ON IT AT APPROVAL TIME).
      *    10/05/05  SAB   WIDENED EXPLAIN TEXT BUILD TO CITE BOTH THE
      *                    EVENT AND CLAUSE IDENTIFIERS PER AUDIT
      *                    FOLLOW-UP REQUEST FROM FINANCE.
      *    ---------------------------------------------------------

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-370.
       OBJECT-COMPUTER. IBM-370.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT CLAUSE-FILE
               ASSIGN TO CLAUSEIN
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-CL-STATUS.
           SELECT WORKEVENT-FILE
               ASSIGN TO WKEVTIN
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-WE-STATUS.
           SELECT INVOICE-LINE-FILE
               ASSIGN TO INVLNOUT
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-IL-STATUS.
           SELECT INVOICE-HDR-FILE
               ASSIGN TO INVHDOUT
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-IH-STATUS.

       DATA DIVISION.
       FILE SECTION.
       FD  CLAUSE-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 130 CHARACTERS
           DATA RECORD IS CR-CLAUSE-FILE-REC.
           COPY CRCLAUSE.

       FD  WORKEVENT-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 125 CHARACTERS
           DATA RECORD IS CR-WORKEVENT-REC.
           COPY CRWKEVT.

       FD  INVOICE-LINE-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 300 CHARACTERS
           DATA RECORD IS CR-INVOICE-LINE-REC.
           COPY CRINVLN.

       FD  INVOICE-HDR-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 160 CHARACTERS
           DATA RECORD IS CR-INVOICE-HDR-REC.
           COPY CRINVHD.

       WORKING-STORAGE SECTION.
      *---------------------------------------------------------------
      *    FILE STATUS / END-OF-FILE SWITCHES.
      *---------------------------------------------------------------
       01  WS-FILE-STATUSES.
           05  WS-CL-STATUS                PIC X(02) VALUE '00'.
               88  WS-CL-OK                      VALUE '00'.
               88  WS-CL-EOF-STATUS              VALUE '10'.
           05  WS-WE-STATUS                PIC X(02) VALUE '00'.
               88  WS-WE-OK                      VALUE '00'.
               88  WS-WE-EOF-STATUS              VALUE '10'.
           05  WS-IL-STATUS                PIC X(02) VALUE '00'.
               88  WS-IL-OK                      VALUE '00'.
           05  WS-IH-STATUS                PIC X(02) VALUE '00'.
               88  WS-IH-OK                      VALUE '00'.
           05  FILLER                      PIC X(04).

       01  WS-SWITCHES.
           05  WS-CL-EOF-SW                PIC X(01) VALUE 'N'.
               88  WS-CL-EOF                     VALUE 'Y'.
           05  WS-WE-EOF-SW                PIC X(01) VALUE 'N'.
               88  WS-WE-EOF                     VALUE 'Y'.
           05  WS-MATCH-FOUND-SW           PIC X(01) VALUE 'N'.
               88  WS-MATCH-FOUND                VALUE 'Y'.
           05  FILLER                      PIC X(05).

      *---------------------------------------------------------------
      *    CONTRACT HEADER, SAVED FROM THE FIRST CLAUSE-FILE RECORD.
      *---------------------------------------------------------------
       01  WS-CONTRACT-HEADER.
           05  WS-HDR-CONTRACT-ID          PIC X(20).
           05  WS-HDR-VENDOR-NAME          PIC X(30).
           05  WS-HDR-CLIENT-NAME          PIC X(30).
           05  WS-HDR-CURRENCY             PIC X(03).
           05  WS-HDR-PAYTERMS-DAYS        PIC 9(03).
           05  WS-HDR-STATUS               PIC X(12).
           05  FILLER                      PIC X(10).

      *---------------------------------------------------------------
      *    CLAUSE TABLE - LOADED ONCE FROM CLAUSE-FILE.  SPEC CALLS
      *    FOR "MAX ~50" CLAUSES PER CONTRACT.
      *---------------------------------------------------------------
       01  WS-CLAUSE-TABLE.
           05  WS-CL-COUNT                 PIC S9(4) COMP VALUE +0.
           05  FILLER                      PIC X(02).
           05  WS-CL-ENTRY OCCURS 50 TIMES INDEXED BY WS-CL-IX.
               10  WS-CL-CLAUSE-ID         PIC X(16).
               10  WS-CL-CLAUSE-TYPE       PIC X(18).
               10  WS-CL-DESCRIPTION       PIC X(60).
               10  WS-CL-DESCR-UC          PIC X(60).
               10  WS-CL-VALUE             PIC S9(7)V99.
               10  WS-CL-UNIT              PIC X(08).
               10  WS-CL-CONFIDENCE        PIC 9V99.
               10  WS-CL-CFO-FLAG          PIC X(01).

      *---------------------------------------------------------------
      *    ROLE AND PHASE KEYWORD TABLES - SEE 220/230 SERIES.
      *---------------------------------------------------------------
       01  WS-HOUR-KEYWORDS.
           05  FILLER                      PIC X(20) VALUE 'SENIOR'.
           05  FILLER                      PIC X(20) VALUE 'JUNIOR'.
           05  FILLER                      PIC X(20) VALUE 'TECHNICAL'.
           05  FILLER                      PIC X(20) VALUE 'SPECIALIST'.
           05  FILLER                      PIC X(20) VALUE
                   'PROJECT MANAGEMENT'.
           05  FILLER                      PIC X(20) VALUE 'PM'.
       01  WS-HOUR-KW-TABLE REDEFINES WS-HOUR-KEYWORDS.
           05  WS-HOUR-KW OCCURS 6 TIMES INDEXED BY WS-HKW-IX
                   PIC X(20).

       01  WS-PHASE-KEYWORDS.
           05  FILLER                      PIC X(20) VALUE 'PHASE 1'.
           05  FILLER                      PIC X(20) VALUE 'PHASE 2'.
       01  WS-PHASE-KW-TABLE REDEFINES WS-PHASE-KEYWORDS.
           05  WS-PHASE-KW OCCURS 2 TIMES INDEXED BY WS-PKW-IX
                   PIC X(20).

      *---------------------------------------------------------------
      *    UPPER-CASE WORK FIELDS - BUILT VIA INSPECT CONVERTING, NO
      *    INTRINSIC FUNCTIONS USED.
      *---------------------------------------------------------------
       01  WS-CASE-WORK.
           05  WS-EVENT-DESCR-UC           PIC X(60).
           05  WS-TALLY-CTR                PIC S9(4) COMP VALUE +0.
           05  FILLER                      PIC X(02).

      *---------------------------------------------------------------
      *    PRICING WORK AREA FOR THE EVENT CURRENTLY BEING PRICED.
      *---------------------------------------------------------------
       01  WS-PRICING-WORK.
           05  WS-MATCH-CLAUSE-ID          PIC X(16).
           05  WS-MATCH-CLAUSE-TYPE        PIC X(18).
           05  WS-LINE-QUANTITY            PIC S9(5)V99 COMP-3.
           05  WS-LINE-UNIT                PIC X(08).
           05  WS-LINE-UNIT-PRICE          PIC S9(7)V99 COMP-3.
           05  WS-LINE-AMOUNT              PIC S9(9)V99 COMP-3.
           05  WS-LINE-CONFIDENCE          PIC 9V99.
           05  WS-EVENT-CERTAINTY          PIC 9V99.
           05  WS-LINE-EXPLAIN             PIC X(120).
           05  WS-MARKUP-FACTOR            PIC S9(3)V9(4) COMP-3.
           05  FILLER                      PIC X(08).

      *---------------------------------------------------------------
      *    RUNNING TOTALS FOR THE INVOICE HEADER - COMP-3 PER SHOP
      *    PRACTICE FOR WORKING ACCUMULATORS (SEE CALCCOST).
      *---------------------------------------------------------------
       01  WS-ACCUMULATORS.
           05  WS-LINE-SEQ                 PIC S9(4) COMP VALUE +0.
           05  WS-LINE-COUNT               PIC S9(4) COMP VALUE +0.
           05  WS-EXCEPTION-COUNT          PIC S9(4) COMP VALUE +0.
           05  WS-SUBTOTAL                 PIC S9(9)V99 COMP-3
                                                   VALUE +0.
           05  WS-CONF-AMT-SUM             PIC S9(11)V9999 COMP-3
                                                   VALUE +0.
           05  WS-TAX-RATE                 PIC 9V9(4) VALUE 0.
           05  WS-TAX                      PIC S9(9)V99 COMP-3
                                                   VALUE +0.
           05  WS-TOTAL                    PIC S9(9)V99 COMP-3
                                                   VALUE +0.
           05  WS-AGG-CONFIDENCE           PIC 9V99 VALUE 0.
           05  FILLER                      PIC X(06).

      *---------------------------------------------------------------
      *    DUE-DATE ARITHMETIC WORK AREA.
      *---------------------------------------------------------------
       01  WS-DATE-WORK.
           05  WS-TODAY-DATE               PIC 9(6).
           05  WS-TODAY-DATE-R REDEFINES WS-TODAY-DATE.
               10  WS-TD-YY                PIC 99.
               10  WS-TD-MM                PIC 99.
               10  WS-TD-DD                PIC 99.
           05  WS-INV-FULL-YEAR            PIC 9(4).
           05  WS-DUE-YYYY                 PIC 9(4).
           05  WS-DUE-MM                   PIC 9(2).
           05  WS-DUE-DD                   PIC 9(2).
           05  WS-DAYS-TO-ADD              PIC S9(5) COMP.
           05  WS-DAYS-IN-MONTH            PIC 9(2).
           05  WS-LEAP-SW                  PIC X(01) VALUE 'N'.
               88  WS-IS-LEAP-YEAR              VALUE 'Y'.
           05  WS-LEAP-QUOT                PIC S9(4) COMP.
           05  WS-LEAP-REM                 PIC S9(4) COMP.
           05  FILLER                      PIC X(06).

       01  WS-MONTH-LENGTHS.
           05  FILLER                      PIC 9(02) VALUE 31.
           05  FILLER                      PIC 9(02) VALUE 28.
           05  FILLER                      PIC 9(02) VALUE 31.
           05  FILLER                      PIC 9(02) VALUE 30.
           05  FILLER                      PIC 9(02) VALUE 31.
           05  FILLER                      PIC 9(02) VALUE 30.
           05  FILLER                      PIC 9(02) VALUE 31.
           05  FILLER                      PIC 9(02) VALUE 31.
           05  FILLER                      PIC 9(02) VALUE 30.
           05  FILLER                      PIC 9(02) VALUE 31.
           05  FILLER                      PIC 9(02) VALUE 30.
           05  FILLER                      PIC 9(02) VALUE 31.
       01  WS-MONTH-LEN-TABLE REDEFINES WS-MONTH-LENGTHS.
           05  WS-MONTH-LEN OCCURS 12 TIMES INDEXED BY WS-MON-IX
                   PIC 9(02).

       01  WS-ID-BUILD.
           05  WS-INVOICE-ID-WORK.
               10  FILLER                  PIC X(04) VALUE 'inv_'.
               10  WS-IID-DATE             PIC 9(8).
               10  FILLER                  PIC X(01) VALUE '_'.
               10  WS-IID-SEQ              PIC 9(02) VALUE 01.
               10  FILLER                  PIC X(05).
           05  WS-LINE-ID-WORK.
               10  FILLER                  PIC X(01) VALUE 'L'.
               10  WS-LID-SEQ              PIC 9(04).
               10  FILLER                  PIC X(03).

      *---------------------------------------------------------------
      *    CALL LINKAGE TO CRAUDLOG.
      *---------------------------------------------------------------
       01  WS-AUDIT-LINKAGE.
           05  WS-AUD-ACTION-KIND          PIC X(10).
           05  WS-AUD-ENTITY-TYPE          PIC X(10).
           05  WS-AUD-ENTITY-ID            PIC X(20).
           05  WS-AUD-ACTOR-ID             PIC X(40).
           05  WS-AUD-CONFIDENCE           PIC 9V99.
           05  WS-AUD-DETAILS              PIC X(80).
           05  WS-AUD-LOG-ID-OUT           PIC X(24).
           05  WS-AUD-RETURN-CD            PIC S9(4) COMP.
           05  FILLER                      PIC X(04).

       PROCEDURE DIVISION.
       000-MAIN-LINE.
           PERFORM 010-INITIALIZE        THRU 010-EXIT.
           PERFORM 100-LOAD-CLAUSE-TABLE THRU 100-EXIT
               UNTIL WS-CL-EOF.
           PERFORM 200-READ-WORKEVENT    THRU 200-EXIT
               UNTIL WS-WE-EOF.
           PERFORM 300-FINISH-INVOICE    THRU 300-EXIT.
           PERFORM 900-TERMINATE         THRU 900-EXIT.
           STOP RUN.

       010-INITIALIZE.
           OPEN INPUT  CLAUSE-FILE
                       WORKEVENT-FILE.
           OPEN OUTPUT INVOICE-LINE-FILE
                       INVOICE-HDR-FILE.
           ACCEPT WS-TODAY-DATE FROM DATE.
           IF WS-TD-YY < 50
               COMPUTE WS-INV-FULL-YEAR = 2000 + WS-TD-YY
           ELSE
               COMPUTE WS-INV-FULL-YEAR = 1900 + WS-TD-YY
           END-IF.
           STRING WS-INV-FULL-YEAR DELIMITED BY SIZE
                  WS-TD-MM         DELIMITED BY SIZE
                  WS-TD-DD         DELIMITED BY SIZE
                  INTO WS-IID-DATE.
       010-EXIT.
           EXIT.

      *---------------------------------------------------------------
      *    100-LOAD-CLAUSE-TABLE - READS CLAUSE-FILE, SAVES THE
      *    HEADER RECORD AND APPENDS EACH DETAIL RECORD TO THE TABLE.
      *---------------------------------------------------------------
       100-LOAD-CLAUSE-TABLE.
           READ CLAUSE-FILE
               AT END
                   SET WS-CL-EOF TO TRUE
               NOT AT END
                   IF CR-IS-HEADER-REC
                       PERFORM 105-SAVE-CONTRACT-HEADER THRU 105-EXIT
                   ELSE
                       PERFORM 110-ADD-CLAUSE-ENTRY THRU 110-EXIT
                   END-IF
           END-READ.
       100-EXIT.
           EXIT.

       105-SAVE-CONTRACT-HEADER.
           MOVE CR-HDR-CONTRACT-ID   TO WS-HDR-CONTRACT-ID.
           MOVE CR-HDR-VENDOR-NAME   TO WS-HDR-VENDOR-NAME.
           MOVE CR-HDR-CLIENT-NAME   TO WS-HDR-CLIENT-NAME.
           MOVE CR-HDR-CURRENCY      TO WS-HDR-CURRENCY.
           MOVE CR-HDR-PAYTERMS-DAYS TO WS-HDR-PAYTERMS-DAYS.
           MOVE CR-HDR-STATUS        TO WS-HDR-STATUS.
       105-EXIT.
           EXIT.

       110-ADD-CLAUSE-ENTRY.
           IF WS-CL-COUNT < 50
               ADD 1 TO WS-CL-COUNT
               SET WS-CL-IX TO WS-CL-COUNT
               MOVE CR-CLS-CLAUSE-ID   TO WS-CL-CLAUSE-ID (WS-CL-IX)
               MOVE CR-CLS-CLAUSE-TYPE TO WS-CL-CLAUSE-TYPE (WS-CL-IX)
               MOVE CR-CLS-DESCRIPTION TO WS-CL-DESCRIPTION (WS-CL-IX)
               MOVE CR-CLS-DESCRIPTION TO WS-CL-DESCR-UC (WS-CL-IX)
               INSPECT WS-CL-DESCR-UC (WS-CL-IX)
                   CONVERTING
                   'abcdefghijklmnopqrstuvwxyz'
                   TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
               MOVE CR-CLS-VALUE       TO WS-CL-VALUE (WS-CL-IX)
               MOVE CR-CLS-UNIT        TO WS-CL-UNIT (WS-CL-IX)
               MOVE CR-CLS-CONFIDENCE  TO WS-CL-CONFIDENCE (WS-CL-IX)
               MOVE CR-CLS-CFO-APPRVL-FLAG
                                       TO WS-CL-CFO-FLAG (WS-CL-IX)
           ELSE
               DISPLAY 'CRDERIVE - CLAUSE TABLE FULL, ENTRY DROPPED'
           END-IF.
       110-EXIT.
           EXIT.

      *---------------------------------------------------------------
      *    200-SERIES - READ AND PRICE ONE WORK EVENT.
      *---------------------------------------------------------------
       200-READ-WORKEVENT.
           READ WORKEVENT-FILE
               AT END
                   SET WS-WE-EOF TO TRUE
               NOT AT END
                   PERFORM 210-MATCH-AND-PRICE-EVENT THRU 210-EXIT
                   PERFORM 250-WRITE-INVOICE-LINE    THRU 250-EXIT
           END-READ.
       200-EXIT.
           EXIT.

       210-MATCH-AND-PRICE-EVENT.
           MOVE SPACES TO WS-EVENT-DESCR-UC.
           MOVE CR-WE-DESCRIPTION TO WS-EVENT-DESCR-UC.
           INSPECT WS-EVENT-DESCR-UC
               CONVERTING
               'abcdefghijklmnopqrstuvwxyz'
               TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
           SET WS-MATCH-FOUND TO FALSE.
           MOVE SPACES TO WS-LINE-EXPLAIN.
           EVALUATE TRUE
               WHEN CR-WE-IS-HOUR
                   PERFORM 220-MATCH-HOUR-EVENT THRU 220-EXIT
               WHEN CR-WE-IS-MILESTONE
                   PERFORM 230-MATCH-MILESTONE-EVENT THRU 230-EXIT
               WHEN CR-WE-IS-EXPENSE
                   PERFORM 240-MATCH-EXPENSE-EVENT THRU 240-EXIT
               WHEN OTHER
                   PERFORM 245-UNMATCHED-EVENT THRU 245-EXIT
           END-EVALUATE.
       210-EXIT.
           EXIT.

      *---------------------------------------------------------------
      *    220-SERIES - HOURLY (RATE-CARD) EVENTS.  SCAN THE SIX ROLE
      *    KEYWORDS; FIRST ONE FOUND IN BOTH THE EVENT TEXT AND A
      *    RATE-CARD CLAUSE'S TEXT WINS (EXACT-MATCH, CERTAINTY 1.00).
      *    IF NO KEYWORD HITS BOTH SIDES, FALL BACK TO THE FIRST
      *    RATE-CARD CLAUSE ON FILE (UNIT-TYPE-ONLY, CERTAINTY 0.85).
      *---------------------------------------------------------------
       220-MATCH-HOUR-EVENT.
           SET WS-HKW-IX TO 1.
           PERFORM 221-TEST-ONE-HOUR-KEYWORD THRU 221-EXIT
               VARYING WS-HKW-IX FROM 1 BY 1
               UNTIL WS-HKW-IX > 6 OR WS-MATCH-FOUND.
           IF NOT WS-MATCH-FOUND
               PERFORM 225-FALLBACK-HOUR-MATCH THRU 225-EXIT
           END-IF.
           IF NOT WS-MATCH-FOUND
               PERFORM 245-UNMATCHED-EVENT THRU 245-EXIT
           END-IF.
       220-EXIT.
           EXIT.

       221-TEST-ONE-HOUR-KEYWORD.
           MOVE 0 TO WS-TALLY-CTR.
           INSPECT WS-EVENT-DESCR-UC TALLYING WS-TALLY-CTR
               FOR ALL WS-HOUR-KW (WS-HKW-IX).
           IF WS-TALLY-CTR > 0
               PERFORM 222-CHECK-CLAUSE-KEYWORD THRU 222-EXIT
                   VARYING WS-CL-IX FROM 1 BY 1
                   UNTIL WS-CL-IX > WS-CL-COUNT OR WS-MATCH-FOUND
           END-IF.
       221-EXIT.
           EXIT.

      *    CHECKS ONE CLAUSE TABLE ENTRY AGAINST THE CURRENT ROLE
      *    KEYWORD (WS-HKW-IX) - DRIVEN BY THE VARYING CLAUSE IN 221.
       222-CHECK-CLAUSE-KEYWORD.
           IF WS-CL-CLAUSE-TYPE (WS-CL-IX) = 'rate_card'
               MOVE 0 TO WS-TALLY-CTR
               INSPECT WS-CL-DESCR-UC (WS-CL-IX) TALLYING WS-TALLY-CTR
                   FOR ALL WS-HOUR-KW (WS-HKW-IX)
               IF WS-TALLY-CTR > 0
                   MOVE WS-CL-CLAUSE-ID (WS-CL-IX) TO
                                                   WS-MATCH-CLAUSE-ID
                   MOVE WS-CL-CLAUSE-TYPE (WS-CL-IX) TO
                                                   WS-MATCH-CLAUSE-TYPE
                   MOVE 1.00 TO WS-EVENT-CERTAINTY
                   PERFORM 226-PRICE-HOUR-LINE THRU 226-EXIT
                   SET WS-MATCH-FOUND TO TRUE
               END-IF
           END-IF.
       222-EXIT.
           EXIT.

       225-FALLBACK-HOUR-MATCH.
           SET WS-CL-IX TO 1.
           SEARCH WS-CL-ENTRY
               AT END
                   CONTINUE
               WHEN WS-CL-CLAUSE-TYPE (WS-CL-IX) = 'rate_card'
                   MOVE WS-CL-CLAUSE-ID (WS-CL-IX)  TO
                                                   WS-MATCH-CLAUSE-ID
                   MOVE WS-CL-CLAUSE-TYPE (WS-CL-IX) TO
                                                   WS-MATCH-CLAUSE-TYPE
                   MOVE 0.85 TO WS-EVENT-CERTAINTY
                   PERFORM 226-PRICE-HOUR-LINE THRU 226-EXIT
                   SET WS-MATCH-FOUND TO TRUE
           END-SEARCH.
       225-EXIT.
           EXIT.

       226-PRICE-HOUR-LINE.
           MOVE WS-CL-VALUE (WS-CL-IX)   TO WS-LINE-UNIT-PRICE.
           MOVE CR-WE-UNITS              TO WS-LINE-QUANTITY.
           MOVE 'hour'                   TO WS-LINE-UNIT.
           COMPUTE WS-LINE-AMOUNT ROUNDED =
                   WS-LINE-QUANTITY * WS-LINE-UNIT-PRICE.
           IF WS-CL-CONFIDENCE (WS-CL-IX) < WS-EVENT-CERTAINTY
               MOVE WS-CL-CONFIDENCE (WS-CL-IX) TO WS-LINE-CONFIDENCE
           ELSE
               MOVE WS-EVENT-CERTAINTY          TO WS-LINE-CONFIDENCE
           END-IF.
           STRING 'EVENT '      DELIMITED BY SIZE
                  CR-WE-EVENT-ID DELIMITED BY SPACE
                  ' BILLED AGAINST CLAUSE ' DELIMITED BY SIZE
                  WS-MATCH-CLAUSE-ID DELIMITED BY SPACE
                  ' - '           DELIMITED BY SIZE
                  CR-WE-UNITS     DELIMITED BY SIZE
                  ' HRS AT RATE'  DELIMITED BY SIZE
                  INTO WS-LINE-EXPLAIN.
       226-EXIT.
           EXIT.

      *---------------------------------------------------------------
      *    230-SERIES - MILESTONE EVENTS, MATCHED BY PHASE KEYWORD.
      *---------------------------------------------------------------
       230-MATCH-MILESTONE-EVENT.
           SET WS-PKW-IX TO 1.
           PERFORM 231-TEST-ONE-PHASE-KEYWORD THRU 231-EXIT
               VARYING WS-PKW-IX FROM 1 BY 1
               UNTIL WS-PKW-IX > 2 OR WS-MATCH-FOUND.
           IF NOT WS-MATCH-FOUND
               PERFORM 235-FALLBACK-MILESTONE-MATCH THRU 235-EXIT
           END-IF.
           IF NOT WS-MATCH-FOUND
               PERFORM 245-UNMATCHED-EVENT THRU 245-EXIT
           END-IF.
       230-EXIT.
           EXIT.

       231-TEST-ONE-PHASE-KEYWORD.
           MOVE 0 TO WS-TALLY-CTR.
           INSPECT WS-EVENT-DESCR-UC TALLYING WS-TALLY-CTR
               FOR ALL WS-PHASE-KW (WS-PKW-IX).
           IF WS-TALLY-CTR > 0
               PERFORM 232-CHECK-PHASE-KEYWORD THRU 232-EXIT
                   VARYING WS-CL-IX FROM 1 BY 1
                   UNTIL WS-CL-IX > WS-CL-COUNT OR WS-MATCH-FOUND
           END-IF.
       231-EXIT.
           EXIT.

       232-CHECK-PHASE-KEYWORD.
           IF WS-CL-CLAUSE-TYPE (WS-CL-IX) = 'milestone_payment'
               MOVE 0 TO WS-TALLY-CTR
               INSPECT WS-CL-DESCR-UC (WS-CL-IX) TALLYING
                   WS-TALLY-CTR FOR ALL WS-PHASE-KW (WS-PKW-IX)
               IF WS-TALLY-CTR > 0
                   MOVE WS-CL-CLAUSE-ID (WS-CL-IX) TO
                                                   WS-MATCH-CLAUSE-ID
                   MOVE WS-CL-CLAUSE-TYPE (WS-CL-IX) TO
                                                   WS-MATCH-CLAUSE-TYPE
                   MOVE 1.00 TO WS-EVENT-CERTAINTY
                   PERFORM 236-PRICE-MILESTONE-LINE THRU 236-EXIT
                   SET WS-MATCH-FOUND TO TRUE
               END-IF
           END-IF.
       232-EXIT.
           EXIT.

       235-FALLBACK-MILESTONE-MATCH.
           SET WS-CL-IX TO 1.
           SEARCH WS-CL-ENTRY
               AT END
                   CONTINUE
               WHEN WS-CL-CLAUSE-TYPE (WS-CL-IX) = 'milestone_payment'
                   MOVE WS-CL-CLAUSE-ID (WS-CL-IX) TO
                                                   WS-MATCH-CLAUSE-ID
                   MOVE WS-CL-CLAUSE-TYPE (WS-CL-IX) TO
                                                   WS-MATCH-CLAUSE-TYPE
                   MOVE 0.85 TO WS-EVENT-CERTAINTY
                   PERFORM 236-PRICE-MILESTONE-LINE THRU 236-EXIT
                   SET WS-MATCH-FOUND TO TRUE
           END-SEARCH.
       235-EXIT.
           EXIT.

       236-PRICE-MILESTONE-LINE.
           MOVE WS-CL-VALUE (WS-CL-IX)   TO WS-LINE-UNIT-PRICE.
           MOVE 1                        TO WS-LINE-QUANTITY.
           MOVE 'fixed'                  TO WS-LINE-UNIT.
           MOVE WS-LINE-UNIT-PRICE       TO WS-LINE-AMOUNT.
           IF WS-CL-CONFIDENCE (WS-CL-IX) < WS-EVENT-CERTAINTY
               MOVE WS-CL-CONFIDENCE (WS-CL-IX) TO WS-LINE-CONFIDENCE
           ELSE
               MOVE WS-EVENT-CERTAINTY          TO WS-LINE-CONFIDENCE
           END-IF.
           STRING 'EVENT '      DELIMITED BY SIZE
                  CR-WE-EVENT-ID DELIMITED BY SPACE
                  ' MILESTONE PAYMENT PER CLAUSE ' DELIMITED BY SIZE
                  WS-MATCH-CLAUSE-ID DELIMITED BY SPACE
                  INTO WS-LINE-EXPLAIN.
       236-EXIT.
           EXIT.

      *---------------------------------------------------------------
      *    240 - EXPENSE EVENTS MATCH THE EXPENSE-MARKUP CLAUSE
      *    UNCONDITIONALLY (NO KEYWORD SCAN - THE UNIT TYPE ALONE
      *    DETERMINES THE MATCH, SO CERTAINTY IS 1.00).
      *---------------------------------------------------------------
       240-MATCH-EXPENSE-EVENT.
           SET WS-CL-IX TO 1.
           SEARCH WS-CL-ENTRY
               AT END
                   PERFORM 245-UNMATCHED-EVENT THRU 245-EXIT
               WHEN WS-CL-CLAUSE-TYPE (WS-CL-IX) = 'expense_markup'
                   MOVE WS-CL-CLAUSE-ID (WS-CL-IX)   TO
                                                   WS-MATCH-CLAUSE-ID
                   MOVE WS-CL-CLAUSE-TYPE (WS-CL-IX) TO
                                                   WS-MATCH-CLAUSE-TYPE
                   MOVE 1.00 TO WS-EVENT-CERTAINTY
                   COMPUTE WS-MARKUP-FACTOR =
                       1 + (WS-CL-VALUE (WS-CL-IX) / 100)
                   MOVE 1        TO WS-LINE-QUANTITY
                   MOVE 'expense' TO WS-LINE-UNIT
                   COMPUTE WS-LINE-AMOUNT ROUNDED =
                       CR-WE-AMOUNT * WS-MARKUP-FACTOR
                   MOVE WS-LINE-AMOUNT TO WS-LINE-UNIT-PRICE
                   IF WS-CL-CONFIDENCE (WS-CL-IX) < WS-EVENT-CERTAINTY
                       MOVE WS-CL-CONFIDENCE (WS-CL-IX) TO
                                                   WS-LINE-CONFIDENCE
                   ELSE
                       MOVE WS-EVENT-CERTAINTY TO WS-LINE-CONFIDENCE
                   END-IF
                   STRING 'EVENT '       DELIMITED BY SIZE
                          CR-WE-EVENT-ID DELIMITED BY SPACE
                          ' EXPENSE '    DELIMITED BY SIZE
                          CR-WE-AMOUNT   DELIMITED BY SIZE
                          ' PLUS MARKUP PER CLAUSE ' DELIMITED BY SIZE
                          WS-MATCH-CLAUSE-ID DELIMITED BY SPACE
                          INTO WS-LINE-EXPLAIN
                   SET WS-MATCH-FOUND TO TRUE
           END-SEARCH.
       240-EXIT.
           EXIT.

      *---------------------------------------------------------------
      *    245 - NO MATCHING CLAUSE.  PRICE FROM THE EVENT'S OWN
      *    AMOUNT IF PRESENT, ELSE ZERO.  ALWAYS AN EXCEPTION.
      *---------------------------------------------------------------
       245-UNMATCHED-EVENT.
           MOVE SPACES               TO WS-MATCH-CLAUSE-ID.
           MOVE CR-WE-UNITS          TO WS-LINE-QUANTITY.
           MOVE CR-WE-UNIT-TYPE      TO WS-LINE-UNIT.
           IF CR-WE-AMOUNT NOT = 0
               MOVE CR-WE-AMOUNT     TO WS-LINE-AMOUNT
           ELSE
               MOVE 0                TO WS-LINE-AMOUNT
           END-IF.
           MOVE 0                    TO WS-LINE-UNIT-PRICE.
           MOVE 0.50                 TO WS-LINE-CONFIDENCE.
           STRING 'EVENT '       DELIMITED BY SIZE
                  CR-WE-EVENT-ID DELIMITED BY SPACE
                  ' NO MATCHING CLAUSE' DELIMITED BY SIZE
                  INTO WS-LINE-EXPLAIN.
       245-EXIT.
           EXIT.

      *---------------------------------------------------------------
      *    250 - WRITE THE PRICED LINE AND ROLL THE ACCUMULATORS.
      *---------------------------------------------------------------
       250-WRITE-INVOICE-LINE.
           MOVE SPACES TO CR-INVOICE-LINE-REC.
           ADD 1 TO WS-LINE-SEQ.
           MOVE WS-LINE-SEQ TO WS-LID-SEQ.
           MOVE WS-LINE-ID-WORK         TO CR-IL-LINE-ID.
           MOVE WS-LINE-EXPLAIN         TO CR-IL-LINE-DESCRIPTION.
           MOVE WS-LINE-QUANTITY        TO CR-IL-QUANTITY.
           MOVE WS-LINE-UNIT            TO CR-IL-UNIT.
           MOVE WS-LINE-UNIT-PRICE      TO CR-IL-UNIT-PRICE.
           MOVE WS-LINE-AMOUNT          TO CR-IL-AMOUNT.
           MOVE WS-MATCH-CLAUSE-ID      TO CR-IL-SOURCE-CLAUSE-ID.
           MOVE WS-LINE-CONFIDENCE      TO CR-IL-CONFIDENCE.
           MOVE WS-LINE-EXPLAIN         TO CR-IL-EXPLAIN.
           IF WS-LINE-CONFIDENCE < 0.80
               SET CR-IL-IS-EXCEPTION TO TRUE
               ADD 1 TO WS-EXCEPTION-COUNT
           ELSE
               MOVE 'N' TO CR-IL-EXCEPTION-FLAG
           END-IF.
           WRITE CR-INVOICE-LINE-REC.
           ADD 1 TO WS-LINE-COUNT.
           ADD WS-LINE-AMOUNT TO WS-SUBTOTAL.
           COMPUTE WS-CONF-AMT-SUM =
               WS-CONF-AMT-SUM + (WS-LINE-CONFIDENCE * WS-LINE-AMOUNT).
       250-EXIT.
           EXIT.

      *---------------------------------------------------------------
      *    300 - CLOSE OUT THE INVOICE: TAX, TOTAL, AGGREGATE
      *    CONFIDENCE, DUE DATE, STATUS, THEN WRITE THE HEADER AND
      *    THE 'generate' AUDIT ENTRY.
      *---------------------------------------------------------------
       300-FINISH-INVOICE.
           MOVE WS-HDR-PAYTERMS-DAYS TO WS-DAYS-TO-ADD.
           IF WS-DAYS-TO-ADD = 0
               MOVE 30 TO WS-DAYS-TO-ADD
           END-IF.
           COMPUTE WS-TAX ROUNDED = WS-SUBTOTAL * WS-TAX-RATE.
           COMPUTE WS-TOTAL = WS-SUBTOTAL + WS-TAX.
           IF WS-SUBTOTAL = 0
               MOVE 0 TO WS-AGG-CONFIDENCE
           ELSE
               COMPUTE WS-AGG-CONFIDENCE ROUNDED =
                       WS-CONF-AMT-SUM / WS-SUBTOTAL
           END-IF.
           PERFORM 310-COMPUTE-DUE-DATE THRU 310-EXIT.
           MOVE SPACES TO CR-INVOICE-HDR-REC.
           MOVE WS-INVOICE-ID-WORK   TO CR-IH-INVOICE-ID.
           MOVE WS-HDR-CONTRACT-ID   TO CR-IH-CONTRACT-ID.
           STRING WS-INV-FULL-YEAR DELIMITED BY SIZE
                  '-'               DELIMITED BY SIZE
                  WS-TD-MM          DELIMITED BY SIZE
                  '-'               DELIMITED BY SIZE
                  WS-TD-DD          DELIMITED BY SIZE
                  INTO CR-IH-INVOICE-DATE.
           STRING WS-DUE-YYYY DELIMITED BY SIZE
                  '-'          DELIMITED BY SIZE
                  WS-DUE-MM    DELIMITED BY SIZE
                  '-'          DELIMITED BY SIZE
                  WS-DUE-DD    DELIMITED BY SIZE
                  INTO CR-IH-DUE-DATE.
           MOVE WS-LINE-COUNT        TO CR-IH-LINE-COUNT.
           MOVE WS-SUBTOTAL          TO CR-IH-SUBTOTAL.
           MOVE WS-TAX-RATE          TO CR-IH-TAX-RATE.
           MOVE WS-TAX               TO CR-IH-TAX.
           MOVE WS-TOTAL             TO CR-IH-TOTAL.
           MOVE WS-AGG-CONFIDENCE    TO CR-IH-AGG-CONFIDENCE.
           MOVE WS-EXCEPTION-COUNT   TO CR-IH-EXCEPTION-COUNT.
           IF WS-EXCEPTION-COUNT > 0
               SET CR-IH-IS-NEEDS-REVIEW TO TRUE
           ELSE
               SET CR-IH-IS-DRAFT TO TRUE
           END-IF.
           WRITE CR-INVOICE-HDR-REC.
           MOVE 'generate'           TO WS-AUD-ACTION-KIND.
           MOVE 'invoice'            TO WS-AUD-ENTITY-TYPE.
           MOVE CR-IH-INVOICE-ID     TO WS-AUD-ENTITY-ID.
           MOVE 'system'             TO WS-AUD-ACTOR-ID.
           MOVE WS-AGG-CONFIDENCE    TO WS-AUD-CONFIDENCE.
           STRING 'INVOICE GENERATED - ' DELIMITED BY SIZE
                  WS-LINE-COUNT          DELIMITED BY SIZE
                  ' LINES, '             DELIMITED BY SIZE
                  WS-EXCEPTION-COUNT     DELIMITED BY SIZE
                  ' EXCEPTIONS'          DELIMITED BY SIZE
                  INTO WS-AUD-DETAILS.
           CALL 'CRAUDLOG' USING WS-AUD-ACTION-KIND
                                 WS-AUD-ENTITY-TYPE
                                 WS-AUD-ENTITY-ID
                                 WS-AUD-ACTOR-ID
                                 WS-AUD-CONFIDENCE
                                 WS-AUD-DETAILS
                                 WS-AUD-LOG-ID-OUT
                                 WS-AUD-RETURN-CD.
       300-EXIT.
           EXIT.

      *---------------------------------------------------------------
      *    310 - DUE DATE = INVOICE DATE + PAYMENT TERMS DAYS, WITH
      *    MONTH/YEAR ROLLOVER AND LEAP-YEAR FEBRUARY.  REWRITTEN FOR
      *    Y2K - SEE CHANGE LOG 09/02/98.
      *---------------------------------------------------------------
       310-COMPUTE-DUE-DATE.
           MOVE WS-INV-FULL-YEAR TO WS-DUE-YYYY.
           MOVE WS-TD-MM         TO WS-DUE-MM.
           MOVE WS-TD-DD         TO WS-DUE-DD.
           PERFORM 320-SET-LEAP-YEAR-SWITCH THRU 320-EXIT.
           PERFORM 330-ADD-ONE-DAY THRU 330-EXIT
               VARYING WS-DAYS-TO-ADD FROM WS-DAYS-TO-ADD BY -1
               UNTIL WS-DAYS-TO-ADD = 0.
       310-EXIT.
           EXIT.

      *    LEAP-YEAR TEST DONE WITH DIVIDE/REMAINDER, NOT THE
      *    INTRINSIC MOD FUNCTION - DIVISIBLE BY 400, OR DIVISIBLE
      *    BY 4 AND NOT BY 100.
       320-SET-LEAP-YEAR-SWITCH.
           MOVE 'N' TO WS-LEAP-SW.
           DIVIDE WS-DUE-YYYY BY 400 GIVING WS-LEAP-QUOT
               REMAINDER WS-LEAP-REM.
           IF WS-LEAP-REM = 0
               MOVE 'Y' TO WS-LEAP-SW
           ELSE
               DIVIDE WS-DUE-YYYY BY 100 GIVING WS-LEAP-QUOT
                   REMAINDER WS-LEAP-REM
               IF WS-LEAP-REM NOT = 0
                   DIVIDE WS-DUE-YYYY BY 4 GIVING WS-LEAP-QUOT
                       REMAINDER WS-LEAP-REM
                   IF WS-LEAP-REM = 0
                       MOVE 'Y' TO WS-LEAP-SW
                   END-IF
               END-IF
           END-IF.
           MOVE 28 TO WS-MONTH-LEN (2).
           IF WS-IS-LEAP-YEAR
               MOVE 29 TO WS-MONTH-LEN (2)
           END-IF.
       320-EXIT.
           EXIT.

       330-ADD-ONE-DAY.
           ADD 1 TO WS-DUE-DD.
           SET WS-MON-IX TO WS-DUE-MM.
           IF WS-DUE-DD > WS-MONTH-LEN (WS-MON-IX)
               MOVE 1 TO WS-DUE-DD
               ADD 1 TO WS-DUE-MM
               IF WS-DUE-MM > 12
                   MOVE 1 TO WS-DUE-MM
                   ADD 1 TO WS-DUE-YYYY
                   PERFORM 320-SET-LEAP-YEAR-SWITCH THRU 320-EXIT
               END-IF
           END-IF.
       330-EXIT.
           EXIT.

       900-TERMINATE.
           CLOSE CLAUSE-FILE
                 WORKEVENT-FILE
                 INVOICE-LINE-FILE
                 INVOICE-HDR-FILE.
       900-EXIT.
           EXIT.
