      *****************************************************************
      *    CRCLAUSE  --  CLAUSE-FILE RECORD LAYOUT.
      *    ONE HEADER RECORD (REC-TYPE = 'H') FOLLOWED BY ONE OR MORE
      *    CLAUSE DETAIL RECORDS (REC-TYPE = 'C') FOR A SINGLE RUN.
      *    SHARED BY CRXTRACT (WRITER), CRDERIVE (READER) AND CRANON
      *    (READER/WRITER OF THE ANONYMIZED COPY).
      *-----------------------------------------------------------------
      *    CL-0001  03/14/87  R.OKAFOR     ORIGINAL LAYOUT.
      *    CL-0014  09/02/98  J.VANCLEVE   Y2K - CONTRACT-ID WIDENED,
      *                                    NO 2-DIGIT YEAR FIELDS HELD
      *                                    IN THIS COPYBOOK.
      *    CL-0031  06/19/03  M.PRUITT     ADDED CFO-APPROVAL-FLAG FOR
      *                                    REV-REC SENSITIVE CLAUSES.
      *****************************************************************
       01  CR-CLAUSE-FILE-REC.
           05  CR-REC-TYPE                 PIC X(01).
               88  CR-IS-HEADER-REC             VALUE 'H'.
               88  CR-IS-CLAUSE-REC             VALUE 'C'.
           05  CR-CLAUSE-HEADER-DATA.
               10  CR-HDR-CONTRACT-ID      PIC X(20).
               10  CR-HDR-VENDOR-NAME      PIC X(30).
               10  CR-HDR-CLIENT-NAME      PIC X(30).
               10  CR-HDR-CURRENCY         PIC X(03).
               10  CR-HDR-PAYTERMS-DAYS    PIC 9(03).
               10  CR-HDR-STATUS           PIC X(12).
               10  FILLER                  PIC X(31).
           05  CR-CLAUSE-DETAIL-DATA REDEFINES CR-CLAUSE-HEADER-DATA.
               10  CR-CLS-CLAUSE-ID        PIC X(16).
               10  CR-CLS-CLAUSE-TYPE      PIC X(18).
                   88  CR-CLS-IS-RATE-CARD       VALUE 'rate_card'.
                   88  CR-CLS-IS-MILESTONE       VALUE
                                               'milestone_payment'.
                   88  CR-CLS-IS-FIXED-FEE       VALUE 'fixed_fee'.
                   88  CR-CLS-IS-PAYMENT-TERMS   VALUE 'payment_terms'.
                   88  CR-CLS-IS-PENALTY         VALUE 'penalty'.
                   88  CR-CLS-IS-DISCOUNT        VALUE 'discount'.
                   88  CR-CLS-IS-EXPENSE-MARKUP  VALUE 'expense_markup'.
               10  CR-CLS-DESCRIPTION      PIC X(60).
               10  CR-CLS-VALUE            PIC S9(7)V99.
               10  CR-CLS-UNIT             PIC X(08).
               10  CR-CLS-CONFIDENCE       PIC 9V99.
               10  CR-CLS-CFO-APPRVL-FLAG  PIC X(01).
                   88  CR-CLS-CFO-REQUIRED       VALUE 'Y'.
               10  FILLER                  PIC X(14).
