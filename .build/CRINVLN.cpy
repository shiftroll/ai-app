      *****************************************************************
      *    CRINVLN  --  INVOICE-LINE-FILE RECORD LAYOUT.
      *    ONE RECORD PER PRICED INVOICE LINE, WRITTEN BY CRDERIVE AS
      *    EACH WORK EVENT IS MATCHED AND PRICED.  READ BACK BY CRDELIV
      *    TO BUILD THE RECOVERED-INVOICE-FILE DELIVERABLE.
      *-----------------------------------------------------------------
      *    CL-0003  03/14/87  R.OKAFOR     ORIGINAL LAYOUT.
      *    CL-0022  02/11/99  J.VANCLEVE   Y2K SWEEP - NO DATE FIELDS
      *                                    IN THIS RECORD, NO CHANGE
      *                                    REQUIRED; ENTRY LOGGED PER
      *                                    STANDARD.
      *    CL-0040  10/05/05  S.ABUBAKAR   WIDENED EXPLAIN TEXT TO 120
      *                                    FOR MULTI-CLAUSE RATIONALE.
      *****************************************************************
       01  CR-INVOICE-LINE-REC.
           05  CR-IL-LINE-ID               PIC X(08).
           05  CR-IL-LINE-DESCRIPTION      PIC X(60).
           05  CR-IL-QUANTITY              PIC S9(5)V99.
           05  CR-IL-UNIT                  PIC X(08).
           05  CR-IL-UNIT-PRICE            PIC S9(7)V99.
           05  CR-IL-AMOUNT                PIC S9(9)V99.
           05  CR-IL-SOURCE-CLAUSE-ID      PIC X(16).
           05  CR-IL-CONFIDENCE            PIC 9V99.
           05  CR-IL-EXCEPTION-FLAG        PIC X(01).
               88  CR-IL-IS-EXCEPTION          VALUE 'Y'.
           05  CR-IL-EXPLAIN                PIC X(120).
           05  FILLER                      PIC X(57).
