       IDENTIFICATION DIVISION.
      *****************************************************************
       PROGRAM-ID.    CRAUDLOG.
       AUTHOR.        R. OKAFOR.
       INSTALLATION.  REVENUE SYSTEMS GROUP.
       DATE-WRITTEN.  03/21/87.
       DATE-COMPILED.
       SECURITY.      COMPANY CONFIDENTIAL.
      *****************************************************************
      *    REMARKS.
      *    CALLED SUBPROGRAM - APPENDS ONE RECORD TO THE AUDIT TRAIL
      *    (AUDIT-LOG-FILE) FOR EVERY ACTION TAKEN AGAINST A CONTRACT,
      *    INVOICE OR APPROVAL.  THIS IS THE ONLY PROGRAM THAT OPENS
      *    AUDIT-LOG-FILE FOR OUTPUT; CRDERIVE AND CRAPPROV CALL IN
      *    HERE RATHER THAN WRITE THE FILE THEMSELVES SO THE LOG-ID
      *    AND PAYLOAD-HASH ARE BUILT THE SAME WAY NO MATTER WHO IS
      *    LOGGING THE ACTION.  CALLER PASSES 'CLOSEFILE' AS THE
      *    ACTION-KIND AT END OF RUN TO FLUSH AND CLOSE.
      *
      *    CHANGE LOG.
      *    ---------------------------------------------------------
      *    03/21/87  RAO   ORIGINAL PROGRAM - CALLED FROM CRDERIVE
      *                    ONLY, LOG-ID BUILT FROM CALL COUNTER ALONE.
      *    08/02/88  RAO   ADDED PAYLOAD-HASH COMPUTATION (XLATE TABLE
      *                    METHOD - SEE 310-HASH-ONE-CHARACTER).
      *    02/14/90  LTF   CRAPPROV NOW ALSO CALLS THIS MODULE FOR
      *                    APPROVE/REJECT/REVOKE ENTRIES.
      *    11/09/91  LTF   ADDED ENTITY-TYPE 88-LEVELS FOR READABILITY.
      *    05/30/93  RAO   CLOSEFILE PSEUDO-ACTION ADDED SO CALLERS
      *                    DO NOT HAVE TO OPEN/CLOSE THE AUDIT FILE
      *                    THEMSELVES.
      *    09/02/98  JVC   Y2K REMEDIATION - WS-CURR-DATE WINDOWED,
      *                    TIMESTAMP NOW CARRIES A FULL 4-DIGIT YEAR.
      *                    VERIFIED AGAINST TEST DATES IN 1999 AND
      *                    2000; NO MORE "00" CENTURY BUG IN LOG-ID.
      *    03/17/03  MJP   ADDED EXPORT ACTION-KIND FOR ERP PUSH
      *                    NOTATION (FIELD MAPPING ONLY, NO NETWORK
      *                    CALL IN THIS MODULE).
      *    06/01/07  SAB   TIGHTENED 310-HASH-ONE-CHARACTER SEARCH TO
      *                    STOP RUNAWAY WHEN LOWERCASE TEXT SLIPS IN
      *                    FROM A FREE-TEXT NOTE FIELD.
      *    ---------------------------------------------------------

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-370.
       OBJECT-COMPUTER. IBM-370.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT AUDIT-LOG-FILE
               ASSIGN TO AUDITLOG
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-AUDIT-STATUS.

       DATA DIVISION.
       FILE SECTION.
       FD  AUDIT-LOG-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 250 CHARACTERS
           DATA RECORD IS CR-AUDIT-REC.
           COPY CRAUDRC.

       WORKING-STORAGE SECTION.
      *---------------------------------------------------------------
      *    FILE STATUS / SWITCHES.
      *---------------------------------------------------------------
       01  WS-FILE-SWITCHES.
           05  WS-AUDIT-STATUS             PIC X(02) VALUE '00'.
               88  WS-AUDIT-OK                  VALUE '00'.
           05  WS-AUDIT-OPEN-SW            PIC X(01) VALUE 'N'.
               88  WS-AUDIT-IS-OPEN             VALUE 'Y'.
           05  FILLER                      PIC X(05).

      *---------------------------------------------------------------
      *    CALL COUNTER - USED FOR THE LOG-ID SUFFIX.
      *---------------------------------------------------------------
       01  WS-COUNTERS.
           05  WS-CALL-CTR                 PIC S9(7) COMP VALUE +0.
           05  WS-HASH-IDX                 PIC S9(4) COMP VALUE +0.
           05  WS-HASH-ACCUM               PIC S9(9) COMP VALUE +0.
           05  FILLER                      PIC X(04).

      *---------------------------------------------------------------
      *    DATE/TIME WORK AREA - SEE CHANGE LOG 09/02/98 (Y2K).
      *---------------------------------------------------------------
       01  WS-DATE-TIME-WORK.
           05  WS-CURR-DATE                PIC 9(6).
           05  WS-CURR-DATE-R REDEFINES WS-CURR-DATE.
               10  WS-CD-YY                PIC 99.
               10  WS-CD-MM                PIC 99.
               10  WS-CD-DD                PIC 99.
           05  WS-CURR-TIME                PIC 9(8).
           05  WS-CURR-TIME-R REDEFINES WS-CURR-TIME.
               10  WS-CT-HH                PIC 99.
               10  WS-CT-MN                PIC 99.
               10  WS-CT-SS                PIC 99.
               10  WS-CT-HS                PIC 99.
           05  WS-FULL-YEAR                PIC 9(4).
           05  WS-ISO-TIMESTAMP.
               10  WS-TS-YYYY               PIC 9(4).
               10  FILLER                   PIC X(1) VALUE '-'.
               10  WS-TS-MM                 PIC 9(2).
               10  FILLER                   PIC X(1) VALUE '-'.
               10  WS-TS-DD                 PIC 9(2).
               10  FILLER                   PIC X(1) VALUE ' '.
               10  WS-TS-HH                 PIC 9(2).
               10  FILLER                   PIC X(1) VALUE ':'.
               10  WS-TS-MN                 PIC 9(2).
               10  FILLER                   PIC X(1) VALUE ':'.
               10  WS-TS-SS                 PIC 9(2).
           05  FILLER                      PIC X(04).

      *---------------------------------------------------------------
      *    LOG-ID BUILD AREA - "log_<TIMESTAMP>_<SUFFIX>".
      *---------------------------------------------------------------
       01  WS-LOG-ID-WORK.
           05  WS-LID-SUFFIX               PIC 9(7).
           05  FILLER                      PIC X(17).

       77  WS-BUILT-LOG-ID                 PIC X(24).

      *---------------------------------------------------------------
      *    PAYLOAD HASH WORK AREA.  THE CHECKSUM IS DELIBERATELY
      *    SIMPLE - THIS IS A TAMPER-EVIDENCE STAMP, NOT ENCRYPTION.
      *    EACH CHARACTER OF WS-PAYLOAD-STRING IS LOOKED UP IN
      *    WS-XLATE-ENTRY AND ITS TABLE POSITION MULTIPLIED BY ITS
      *    POSITION IN THE STRING, ACCUMULATED AND THEN REDUCED MOD
      *    999999999.
      *---------------------------------------------------------------
       01  WS-PAYLOAD-STRING               PIC X(80).
       01  WS-PAYLOAD-TABLE REDEFINES WS-PAYLOAD-STRING.
           05  WS-PL-CHAR OCCURS 80 TIMES  PIC X(01).

       01  WS-XLATE-CHARS                  PIC X(37) VALUE
           'ABCDEFGHIJKLMNOPQRSTUVWXYZ0123456789 '.
       01  WS-XLATE-TABLE REDEFINES WS-XLATE-CHARS.
           05  WS-XLATE-ENTRY OCCURS 37 TIMES
                   INDEXED BY WS-XLATE-IX    PIC X(01).

       01  WS-HASH-OUTPUT.
           05  FILLER                      PIC X(04) VALUE 'CKS-'.
           05  WS-HASH-DIGITS               PIC 9(9).
           05  FILLER                      PIC X(11).

       77  WS-BUILT-PAYLOAD-HASH            PIC X(24).

      *---------------------------------------------------------------
      *    ENTITY-TYPE / ACTION-KIND SANITY 88-LEVELS SHARE THE
      *    LINKAGE COPY OF CRAUDRC - SEE LINKAGE SECTION.
      *---------------------------------------------------------------

       LINKAGE SECTION.
       01  CR-AUD-ACTION-KIND              PIC X(10).
       01  CR-AUD-ENTITY-TYPE              PIC X(10).
       01  CR-AUD-ENTITY-ID                PIC X(20).
       01  CR-AUD-ACTOR-ID                 PIC X(40).
       01  CR-AUD-CONFIDENCE               PIC 9V99.
       01  CR-AUD-DETAILS                  PIC X(80).
       01  CR-AUD-LOG-ID-OUT               PIC X(24).
       01  CR-AUD-RETURN-CD                PIC S9(4) COMP.

       PROCEDURE DIVISION USING CR-AUD-ACTION-KIND
                                 CR-AUD-ENTITY-TYPE
                                 CR-AUD-ENTITY-ID
                                 CR-AUD-ACTOR-ID
                                 CR-AUD-CONFIDENCE
                                 CR-AUD-DETAILS
                                 CR-AUD-LOG-ID-OUT
                                 CR-AUD-RETURN-CD.

       000-MAIN-LINE.
           MOVE ZERO TO CR-AUD-RETURN-CD.
           IF CR-AUD-ACTION-KIND = 'CLOSEFILE'
               PERFORM 900-CLOSE-AUDIT-FILE THRU 900-EXIT
               GOBACK
           END-IF.
           PERFORM 100-OPEN-IF-NEEDED   THRU 100-EXIT.
           PERFORM 200-GET-TIMESTAMP    THRU 200-EXIT.
           PERFORM 210-BUILD-LOG-ID     THRU 210-EXIT.
           PERFORM 300-BUILD-PAYLOAD-HASH THRU 300-EXIT.
           PERFORM 400-WRITE-AUDIT-RECORD THRU 400-EXIT.
           MOVE WS-BUILT-LOG-ID TO CR-AUD-LOG-ID-OUT.
           GOBACK.

       100-OPEN-IF-NEEDED.
           IF NOT WS-AUDIT-IS-OPEN
               OPEN EXTEND AUDIT-LOG-FILE
               IF WS-AUDIT-STATUS = '05' OR '00'
                   CONTINUE
               ELSE
                   IF WS-AUDIT-STATUS = '35'
                       OPEN OUTPUT AUDIT-LOG-FILE
                   ELSE
                       DISPLAY 'CRAUDLOG - AUDIT FILE OPEN ERROR '
                               WS-AUDIT-STATUS
                       MOVE -1 TO CR-AUD-RETURN-CD
                   END-IF
               END-IF
               MOVE 'Y' TO WS-AUDIT-OPEN-SW
           END-IF.
       100-EXIT.
           EXIT.

       200-GET-TIMESTAMP.
      *    Y2K NOTE (09/02/98): WS-CD-YY IS A 2-DIGIT YEAR FROM THE
      *    ACCEPT-FROM-DATE VERB.  WE WINDOW IT - ANY YEAR 50-99 IS
      *    19XX, ANY YEAR 00-49 IS 20XX.  GOOD UNTIL 2049.
           ACCEPT WS-CURR-DATE FROM DATE.
           ACCEPT WS-CURR-TIME FROM TIME.
           IF WS-CD-YY < 50
               COMPUTE WS-FULL-YEAR = 2000 + WS-CD-YY
           ELSE
               COMPUTE WS-FULL-YEAR = 1900 + WS-CD-YY
           END-IF.
           MOVE WS-FULL-YEAR TO WS-TS-YYYY.
           MOVE WS-CD-MM     TO WS-TS-MM.
           MOVE WS-CD-DD     TO WS-TS-DD.
           MOVE WS-CT-HH     TO WS-TS-HH.
           MOVE WS-CT-MN     TO WS-TS-MN.
           MOVE WS-CT-SS     TO WS-TS-SS.
       200-EXIT.
           EXIT.

       210-BUILD-LOG-ID.
           ADD 1 TO WS-CALL-CTR.
           MOVE WS-CALL-CTR TO WS-LID-SUFFIX.
           MOVE SPACES TO WS-BUILT-LOG-ID.
           STRING 'log_'          DELIMITED BY SIZE
                  WS-ISO-TIMESTAMP DELIMITED BY SIZE
                  '_'             DELIMITED BY SIZE
                  WS-LID-SUFFIX   DELIMITED BY SIZE
                  INTO WS-BUILT-LOG-ID.
       210-EXIT.
           EXIT.

       300-BUILD-PAYLOAD-HASH.
           MOVE SPACES TO WS-PAYLOAD-STRING.
           STRING CR-AUD-ACTION-KIND  DELIMITED BY SIZE
                  CR-AUD-ENTITY-TYPE  DELIMITED BY SIZE
                  CR-AUD-ENTITY-ID    DELIMITED BY SIZE
                  CR-AUD-ACTOR-ID     DELIMITED BY SIZE
                  INTO WS-PAYLOAD-STRING.
           MOVE ZERO TO WS-HASH-ACCUM.
           PERFORM 310-HASH-ONE-CHARACTER THRU 310-EXIT
               VARYING WS-HASH-IDX FROM 1 BY 1
               UNTIL WS-HASH-IDX > 80.
           DIVIDE WS-HASH-ACCUM BY 999999999
               GIVING WS-HASH-ACCUM
               REMAINDER WS-HASH-ACCUM.
           MOVE WS-HASH-ACCUM TO WS-HASH-DIGITS.
           MOVE WS-HASH-OUTPUT TO WS-BUILT-PAYLOAD-HASH.
       300-EXIT.
           EXIT.

       310-HASH-ONE-CHARACTER.
           SET WS-XLATE-IX TO 1.
           SEARCH WS-XLATE-ENTRY
               AT END
                   CONTINUE
               WHEN WS-XLATE-ENTRY (WS-XLATE-IX) =
                                   WS-PL-CHAR (WS-HASH-IDX)
                   COMPUTE WS-HASH-ACCUM =
                       WS-HASH-ACCUM +
                       (WS-XLATE-IX * WS-HASH-IDX)
           END-SEARCH.
       310-EXIT.
           EXIT.

       400-WRITE-AUDIT-RECORD.
           MOVE SPACES              TO CR-AUDIT-REC.
           MOVE CR-AUD-ACTION-KIND  TO CR-AL-ACTION-KIND.
           MOVE CR-AUD-ENTITY-TYPE  TO CR-AL-ENTITY-TYPE.
           MOVE CR-AUD-ENTITY-ID    TO CR-AL-ENTITY-ID.
           MOVE CR-AUD-ACTOR-ID     TO CR-AL-ACTOR-ID.
           MOVE CR-AUD-CONFIDENCE   TO CR-AL-CONFIDENCE.
           MOVE CR-AUD-DETAILS      TO CR-AL-DETAILS.
           MOVE WS-ISO-TIMESTAMP    TO CR-AL-TIMESTAMP.
           MOVE WS-BUILT-LOG-ID     TO CR-AL-LOG-ID.
           MOVE WS-BUILT-PAYLOAD-HASH TO CR-AL-PAYLOAD-HASH.
           WRITE CR-AUDIT-REC.
           IF NOT WS-AUDIT-OK
               DISPLAY 'CRAUDLOG - WRITE ERROR ' WS-AUDIT-STATUS
               MOVE -2 TO CR-AUD-RETURN-CD
           END-IF.
       400-EXIT.
           EXIT.

       900-CLOSE-AUDIT-FILE.
           IF WS-AUDIT-IS-OPEN
               CLOSE AUDIT-LOG-FILE
               MOVE 'N' TO WS-AUDIT-OPEN-SW
           END-IF.
       900-EXIT.
           EXIT.
