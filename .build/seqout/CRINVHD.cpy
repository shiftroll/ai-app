000100*****************************************************************
000200*    CRINVHD  --  INVOICE-HDR-FILE RECORD LAYOUT.  WRITTEN BY
000300*    CRDERIVE, READ AND REWRITTEN BY CRAPPROV, READ AGAIN BY
000400*    CRDELIV FOR THE RECOVERY REPORT.  CRAPPROV BUILDS ITS OWN
000500*    WORKING-STORAGE LOOKUP TABLE FROM THIS LAYOUT RATHER THAN
000600*    CARRYING A VARIABLE-OCCURRENCE TABLE IN THE COPYBOOK ITSELF.
000700*-----------------------------------------------------------------
000800*    CL-0004  03/14/87  R.OKAFOR     ORIGINAL LAYOUT.              CL-0004
000900*    CL-0017  11/23/98  J.VANCLEVE   Y2K - INVOICE-DATE/DUE-DATE   CL-0017
001000*                                    STORED AS FULL ISO TEXT.      CL-0017
001100*    CL-0033  06/19/03  M.PRUITT     ADDED NEEDS-REMEDIATION       CL-0033
001200*                                    STATUS FOR REVOKED INVOICES.  CL-0033
001300*****************************************************************
001400 01  CR-INVOICE-HDR-REC.
001500     05  CR-IH-INVOICE-ID            PIC X(20).
001600     05  CR-IH-CONTRACT-ID           PIC X(20).
001700     05  CR-IH-INVOICE-DATE          PIC X(10).
001800     05  CR-IH-DUE-DATE              PIC X(10).
001900     05  CR-IH-LINE-COUNT            PIC 9(04).
002000     05  CR-IH-SUBTOTAL              PIC S9(9)V99.
002100     05  CR-IH-TAX-RATE              PIC 9V9(4).
002200     05  CR-IH-TAX                   PIC S9(9)V99.
002300     05  CR-IH-TOTAL                 PIC S9(9)V99.
002400     05  CR-IH-AGG-CONFIDENCE        PIC 9V99.
002500     05  CR-IH-EXCEPTION-COUNT       PIC 9(04).
002600     05  CR-IH-STATUS                PIC X(16).
002700         88  CR-IH-IS-DRAFT               VALUE 'draft'.
002800         88  CR-IH-IS-NEEDS-REVIEW        VALUE 'needs_review'.
002900         88  CR-IH-IS-APPROVED            VALUE 'approved'.
003000         88  CR-IH-IS-REJECTED            VALUE 'rejected'.
003100         88  CR-IH-IS-NEEDS-REMEDY        VALUE
003200                                         'needs_remediation'.
003300         88  CR-IH-IS-PUSHED              VALUE 'pushed'.
003400     05  FILLER                      PIC X(35).

