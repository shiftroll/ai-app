000100*****************************************************************
000200*    CRAUDRC  --  AUDIT-LOG-FILE RECORD LAYOUT.
000300*    APPEND-ONLY TRAIL WRITTEN EXCLUSIVELY BY THE CRAUDLOG
000400*    CALLED SUBPROGRAM; NO OTHER PROGRAM OPENS THIS FILE OUTPUT.
000500*-----------------------------------------------------------------
000600*    CL-0007  03/14/87  R.OKAFOR     ORIGINAL LAYOUT.              CL-0007
000700*    CL-0018  12/04/98  J.VANCLEVE   Y2K - TIMESTAMP STORED AS     CL-0018
000800*                                    FULL ISO TEXT, NOT PACKED     CL-0018
000900*                                    2-DIGIT YEAR + JULIAN DAY.    CL-0018
001000*****************************************************************
001100 01  CR-AUDIT-REC.
001200     05  CR-AL-LOG-ID                PIC X(24).
001300     05  CR-AL-ACTION-KIND           PIC X(10).
001400         88  CR-AL-IS-UPLOAD              VALUE 'upload'.
001500         88  CR-AL-IS-PARSE               VALUE 'parse'.
001600         88  CR-AL-IS-GENERATE            VALUE 'generate'.
001700         88  CR-AL-IS-EDIT                VALUE 'edit'.
001800         88  CR-AL-IS-APPROVE             VALUE 'approve'.
001900         88  CR-AL-IS-REJECT              VALUE 'reject'.
002000         88  CR-AL-IS-PUSH                VALUE 'push'.
002100         88  CR-AL-IS-REVOKE              VALUE 'revoke'.
002200         88  CR-AL-IS-EXPORT              VALUE 'export'.
002300     05  CR-AL-ENTITY-TYPE           PIC X(10).
002400         88  CR-AL-ENT-IS-CONTRACT        VALUE 'contract'.
002500         88  CR-AL-ENT-IS-INVOICE         VALUE 'invoice'.
002600         88  CR-AL-ENT-IS-APPROVAL        VALUE 'approval'.
002700     05  CR-AL-ENTITY-ID             PIC X(20).
002800     05  CR-AL-ACTOR-ID              PIC X(40).
002900     05  CR-AL-PAYLOAD-HASH          PIC X(24).
003000     05  CR-AL-TIMESTAMP             PIC X(19).
003100     05  CR-AL-CONFIDENCE            PIC 9V99.
003200     05  CR-AL-DETAILS               PIC X(80).
003300     05  FILLER                      PIC X(20).

