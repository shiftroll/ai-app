000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300 PROGRAM-ID.    CRDELIV.
000400 AUTHOR.        S. ABUBAKAR.
000500 INSTALLATION.  REVENUE SYSTEMS GROUP.
000600 DATE-WRITTEN.  11/14/90.
000700 DATE-COMPILED.
000800 SECURITY.      COMPANY CONFIDENTIAL.
000900*****************************************************************
001000*    REMARKS.
001100*    DELIVERABLE GENERATION.  JOINS THE FINISHED INVOICE HEADER
001200*    FROM CRDERIVE/CRAPPROV WITH EACH INVOICE-LINE-FILE RECORD
001300*    TO WRITE THE RECOVERED-INVOICES DETAIL FILE, ACCUMULATES
001400*    CATEGORY AND CONFIDENCE-BAND CONTROL TOTALS ALONG THE WAY
001500*    AND PRINTS THE EXECUTIVE SUMMARY REPORT, THEN BUILDS THE
001600*    AUDIT SNAPSHOT FILE FROM THE INVOICE HEADER, THE AUDIT
001700*    TRAIL AND THE APPROVAL LOG WITH A TRAILING CHECKSUM LINE.
001800*    ONE CONTRACT, ONE INVOICE PER RUN - SAME AS CRDERIVE.
001900*
002000*    CHANGE LOG.
002100*    ---------------------------------------------------------
002200*    11/14/90  SAB   ORIGINAL PROGRAM - RECOVERED-INVOICES         CR-0001
002300*                    DETAIL FILE AND SUMMARY REPORT ONLY.          CR-0001
002400*    02/08/92  SAB   ADDED CATEGORY BREAKDOWN CONTROL TOTALS TO    CR-0002
002500*                    THE SUMMARY REPORT (T&M / MILESTONE /         CR-0002
002600*                    EXPENSE), DERIVED FROM THE UNIT COLUMN ON     CR-0002
002700*                    EACH LINE RATHER THAN CARRIED FORWARD FROM    CR-0002
002800*                    CRDERIVE - THAT PROGRAM DOES NOT KEEP         CR-0002
002900*                    CATEGORY TOTALS ACROSS ITS RUN.               CR-0002
003000*    07/21/94  LTF   ADDED CONFIDENCE-BAND ANALYSIS (HIGH/MEDIUM   CR-0003
003100*                    /LOW) PER THE HITL REVIEW COMMITTEE'S         CR-0003
003200*                    REQUEST.                                      CR-0003
003300*    09/02/98  JVC   Y2K - RUN TIMESTAMP ON THE REPORT TITLE       CR-0004
003400*                    BLOCK NOW BUILT WITH A 4-DIGIT YEAR; SEE      CR-0004
003500*                    CRAUDLOG FOR THE SAME FIX IN THE SHARED       CR-0004
003600*                    TIMESTAMP ROUTINE.                            CR-0004
003700*    06/19/03  MJP   ADDED THE AUDIT SNAPSHOT FILE (ENTITY LINE,   CR-0005
003800*                    AUDIT TRAIL LINES, APPROVAL LINES, OVERALL    CR-0005
003900*                    CHECKSUM LINE) PER THE EXTERNAL AUDITOR'S     CR-0005
004000*                    REQUEST FOR A SELF-CONTAINED RECORD SET.      CR-0005
004100*    10/05/05  SAB   RECOMMENDED-ACTIONS BLOCK REWORDED PER        CR-0006
004200*                    FINANCE REVIEW - NO LOGIC CHANGE.             CR-0006
004300*    ---------------------------------------------------------
004400
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-370.
004800 OBJECT-COMPUTER. IBM-370.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT INVOICE-HDR-FILE
005500         ASSIGN TO INVHDIN
005600         ORGANIZATION IS LINE SEQUENTIAL
005700         FILE STATUS IS WS-IH-STATUS.
005800     SELECT INVOICE-LINE-FILE
005900         ASSIGN TO INVLNIN
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS IS WS-IL-STATUS.
006200     SELECT APPROVAL-LOG-FILE
006300         ASSIGN TO APLOGIN
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS IS WS-AP-STATUS.
006600     SELECT AUDIT-LOG-FILE
006700         ASSIGN TO AUDLOGIN
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         FILE STATUS IS WS-AL-STATUS.
007000     SELECT RECOVERED-INVOICE-FILE
007100         ASSIGN TO RECOVOUT
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         FILE STATUS IS WS-RL-STATUS.
007400     SELECT SUMMARY-REPORT
007500         ASSIGN TO SUMMRPT
007600         ORGANIZATION IS LINE SEQUENTIAL
007700         FILE STATUS IS WS-PR-STATUS.
007800     SELECT AUDIT-SNAPSHOT-FILE
007900         ASSIGN TO AUDSNAP
008000         ORGANIZATION IS LINE SEQUENTIAL
008100         FILE STATUS IS WS-SN-STATUS.
008200
008300 DATA DIVISION.
008400 FILE SECTION.
008500 FD  INVOICE-HDR-FILE
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD
008800     RECORD CONTAINS 160 CHARACTERS
008900     DATA RECORD IS CR-INVOICE-HDR-REC.
009000     COPY CRINVHD.
009100
009200 FD  INVOICE-LINE-FILE
009300     RECORDING MODE IS F
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 300 CHARACTERS
009600     DATA RECORD IS CR-INVOICE-LINE-REC.
009700     COPY CRINVLN.
009800
009900 FD  APPROVAL-LOG-FILE
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 300 CHARACTERS
010300     DATA RECORD IS CR-APPROVAL-REC.
010400     COPY CRAPRVL.
010500
010600 FD  AUDIT-LOG-FILE
010700     RECORDING MODE IS F
010800     LABEL RECORDS ARE STANDARD
010900     RECORD CONTAINS 250 CHARACTERS
011000     DATA RECORD IS CR-AUDIT-REC.
011100     COPY CRAUDRC.
011200
011300 FD  RECOVERED-INVOICE-FILE
011400     RECORDING MODE IS F
011500     LABEL RECORDS ARE STANDARD
011600     RECORD CONTAINS 300 CHARACTERS
011700     DATA RECORD IS CR-RECOVERED-LINE-REC.
011800     COPY CRRECOV.
011900
012000 FD  SUMMARY-REPORT
012100     RECORDING MODE IS F
012200     LABEL RECORDS ARE STANDARD
012300     RECORD CONTAINS 132 CHARACTERS
012400     DATA RECORD IS CR-PRINT-REC.
012500 01  CR-PRINT-REC                       PIC X(132).
012600
012700*    AUDIT SNAPSHOT - ONE "ENTITY" LINE (THE INVOICE HEADER),
012800*    FOLLOWED BY ONE LINE PER AUDIT-TRAIL RECORD, ONE LINE PER
012900*    APPROVAL RECORD, AND A FINAL CHECKSUM LINE - SEE 300-400
013000*    BELOW.  SIZED TO THE WIDEST SOURCE RECORD (300 - APPROVAL
013100*    OR INVOICE-LINE) SO ANY OF THEM CAN BE CARRIED STRAIGHT
013200*    THROUGH IN CR-SNAP-DATA WITHOUT TRUNCATION.
013300 FD  AUDIT-SNAPSHOT-FILE
013400     RECORDING MODE IS F
013500     LABEL RECORDS ARE STANDARD
013600     RECORD CONTAINS 300 CHARACTERS
013700     DATA RECORD IS CR-SNAP-REC.
013800 01  CR-SNAP-REC.
013900     05  CR-SNAP-TYPE                   PIC X(01).
014000         88  CR-SNAP-IS-ENTITY               VALUE 'E'.
014100         88  CR-SNAP-IS-AUDIT                VALUE 'A'.
014200         88  CR-SNAP-IS-APPROVAL             VALUE 'P'.
014300         88  CR-SNAP-IS-CHECKSUM             VALUE 'C'.
014400     05  CR-SNAP-DATA                   PIC X(297).
014500     05  FILLER                         PIC X(02).
014600
014700 WORKING-STORAGE SECTION.
014800*---------------------------------------------------------------
014900*    FILE STATUS / SWITCHES.
015000*---------------------------------------------------------------
015100 01  WS-FILE-STATUSES.
015200     05  WS-IH-STATUS                PIC X(02) VALUE '00'.
015300         88  WS-IH-EOF-STATUS              VALUE '10'.
015400     05  WS-IL-STATUS                PIC X(02) VALUE '00'.
015500         88  WS-IL-EOF-STATUS              VALUE '10'.
015600     05  WS-AP-STATUS                PIC X(02) VALUE '00'.
015700         88  WS-AP-EOF-STATUS              VALUE '10'.
015800     05  WS-AL-STATUS                PIC X(02) VALUE '00'.
015900         88  WS-AL-EOF-STATUS              VALUE '10'.
016000     05  WS-RL-STATUS                PIC X(02) VALUE '00'.
016100     05  WS-PR-STATUS                PIC X(02) VALUE '00'.
016200     05  WS-SN-STATUS                PIC X(02) VALUE '00'.
016300     05  FILLER                      PIC X(04).
016400
016500 01  WS-SWITCHES.
016600     05  WS-IH-EOF-SW                PIC X(01) VALUE 'N'.
016700         88  WS-IH-EOF                     VALUE 'Y'.
016800     05  WS-IL-EOF-SW                PIC X(01) VALUE 'N'.
016900         88  WS-IL-EOF                     VALUE 'Y'.
017000     05  WS-AP-EOF-SW                PIC X(01) VALUE 'N'.
017100         88  WS-AP-EOF                     VALUE 'Y'.
017200     05  WS-AL-EOF-SW                PIC X(01) VALUE 'N'.
017300         88  WS-AL-EOF                     VALUE 'Y'.
017400     05  FILLER                      PIC X(04).
017500
017600*---------------------------------------------------------------
017700*    CATEGORY AND CONFIDENCE-BAND CONTROL TOTALS, ACCUMULATED
017800*    WHILE INVOICE-LINE-FILE IS READ - THESE ARE THE REPORT'S
017900*    CONTROL TOTALS (NO CONTROL BREAKS - SINGLE CONTRACT/RUN).
018000*---------------------------------------------------------------
018100 01  WS-REPORT-TOTALS.
018200     05  WS-RECOVERABLE-TOTAL        PIC S9(9)V99 VALUE 0.
018300     05  WS-LINE-COUNT               PIC 9(04) COMP VALUE 0.
018400     05  WS-TM-TOTAL                 PIC S9(9)V99 VALUE 0.
018500     05  WS-TM-COUNT                 PIC 9(04) COMP VALUE 0.
018600     05  WS-MS-TOTAL                 PIC S9(9)V99 VALUE 0.
018700     05  WS-MS-COUNT                 PIC 9(04) COMP VALUE 0.
018800     05  WS-EXP-TOTAL                PIC S9(9)V99 VALUE 0.
018900     05  WS-EXP-COUNT                PIC 9(04) COMP VALUE 0.
019000     05  WS-HIGH-COUNT               PIC 9(04) COMP VALUE 0.
019100     05  WS-MEDIUM-COUNT             PIC 9(04) COMP VALUE 0.
019200     05  WS-LOW-COUNT                PIC 9(04) COMP VALUE 0.
019300     05  FILLER                      PIC X(06).
019400
019500*---------------------------------------------------------------
019600*    REPORT TITLE-BLOCK / TIMESTAMP WORK AREA.  SAME Y2K
019700*    WINDOWING AS CRDERIVE/CRAPPROV/CRAUDLOG - KEPT LOCAL.
019800*---------------------------------------------------------------
019900 01  WS-DATE-TIME-WORK.
020000     05  WS-CURR-DATE                PIC 9(6).
020100     05  WS-CURR-DATE-R REDEFINES WS-CURR-DATE.
020200         10  WS-CD-YY                PIC 99.
020300         10  WS-CD-MM                PIC 99.
020400         10  WS-CD-DD                PIC 99.
020500     05  WS-CURR-TIME                PIC 9(8).
020600     05  WS-CURR-TIME-R REDEFINES WS-CURR-TIME.
020700         10  WS-CT-HH                PIC 99.
020800         10  WS-CT-MN                PIC 99.
020900         10  WS-CT-SS                PIC 99.
021000         10  WS-CT-HS                PIC 99.
021100     05  WS-FULL-YEAR                PIC 9(04).
021200     05  FILLER                      PIC X(04).
021300
021400 01  WS-RUN-TIMESTAMP.
021500     05  WS-RTS-YYYY                 PIC 9(04).
021600     05  FILLER                      PIC X VALUE '-'.
021700     05  WS-RTS-MM                   PIC 99.
021800     05  FILLER                      PIC X VALUE '-'.
021900     05  WS-RTS-DD                   PIC 99.
022000     05  FILLER                      PIC X VALUE ' '.
022100     05  WS-RTS-HH                   PIC 99.
022200     05  FILLER                      PIC X VALUE ':'.
022300     05  WS-RTS-MN                   PIC 99.
022400     05  FILLER                      PIC X VALUE ':'.
022500     05  WS-RTS-SS                   PIC 99.
022600     05  FILLER                      PIC X(02).
022700
022800*---------------------------------------------------------------
022900*    CHECKSUM WORK AREA - SAME XLATE-TABLE METHOD AS CRAUDLOG/
023000*    CRAPPROV (KEPT LOCAL RATHER THAN SHARED - SEE REMARKS IN
023100*    THOSE PROGRAMS).  THE SNAPSHOT CHECKSUM IS COMPUTED OVER
023200*    THE INVOICE/CONTRACT ID, STATUS AND RECORD COUNTS RATHER
023300*    THAN EVERY BYTE OF THE SNAPSHOT - A STABLE FINGERPRINT OF
023400*    THE SNAPSHOT'S CONTENTS, NOT A CRYPTOGRAPHIC DIGEST.
023500*---------------------------------------------------------------
023600 01  WS-HASH-WORK.
023700     05  WS-HASH-PAYLOAD             PIC X(80).
023800     05  WS-HASH-ACCUM               PIC S9(9) COMP VALUE 0.
023900     05  WS-HASH-IDX                 PIC 9(04) COMP VALUE 0.
024000     05  WS-HASH-DIGITS              PIC 9(09).
024100     05  WS-HASH-OUTPUT              PIC X(24).
024200     05  FILLER                      PIC X(04).
024300
024400 01  WS-HASH-PAYLOAD-TABLE REDEFINES WS-HASH-PAYLOAD.
024500     05  WS-HP-CHAR OCCURS 80 TIMES  PIC X(01).
024600
024700 01  WS-XLATE-CHARS
024800         PIC X(37)
024900         VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ0123456789'.
025000 01  WS-XLATE-TABLE REDEFINES WS-XLATE-CHARS.
025100     05  WS-XLATE-ENTRY OCCURS 37 TIMES INDEXED BY WS-XLATE-IX
025200                                  PIC X(01).
025300
025400*---------------------------------------------------------------
025500*    RECORD-COUNT WORK AREA FOR THE SNAPSHOT CHECKSUM LINE.
025600*---------------------------------------------------------------
025700 01  WS-SNAP-COUNTS.
025800     05  WS-SNAP-AUDIT-COUNT         PIC 9(04) COMP VALUE 0.
025900     05  WS-SNAP-APPROVAL-COUNT      PIC 9(04) COMP VALUE 0.
026000     05  FILLER                      PIC X(04).
026100
026200*---------------------------------------------------------------
026300*    PRINT LINES - ONE 01-LEVEL GROUP PER REPORT SECTION, MOVED
026400*    INTO CR-PRINT-REC BEFORE EACH WRITE (SAME IDIOM AS THE
026500*    DDBPT6CB LINEn GROUPS).
026600*---------------------------------------------------------------
026700 01  WS-TITLE-LINE-1.
026800     05  FILLER                      PIC X(05) VALUE SPACES.
026900     05  FILLER                      PIC X(36) VALUE
027000             'CONTRACT RECOVERY EXECUTIVE SUMMARY'.
027100     05  FILLER                      PIC X(91) VALUE SPACES.
027200
027300 01  WS-TITLE-LINE-2.
027400     05  FILLER                      PIC X(05) VALUE SPACES.
027500     05  FILLER                      PIC X(11) VALUE 'RUN DATE  '.
027600     05  WS-TL2-TIMESTAMP            PIC X(19).
027700     05  FILLER                      PIC X(06) VALUE SPACES.
027800     05  FILLER                      PIC X(11) VALUE 'INVOICE   '.
027900     05  WS-TL2-INVOICE-ID           PIC X(20).
028000     05  FILLER                      PIC X(60) VALUE SPACES.
028100
028200 01  WS-TITLE-LINE-3.
028300     05  FILLER                      PIC X(05) VALUE SPACES.
028400     05  FILLER                      PIC X(11) VALUE 'CONTRACT  '.
028500     05  WS-TL3-CONTRACT-ID          PIC X(20).
028600     05  FILLER                      PIC X(96) VALUE SPACES.
028700
028800 01  WS-SUMMARY-LINE.
028900     05  FILLER                      PIC X(05) VALUE SPACES.
029000     05  WS-SL-LABEL                 PIC X(28).
029100     05  WS-SL-AMOUNT                PIC Z,ZZZ,ZZ9.99.
029200     05  FILLER                      PIC X(03) VALUE SPACES.
029300     05  WS-SL-TAG                   PIC X(30).
029400     05  FILLER                      PIC X(54) VALUE SPACES.
029500
029600 01  WS-CATEGORY-LINE.
029700     05  FILLER                      PIC X(05) VALUE SPACES.
029800     05  WS-CL-LABEL                 PIC X(20).
029900     05  WS-CL-AMOUNT                PIC Z,ZZZ,ZZ9.99.
030000     05  FILLER                      PIC X(03) VALUE SPACES.
030100     05  WS-CL-COUNT                 PIC ZZZ9.
030200     05  FILLER                      PIC X(06) VALUE ' LINES'.
030300     05  FILLER                      PIC X(71) VALUE SPACES.
030400
030500 01  WS-CONFIDENCE-LINE.
030600     05  FILLER                      PIC X(05) VALUE SPACES.
030700     05  WS-CF-LABEL                 PIC X(20).
030800     05  WS-CF-COUNT                 PIC ZZZ9.
030900     05  FILLER                      PIC X(06) VALUE ' LINES'.
031000     05  FILLER                      PIC X(97) VALUE SPACES.
031100
031200 01  WS-TEXT-LINE.
031300     05  FILLER                      PIC X(05) VALUE SPACES.
031400     05  WS-TX-TEXT                  PIC X(120).
031500     05  FILLER                      PIC X(07) VALUE SPACES.
031600
031700 PROCEDURE DIVISION.
031800*---------------------------------------------------------------
031900*    0 - DRIVER.
032000*---------------------------------------------------------------
032100 000-MAIN-LINE.
032200     PERFORM 010-INITIALIZE               THRU 010-EXIT.
032300     PERFORM 100-BUILD-RECOVERED-AND-TOTALS
032400                                           THRU 100-EXIT
032500         UNTIL WS-IL-EOF.
032600     PERFORM 200-PRINT-SUMMARY-REPORT      THRU 200-EXIT.
032700     PERFORM 300-BUILD-AUDIT-SNAPSHOT      THRU 300-EXIT.
032800     PERFORM 900-TERMINATE                 THRU 900-EXIT.
032900     STOP RUN.
033000
033100 010-INITIALIZE.
033200     OPEN INPUT  INVOICE-HDR-FILE
033300                 INVOICE-LINE-FILE
033400                 APPROVAL-LOG-FILE
033500                 AUDIT-LOG-FILE.
033600     OPEN OUTPUT RECOVERED-INVOICE-FILE
033700                 SUMMARY-REPORT
033800                 AUDIT-SNAPSHOT-FILE.
033900     READ INVOICE-HDR-FILE
034000         AT END
034100             SET WS-IH-EOF TO TRUE
034200             DISPLAY 'CRDELIV - NO INVOICE HEADER RECORD FOUND'
034300     END-READ.
034400 010-EXIT.
034500     EXIT.
034600
034700*---------------------------------------------------------------
034800*    100 - ONE INVOICE-LINE-FILE RECORD.  JOINS THE HEADER,
034900*    WRITES THE RECOVERED-INVOICES DETAIL RECORD, AND ROLLS THE
035000*    LINE INTO THE CATEGORY AND CONFIDENCE CONTROL TOTALS.
035100*---------------------------------------------------------------
035200 100-BUILD-RECOVERED-AND-TOTALS.
035300     READ INVOICE-LINE-FILE
035400         AT END
035500             SET WS-IL-EOF TO TRUE
035600         NOT AT END
035700             PERFORM 110-WRITE-RECOVERED-LINE THRU 110-EXIT
035800             PERFORM 120-CLASSIFY-CATEGORY    THRU 120-EXIT
035900             PERFORM 130-BAND-CONFIDENCE       THRU 130-EXIT
036000             ADD 1 TO WS-LINE-COUNT
036100             ADD CR-IL-AMOUNT TO WS-RECOVERABLE-TOTAL
036200     END-READ.
036300 100-EXIT.
036400     EXIT.
036500
036600 110-WRITE-RECOVERED-LINE.
036700     MOVE SPACES                    TO CR-RECOVERED-LINE-REC.
036800     MOVE CR-IH-INVOICE-ID           TO CR-RL-INVOICE-ID.
036900     MOVE CR-IH-CONTRACT-ID          TO CR-RL-CONTRACT-ID.
037000     MOVE CR-IL-LINE-DESCRIPTION     TO CR-RL-LINE-DESCRIPTION.
037100     MOVE CR-IL-QUANTITY             TO CR-RL-QUANTITY.
037200     MOVE CR-IL-UNIT                 TO CR-RL-UNIT.
037300     MOVE CR-IL-UNIT-PRICE           TO CR-RL-UNIT-PRICE.
037400     MOVE CR-IL-AMOUNT               TO CR-RL-AMOUNT.
037500     MOVE CR-IL-SOURCE-CLAUSE-ID     TO CR-RL-SOURCE-CLAUSE-ID.
037600     MOVE CR-IL-CONFIDENCE           TO CR-RL-CONFIDENCE.
037700     MOVE CR-IL-EXPLAIN              TO CR-RL-EXPLAIN.
037800     MOVE CR-IH-STATUS               TO CR-RL-STATUS.
037900     WRITE CR-RECOVERED-LINE-REC.
038000 110-EXIT.
038100     EXIT.
038200
038300*---------------------------------------------------------------
038400*    120 - CATEGORY = CLAUSE TYPE OF THE MATCHED CLAUSE, READ
038500*    BACK OFF THE LINE'S UNIT COLUMN (SEE CHANGE LOG 02/08/92).
038600*    'hour' -> RATE-CARD (TIME & MATERIALS).
038700*    'fixed' OR 'milestone' -> MILESTONE-PAYMENT (MILESTONES) -
038800*    'fixed' IS A MATCHED MILESTONE LINE, 'milestone' IS THE
038900*    UNIT-TYPE PASSED THROUGH ON AN UNMATCHED MILESTONE EVENT.
039000*    'expense' -> EXPENSE-MARKUP (EXPENSES).
039100*---------------------------------------------------------------
039200 120-CLASSIFY-CATEGORY.
039300     EVALUATE CR-IL-UNIT
039400         WHEN 'hour'
039500             ADD 1 TO WS-TM-COUNT
039600             ADD CR-IL-AMOUNT TO WS-TM-TOTAL
039700         WHEN 'fixed'
039800         WHEN 'milestone'
039900             ADD 1 TO WS-MS-COUNT
040000             ADD CR-IL-AMOUNT TO WS-MS-TOTAL
040100         WHEN 'expense'
040200             ADD 1 TO WS-EXP-COUNT
040300             ADD CR-IL-AMOUNT TO WS-EXP-TOTAL
040400         WHEN OTHER
040500             DISPLAY 'CRDELIV - UNKNOWN LINE UNIT ' CR-IL-UNIT
040600     END-EVALUATE.
040700 120-EXIT.
040800     EXIT.
040900
041000*---------------------------------------------------------------
041100*    130 - CONFIDENCE BANDING PER BUSINESS RULES SECTION 7.
041200*---------------------------------------------------------------
041300 130-BAND-CONFIDENCE.
041400     IF CR-IL-CONFIDENCE NOT < .90
041500         ADD 1 TO WS-HIGH-COUNT
041600     ELSE
041700         IF CR-IL-CONFIDENCE NOT < .80
041800             ADD 1 TO WS-MEDIUM-COUNT
041900         ELSE
042000             ADD 1 TO WS-LOW-COUNT
042100         END-IF
042200     END-IF.
042300 130-EXIT.
042400     EXIT.
042500
042600*---------------------------------------------------------------
042700*    200 - EXECUTIVE SUMMARY REPORT, 132-COLUMN PRINT LAYOUT.
042800*---------------------------------------------------------------
042900 200-PRINT-SUMMARY-REPORT.
043000     PERFORM 210-GET-RUN-TIMESTAMP       THRU 210-EXIT.
043100     PERFORM 220-PRINT-TITLE-BLOCK        THRU 220-EXIT.
043200     PERFORM 230-PRINT-RECOVERY-SUMMARY   THRU 230-EXIT.
043300     PERFORM 240-PRINT-CATEGORY-BREAKDOWN THRU 240-EXIT.
043400     PERFORM 250-PRINT-CONFIDENCE-ANALYSIS THRU 250-EXIT.
043500     PERFORM 260-PRINT-RECOMMENDATIONS    THRU 260-EXIT.
043600 200-EXIT.
043700     EXIT.
043800
043900 210-GET-RUN-TIMESTAMP.
044000     ACCEPT WS-CURR-DATE FROM DATE.
044100     ACCEPT WS-CURR-TIME FROM TIME.
044200     IF WS-CD-YY < 50
044300         COMPUTE WS-FULL-YEAR = 2000 + WS-CD-YY
044400     ELSE
044500         COMPUTE WS-FULL-YEAR = 1900 + WS-CD-YY
044600     END-IF.
044700     MOVE WS-FULL-YEAR TO WS-RTS-YYYY.
044800     MOVE WS-CD-MM     TO WS-RTS-MM.
044900     MOVE WS-CD-DD     TO WS-RTS-DD.
045000     MOVE WS-CT-HH     TO WS-RTS-HH.
045100     MOVE WS-CT-MN     TO WS-RTS-MN.
045200     MOVE WS-CT-SS     TO WS-RTS-SS.
045300 210-EXIT.
045400     EXIT.
045500
045600 220-PRINT-TITLE-BLOCK.
045700     MOVE WS-TITLE-LINE-1 TO CR-PRINT-REC.
045800     WRITE CR-PRINT-REC AFTER ADVANCING C01.
045900     MOVE WS-RUN-TIMESTAMP      TO WS-TL2-TIMESTAMP.
046000     MOVE CR-IH-INVOICE-ID      TO WS-TL2-INVOICE-ID.
046100     MOVE WS-TITLE-LINE-2 TO CR-PRINT-REC.
046200     WRITE CR-PRINT-REC AFTER ADVANCING 1.
046300     MOVE CR-IH-CONTRACT-ID     TO WS-TL3-CONTRACT-ID.
046400     MOVE WS-TITLE-LINE-3 TO CR-PRINT-REC.
046500     WRITE CR-PRINT-REC AFTER ADVANCING 1.
046600     MOVE SPACES TO CR-PRINT-REC.
046700     WRITE CR-PRINT-REC AFTER ADVANCING 1.
046800 220-EXIT.
046900     EXIT.
047000
047100*---------------------------------------------------------------
047200*    230 - RECOVERY SUMMARY: TOTAL RECOVERABLE AMOUNT, LINE
047300*    COUNT, AVERAGE (AGGREGATE) CONFIDENCE AS A PERCENTAGE.
047400*    THE AGGREGATE CONFIDENCE ITSELF IS CRDERIVE'S WEIGHTED
047500*    FIGURE CARRIED ON THE INVOICE HEADER - NOT RECOMPUTED HERE.
047600*---------------------------------------------------------------
047700 230-PRINT-RECOVERY-SUMMARY.
047800     MOVE 'TOTAL RECOVERABLE AMOUNT:  '  TO WS-SL-LABEL.
047900     MOVE WS-RECOVERABLE-TOTAL           TO WS-SL-AMOUNT.
048000     MOVE SPACES                         TO WS-SL-TAG.
048100     MOVE WS-SUMMARY-LINE TO CR-PRINT-REC.
048200     WRITE CR-PRINT-REC AFTER ADVANCING 1.
048300
048400     MOVE 'LINE COUNT          '         TO WS-CL-LABEL.
048500     MOVE ZERO                           TO WS-CL-AMOUNT.
048600     MOVE WS-LINE-COUNT                  TO WS-CL-COUNT.
048700     MOVE WS-CATEGORY-LINE TO CR-PRINT-REC.
048800     WRITE CR-PRINT-REC AFTER ADVANCING 1.
048900
049000     MOVE 'AVERAGE CONFIDENCE  '         TO WS-CF-LABEL.
049100     COMPUTE WS-CF-COUNT =
049200                 CR-IH-AGG-CONFIDENCE * 100.
049300     MOVE WS-CONFIDENCE-LINE TO CR-PRINT-REC.
049400     WRITE CR-PRINT-REC AFTER ADVANCING 1.
049500     MOVE SPACES TO CR-PRINT-REC.
049600     WRITE CR-PRINT-REC AFTER ADVANCING 1.
049700 230-EXIT.
049800     EXIT.
049900
050000*---------------------------------------------------------------
050100*    240 - CATEGORY BREAKDOWN - TIME & MATERIALS, MILESTONE,
050200*    EXPENSE TOTALS AND COUNTS.
050300*---------------------------------------------------------------
050400 240-PRINT-CATEGORY-BREAKDOWN.
050500     MOVE 'CATEGORY BREAKDOWN'           TO WS-TX-TEXT.
050600     MOVE WS-TEXT-LINE TO CR-PRINT-REC.
050700     WRITE CR-PRINT-REC AFTER ADVANCING 1.
050800
050900     MOVE 'TIME AND MATERIALS  '         TO WS-CL-LABEL.
051000     MOVE WS-TM-TOTAL                    TO WS-CL-AMOUNT.
051100     MOVE WS-TM-COUNT                    TO WS-CL-COUNT.
051200     MOVE WS-CATEGORY-LINE TO CR-PRINT-REC.
051300     WRITE CR-PRINT-REC AFTER ADVANCING 1.
051400
051500     MOVE 'MILESTONE           '         TO WS-CL-LABEL.
051600     MOVE WS-MS-TOTAL                    TO WS-CL-AMOUNT.
051700     MOVE WS-MS-COUNT                    TO WS-CL-COUNT.
051800     MOVE WS-CATEGORY-LINE TO CR-PRINT-REC.
051900     WRITE CR-PRINT-REC AFTER ADVANCING 1.
052000
052100     MOVE 'EXPENSE             '         TO WS-CL-LABEL.
052200     MOVE WS-EXP-TOTAL                   TO WS-CL-AMOUNT.
052300     MOVE WS-EXP-COUNT                   TO WS-CL-COUNT.
052400     MOVE WS-CATEGORY-LINE TO CR-PRINT-REC.
052500     WRITE CR-PRINT-REC AFTER ADVANCING 1.
052600     MOVE SPACES TO CR-PRINT-REC.
052700     WRITE CR-PRINT-REC AFTER ADVANCING 1.
052800 240-EXIT.
052900     EXIT.
053000
053100*---------------------------------------------------------------
053200*    250 - CONFIDENCE ANALYSIS - HIGH / MEDIUM / LOW BAND
053300*    LINE COUNTS PER BUSINESS RULES SECTION 7.
053400*---------------------------------------------------------------
053500 250-PRINT-CONFIDENCE-ANALYSIS.
053600     MOVE 'CONFIDENCE ANALYSIS'          TO WS-TX-TEXT.
053700     MOVE WS-TEXT-LINE TO CR-PRINT-REC.
053800     WRITE CR-PRINT-REC AFTER ADVANCING 1.
053900
054000     MOVE 'HIGH   (>= 0.90)    '         TO WS-CF-LABEL.
054100     MOVE WS-HIGH-COUNT                  TO WS-CF-COUNT.
054200     MOVE WS-CONFIDENCE-LINE TO CR-PRINT-REC.
054300     WRITE CR-PRINT-REC AFTER ADVANCING 1.
054400
054500     MOVE 'MEDIUM (0.80-0.89)  '         TO WS-CF-LABEL.
054600     MOVE WS-MEDIUM-COUNT                TO WS-CF-COUNT.
054700     MOVE WS-CONFIDENCE-LINE TO CR-PRINT-REC.
054800     WRITE CR-PRINT-REC AFTER ADVANCING 1.
054900
055000     MOVE 'LOW    (< 0.80)     '         TO WS-CF-LABEL.
055100     MOVE WS-LOW-COUNT                   TO WS-CF-COUNT.
055200     MOVE WS-CONFIDENCE-LINE TO CR-PRINT-REC.
055300     WRITE CR-PRINT-REC AFTER ADVANCING 1.
055400     MOVE SPACES TO CR-PRINT-REC.
055500     WRITE CR-PRINT-REC AFTER ADVANCING 1.
055600 250-EXIT.
055700     EXIT.
055800
055900*---------------------------------------------------------------
056000*    260 - STATIC RECOMMENDED-ACTIONS BLOCK (REWORDED 10/05/05).
056100*---------------------------------------------------------------
056200 260-PRINT-RECOMMENDATIONS.
056300     MOVE 'RECOMMENDED ACTIONS'          TO WS-TX-TEXT.
056400     MOVE WS-TEXT-LINE TO CR-PRINT-REC.
056500     WRITE CR-PRINT-REC AFTER ADVANCING 1.
056600
056700     MOVE '- REVIEW ALL LOW-CONFIDENCE LINES BEFORE APPROVAL.'
056800                                          TO WS-TX-TEXT.
056900     MOVE WS-TEXT-LINE TO CR-PRINT-REC.
057000     WRITE CR-PRINT-REC AFTER ADVANCING 1.
057100
057200     MOVE SPACES TO WS-TX-TEXT.
057300     STRING '- CONFIRM CFO SIGN-OFF ON ANY REV-REC SENSITIVE '
057400                 DELIMITED BY SIZE
057500            'CLAUSE BEFORE PUSHING TO ERP.'
057600                 DELIMITED BY SIZE
057700            INTO WS-TX-TEXT
057800     END-STRING.
057900     MOVE WS-TEXT-LINE TO CR-PRINT-REC.
058000     WRITE CR-PRINT-REC AFTER ADVANCING 1.
058100
058200     MOVE SPACES TO WS-TX-TEXT.
058300     STRING '- REVOKED APPROVALS ON PUSHED INVOICES REQUIRE '
058400                 DELIMITED BY SIZE
058500            'MANUAL ERP CORRECTION - SEE AUDIT SNAPSHOT.'
058600                 DELIMITED BY SIZE
058700            INTO WS-TX-TEXT
058800     END-STRING.
058900     MOVE WS-TEXT-LINE TO CR-PRINT-REC.
059000     WRITE CR-PRINT-REC AFTER ADVANCING 1.
059100 260-EXIT.
059200     EXIT.
059300
059400*---------------------------------------------------------------
059500*    300 - AUDIT SNAPSHOT FILE.  ENTITY LINE FIRST, THEN EVERY
059600*    AUDIT-TRAIL RECORD, THEN EVERY APPROVAL RECORD, THEN THE
059700*    OVERALL CHECKSUM LINE.
059800*---------------------------------------------------------------
059900 300-BUILD-AUDIT-SNAPSHOT.
060000     PERFORM 310-WRITE-ENTITY-LINE        THRU 310-EXIT.
060100     PERFORM 320-ECHO-AUDIT-RECORDS        THRU 320-EXIT
060200         UNTIL WS-AL-EOF.
060300     PERFORM 330-ECHO-APPROVAL-RECORDS     THRU 330-EXIT
060400         UNTIL WS-AP-EOF.
060500     PERFORM 340-WRITE-CHECKSUM-LINE       THRU 340-EXIT.
060600 300-EXIT.
060700     EXIT.
060800
060900 310-WRITE-ENTITY-LINE.
061000     MOVE SPACES TO CR-SNAP-REC.
061100     SET CR-SNAP-IS-ENTITY TO TRUE.
061200     STRING CR-IH-INVOICE-ID    DELIMITED BY SPACE
061300            ' '                 DELIMITED BY SIZE
061400            CR-IH-CONTRACT-ID   DELIMITED BY SPACE
061500            ' '                 DELIMITED BY SIZE
061600            CR-IH-STATUS        DELIMITED BY SPACE
061700            INTO CR-SNAP-DATA
061800     END-STRING.
061900     WRITE CR-SNAP-REC.
062000 310-EXIT.
062100     EXIT.
062200
062300 320-ECHO-AUDIT-RECORDS.
062400     READ AUDIT-LOG-FILE
062500         AT END
062600             SET WS-AL-EOF TO TRUE
062700         NOT AT END
062800             MOVE SPACES TO CR-SNAP-REC
062900             SET CR-SNAP-IS-AUDIT TO TRUE
063000             MOVE CR-AUDIT-REC TO CR-SNAP-DATA (1:250)
063100             WRITE CR-SNAP-REC
063200             ADD 1 TO WS-SNAP-AUDIT-COUNT
063300     END-READ.
063400 320-EXIT.
063500     EXIT.
063600
063700 330-ECHO-APPROVAL-RECORDS.
063800     READ APPROVAL-LOG-FILE
063900         AT END
064000             SET WS-AP-EOF TO TRUE
064100         NOT AT END
064200             MOVE SPACES TO CR-SNAP-REC
064300             SET CR-SNAP-IS-APPROVAL TO TRUE
064400             MOVE CR-APPROVAL-REC (1:297) TO CR-SNAP-DATA
064500             WRITE CR-SNAP-REC
064600             ADD 1 TO WS-SNAP-APPROVAL-COUNT
064700     END-READ.
064800 330-EXIT.
064900     EXIT.
065000
065100*---------------------------------------------------------------
065200*    340 - OVERALL CHECKSUM LINE - A DETERMINISTIC FINGERPRINT
065300*    OF THE INVOICE ID, CONTRACT ID, STATUS AND THE RECORD
065400*    COUNTS JUST WRITTEN, SO A LATER RECONCILIATION RUN CAN
065500*    DETECT A SNAPSHOT THAT WAS EDITED OR TRUNCATED AFTER WRITE.
065600*---------------------------------------------------------------
065700 340-WRITE-CHECKSUM-LINE.
065800     MOVE SPACES TO WS-HASH-PAYLOAD.
065900     STRING CR-IH-INVOICE-ID       DELIMITED BY SPACE
066000            CR-IH-CONTRACT-ID      DELIMITED BY SPACE
066100            CR-IH-STATUS           DELIMITED BY SPACE
066200            WS-SNAP-AUDIT-COUNT    DELIMITED BY SIZE
066300            WS-SNAP-APPROVAL-COUNT DELIMITED BY SIZE
066400            INTO WS-HASH-PAYLOAD.
066500     PERFORM 350-COMPUTE-HASH THRU 350-EXIT.
066600     MOVE SPACES TO CR-SNAP-REC.
066700     SET CR-SNAP-IS-CHECKSUM TO TRUE.
066800     MOVE WS-HASH-OUTPUT TO CR-SNAP-DATA (1:24).
066900     WRITE CR-SNAP-REC.
067000 340-EXIT.
067100     EXIT.
067200
067300 350-COMPUTE-HASH.
067400     MOVE ZERO TO WS-HASH-ACCUM.
067500     PERFORM 351-HASH-ONE-CHARACTER THRU 351-EXIT
067600         VARYING WS-HASH-IDX FROM 1 BY 1
067700         UNTIL WS-HASH-IDX > 80.
067800     DIVIDE WS-HASH-ACCUM BY 999999999
067900         GIVING WS-HASH-ACCUM
068000         REMAINDER WS-HASH-ACCUM.
068100     MOVE WS-HASH-ACCUM TO WS-HASH-DIGITS.
068200     MOVE WS-HASH-DIGITS TO WS-HASH-OUTPUT.
068300 350-EXIT.
068400     EXIT.
068500
068600 351-HASH-ONE-CHARACTER.
068700     SET WS-XLATE-IX TO 1.
068800     SEARCH WS-XLATE-ENTRY
068900         AT END
069000             CONTINUE
069100         WHEN WS-XLATE-ENTRY (WS-XLATE-IX) =
069200                             WS-HP-CHAR (WS-HASH-IDX)
069300             COMPUTE WS-HASH-ACCUM =
069400                 WS-HASH-ACCUM + (WS-XLATE-IX * WS-HASH-IDX)
069500     END-SEARCH.
069600 351-EXIT.
069700     EXIT.
069800
069900 900-TERMINATE.
070000     CLOSE INVOICE-HDR-FILE
070100           INVOICE-LINE-FILE
070200           APPROVAL-LOG-FILE
070300           AUDIT-LOG-FILE
070400           RECOVERED-INVOICE-FILE
070500           SUMMARY-REPORT
070600           AUDIT-SNAPSHOT-FILE.
070700 900-EXIT.
070800     EXIT.

