000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300 PROGRAM-ID.    CRANON.
000400 AUTHOR.        M. PRUITT.
000500 INSTALLATION.  REVENUE SYSTEMS GROUP.
000600 DATE-WRITTEN.  08/30/93.
000700 DATE-COMPILED.
000800 SECURITY.      COMPANY CONFIDENTIAL.
000900*****************************************************************
001000*    REMARKS.
001100*    CONTRACT ANONYMIZATION UTILITY.  LEGAL WANTS A SCRUBBED
001200*    COPY OF A CONTRACT'S CLAUSE-FILE THAT CAN BE HANDED TO
001300*    OUTSIDE COUNSEL OR A BENCHMARKING VENDOR WITHOUT EXPOSING
001400*    THE ACTUAL PARTY NAMES OR EXACT DOLLAR VALUES.  THIS IS A
001500*    STAND-ALONE UTILITY RUN - IT DOES NOT PARTICIPATE IN THE
001600*    EXTRACT/DERIVE/APPROVE/DELIVER PRODUCTION CHAIN AND MAY BE
001700*    RUN AGAINST ANY CLAUSE-FILE AT ANY TIME.
001800*
001900*    CHANGE LOG.
002000*    ---------------------------------------------------------
002100*    08/30/93  MJP   ORIGINAL PROGRAM.                             CR-0001
002200*    04/11/95  MJP   VALUE ROUNDED TO THE NEAREST 1000 ON THE      CR-0002
002300*                    ANONYMIZED COPY PER LEGAL'S REQUEST - EXACT   CR-0002
002400*                    CONTRACT VALUES SHOULD NOT LEAVE THE SHOP.    CR-0002
002500*    09/02/98  JVC   Y2K - RULES-LISTING TIMESTAMP WIDENED TO A    CR-0003
002600*                    4-DIGIT YEAR.                                 CR-0003
002700*    06/19/03  MJP   PARTY RE-IDENTIFICATION CODES (VENDOR-001 /   CR-0004
002800*                    CLIENT-002) ADDED SO A REVIEWER CAN TELL      CR-0004
002900*                    TWO CLAUSES CAME FROM THE SAME CONTRACT       CR-0004
003000*                    WITHOUT SEEING THE REAL PARTY NAMES.          CR-0004
003100*    11/14/06  SAB   UPLOADED-BY BLANKED TO 'ANONYMOUS' ON EVERY   CR-0005
003200*                    ANONYMIZED HEADER - AUDIT FINDING 06-118.     CR-0005
003300*    ---------------------------------------------------------
003400
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-370.
003800 OBJECT-COMPUTER. IBM-370.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT CLAUSE-FILE
004500         ASSIGN TO CLAUSEIN
004600         ORGANIZATION IS LINE SEQUENTIAL
004700         FILE STATUS IS WS-CL-STATUS.
004800     SELECT ANONCTR-FILE
004900         ASSIGN TO ANONOUT
005000         ORGANIZATION IS LINE SEQUENTIAL
005100         FILE STATUS IS WS-AN-STATUS.
005200     SELECT RULES-LISTING
005300         ASSIGN TO RULESOUT
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS WS-RU-STATUS.
005600
005700 DATA DIVISION.
005800 FILE SECTION.
005900 FD  CLAUSE-FILE
006000     RECORDING MODE IS F
006100     LABEL RECORDS ARE STANDARD
006200     RECORD CONTAINS 130 CHARACTERS
006300     DATA RECORD IS CR-CLAUSE-FILE-REC.
006400     COPY CRCLAUSE.
006500
006600*    ANONYMIZED COPY OF THE CLAUSE FILE - SAME 130-BYTE WIDTH AND
006700*    RECORD-TYPE DISCRIMINATOR AS CLAUSE-FILE (SEE DESIGN NOTE),
006800*    BUT CARRIED HERE AS A FLAT WORK RECORD SINCE THE HEADER AND
006900*    DETAIL LAYOUTS DIFFER FROM THE SOURCE ONCE THE PARTY CODES
007000*    AND VALUE-ROUNDED FLAG ARE ADDED - SEE WS-ANON-REC BELOW.
007100 FD  ANONCTR-FILE
007200     RECORDING MODE IS F
007300     LABEL RECORDS ARE STANDARD
007400     RECORD CONTAINS 130 CHARACTERS
007500     DATA RECORD IS CR-ANON-REC.
007600 01  CR-ANON-REC                        PIC X(130).
007700
007800 FD  RULES-LISTING
007900     RECORDING MODE IS F
008000     LABEL RECORDS ARE STANDARD
008100     RECORD CONTAINS 80 CHARACTERS
008200     DATA RECORD IS CR-RULES-REC.
008300 01  CR-RULES-REC                       PIC X(80).
008400
008500 WORKING-STORAGE SECTION.
008600*---------------------------------------------------------------
008700*    FILE STATUS / SWITCHES.
008800*---------------------------------------------------------------
008900 01  WS-FILE-STATUSES.
009000     05  WS-CL-STATUS                PIC X(02) VALUE '00'.
009100         88  WS-CL-EOF-STATUS              VALUE '10'.
009200     05  WS-AN-STATUS                PIC X(02) VALUE '00'.
009300     05  WS-RU-STATUS                PIC X(02) VALUE '00'.
009400     05  FILLER                      PIC X(04).
009500
009600 01  WS-SWITCHES.
009700     05  WS-CL-EOF-SW                PIC X(01) VALUE 'N'.
009800         88  WS-CL-EOF                     VALUE 'Y'.
009900     05  WS-HDR-SEEN-SW               PIC X(01) VALUE 'N'.
010000         88  WS-HDR-SEEN                   VALUE 'Y'.
010100     05  FILLER                      PIC X(06).
010200
010300*---------------------------------------------------------------
010400*    RUN COUNTERS - HOW MANY CLAUSE VALUES ACTUALLY GOT ROUNDED,
010500*    FOR THE RULES-APPLIED LISTING.
010600*---------------------------------------------------------------
010700 01  WS-RUN-COUNTERS.
010800     05  WS-CLAUSE-COUNT              PIC 9(04) COMP VALUE 0.
010900     05  WS-ROUNDED-COUNT             PIC 9(04) COMP VALUE 0.
011000
011100*---------------------------------------------------------------
011200*    ANONYMIZED WORK RECORD - ONE 130-BYTE AREA WITH A HEADER
011300*    VIEW AND A DETAIL VIEW, MIRRORING CR-CLAUSE-FILE-REC'S
011400*    SHAPE BUT WITH THE HEADER'S FILLER CARVED INTO THE PARTY
011500*    RE-IDENTIFICATION CODES AND THE BLANKED UPLOADER, AND THE
011600*    DETAIL'S FILLER CARVED TO CARRY THE VALUE-ROUNDED FLAG.
011700*---------------------------------------------------------------
011800 01  WS-ANON-REC.
011900     05  WS-AN-TYPE                  PIC X(01).
012000     05  WS-AN-BODY                  PIC X(129).
012100
012200 01  WS-ANON-HEADER REDEFINES WS-ANON-REC.
012300     05  WS-ANH-TYPE                 PIC X(01).
012400     05  WS-ANH-CONTRACT-ID          PIC X(20).
012500     05  WS-ANH-VENDOR-NAME          PIC X(30).
012600     05  WS-ANH-CLIENT-NAME          PIC X(30).
012700     05  WS-ANH-CURRENCY             PIC X(03).
012800     05  WS-ANH-PAYTERMS-DAYS        PIC 9(03).
012900     05  WS-ANH-STATUS               PIC X(12).
013000     05  WS-ANH-VENDOR-PARTY-ID      PIC X(10).
013100     05  WS-ANH-CLIENT-PARTY-ID      PIC X(10).
013200     05  WS-ANH-UPLOADED-BY          PIC X(09).
013300     05  FILLER                      PIC X(02).
013400
013500 01  WS-ANON-DETAIL REDEFINES WS-ANON-REC.
013600     05  WS-AND-TYPE                 PIC X(01).
013700     05  WS-AND-CLAUSE-ID            PIC X(16).
013800     05  WS-AND-CLAUSE-TYPE          PIC X(18).
013900     05  WS-AND-DESCRIPTION          PIC X(60).
014000     05  WS-AND-VALUE                PIC S9(7)V99.
014100     05  WS-AND-UNIT                 PIC X(08).
014200     05  WS-AND-CONFIDENCE           PIC 9V99.
014300     05  WS-AND-CFO-APPRVL-FLAG      PIC X(01).
014400     05  WS-AND-VALUE-ROUNDED-FLAG   PIC X(01).
014500         88  WS-AND-VALUE-WAS-ROUNDED     VALUE 'Y'.
014600     05  FILLER                      PIC X(13).
014700
014800*---------------------------------------------------------------
014900*    ROUNDING WORK AREA FOR BUSINESS RULES SECTION 6 - DIVIDE
015000*    BY 1000 INTO AN INTEGER-ONLY FIELD (ROUNDED HALF-UP BY THE
015100*    COMPILER'S DEFAULT ROUNDING), THEN MULTIPLY BACK.
015200*---------------------------------------------------------------
015300 01  WS-ROUNDING-WORK.
015400     05  WS-RW-THOUSANDS             PIC S9(5) COMP VALUE 0.
015500     05  WS-RW-NEW-VALUE             PIC S9(7)V99 VALUE 0.
015600     05  FILLER                      PIC X(04).
015700
015800*---------------------------------------------------------------
015900*    RULES-APPLIED LISTING TITLE / TEXT LINES.
016000*---------------------------------------------------------------
016100 01  WS-DATE-TIME-WORK.
016200     05  WS-CURR-DATE                PIC 9(6).
016300     05  WS-CURR-DATE-R REDEFINES WS-CURR-DATE.
016400         10  WS-CD-YY                PIC 99.
016500         10  WS-CD-MM                PIC 99.
016600         10  WS-CD-DD                PIC 99.
016700     05  WS-FULL-YEAR                PIC 9(04).
016800     05  FILLER                      PIC X(04).
016900
017000 01  WS-RUN-DATE-DISPLAY.
017100     05  WS-RDD-YYYY                 PIC 9(04).
017200     05  FILLER                      PIC X VALUE '-'.
017300     05  WS-RDD-MM                   PIC 99.
017400     05  FILLER                      PIC X VALUE '-'.
017500     05  WS-RDD-DD                   PIC 99.
017600
017700 01  WS-RULES-TITLE-LINE.
017800     05  FILLER                      PIC X(05) VALUE SPACES.
017900     05  FILLER                      PIC X(30) VALUE
018000             'ANONYMIZATION RULES APPLIED -'.
018100     05  WS-RTL-DATE                 PIC X(10).
018200     05  FILLER                      PIC X(35) VALUE SPACES.
018300
018400 01  WS-RULES-TEXT-LINE.
018500     05  FILLER                      PIC X(05) VALUE SPACES.
018600     05  WS-RXL-TEXT                 PIC X(70).
018700     05  FILLER                      PIC X(05) VALUE SPACES.
018800
018900 01  WS-RULES-COUNT-LINE.
019000     05  FILLER                      PIC X(05) VALUE SPACES.
019100     05  FILLER                      PIC X(34) VALUE
019200             'CLAUSE VALUES ROUNDED THIS RUN: '.
019300     05  WS-RCL-COUNT                PIC ZZZ9.
019400     05  FILLER                      PIC X(38) VALUE SPACES.
019500
019600 PROCEDURE DIVISION.
019700*---------------------------------------------------------------
019800*    0 - DRIVER.
019900*---------------------------------------------------------------
020000 000-MAIN-LINE.
020100     PERFORM 010-INITIALIZE              THRU 010-EXIT.
020200     PERFORM 100-ANONYMIZE-ONE-RECORD     THRU 100-EXIT
020300         UNTIL WS-CL-EOF.
020400     PERFORM 300-LIST-RULES-APPLIED       THRU 300-EXIT.
020500     PERFORM 900-TERMINATE                THRU 900-EXIT.
020600     STOP RUN.
020700
020800 010-INITIALIZE.
020900     OPEN INPUT  CLAUSE-FILE.
021000     OPEN OUTPUT ANONCTR-FILE
021100                 RULES-LISTING.
021200     ACCEPT WS-CURR-DATE FROM DATE.
021300     IF WS-CD-YY < 50
021400         COMPUTE WS-FULL-YEAR = 2000 + WS-CD-YY
021500     ELSE
021600         COMPUTE WS-FULL-YEAR = 1900 + WS-CD-YY
021700     END-IF.
021800     MOVE WS-FULL-YEAR TO WS-RDD-YYYY.
021900     MOVE WS-CD-MM     TO WS-RDD-MM.
022000     MOVE WS-CD-DD     TO WS-RDD-DD.
022100     READ CLAUSE-FILE
022200         AT END
022300             SET WS-CL-EOF TO TRUE
022400     END-READ.
022500 010-EXIT.
022600     EXIT.
022700
022800*---------------------------------------------------------------
022900*    100 - ONE CLAUSE-FILE RECORD, HEADER OR DETAIL.
023000*---------------------------------------------------------------
023100 100-ANONYMIZE-ONE-RECORD.
023200     IF CR-IS-HEADER-REC
023300         PERFORM 200-ANONYMIZE-HEADER THRU 200-EXIT
023400     ELSE
023500         PERFORM 210-ANONYMIZE-CLAUSE THRU 210-EXIT
023600     END-IF.
023700     MOVE WS-ANON-REC TO CR-ANON-REC.
023800     WRITE CR-ANON-REC.
023900     READ CLAUSE-FILE
024000         AT END
024100             SET WS-CL-EOF TO TRUE
024200     END-READ.
024300 100-EXIT.
024400     EXIT.
024500
024600*---------------------------------------------------------------
024700*    200 - HEADER RECORD: NAMES -> VENDOR A / CLIENT B, PARTY
024800*    CODES -> VENDOR-001 / CLIENT-002, UPLOADER -> ANONYMOUS.
024900*---------------------------------------------------------------
025000 200-ANONYMIZE-HEADER.
025100     MOVE SPACES               TO WS-ANON-REC.
025200     MOVE 'H'                  TO WS-ANH-TYPE.
025300     MOVE CR-HDR-CONTRACT-ID   TO WS-ANH-CONTRACT-ID.
025400     MOVE 'Vendor A'           TO WS-ANH-VENDOR-NAME.
025500     MOVE 'Client B'           TO WS-ANH-CLIENT-NAME.
025600     MOVE CR-HDR-CURRENCY      TO WS-ANH-CURRENCY.
025700     MOVE CR-HDR-PAYTERMS-DAYS TO WS-ANH-PAYTERMS-DAYS.
025800     MOVE CR-HDR-STATUS        TO WS-ANH-STATUS.
025900     MOVE 'VENDOR-001'         TO WS-ANH-VENDOR-PARTY-ID.
026000     MOVE 'CLIENT-002'         TO WS-ANH-CLIENT-PARTY-ID.
026100     MOVE 'anonymous'          TO WS-ANH-UPLOADED-BY.
026200     SET WS-HDR-SEEN TO TRUE.
026300 200-EXIT.
026400     EXIT.
026500
026600*---------------------------------------------------------------
026700*    210 - DETAIL RECORD: CLAUSE VALUE ROUNDED TO THE NEAREST
026800*    1000 PER BUSINESS RULES SECTION 6.  EVERYTHING ELSE ON THE
026900*    CLAUSE CARRIES THROUGH UNCHANGED.
027000*---------------------------------------------------------------
027100 210-ANONYMIZE-CLAUSE.
027200     ADD 1 TO WS-CLAUSE-COUNT.
027300     MOVE SPACES               TO WS-ANON-REC.
027400     MOVE 'C'                  TO WS-AND-TYPE.
027500     MOVE CR-CLS-CLAUSE-ID     TO WS-AND-CLAUSE-ID.
027600     MOVE CR-CLS-CLAUSE-TYPE   TO WS-AND-CLAUSE-TYPE.
027700     MOVE CR-CLS-DESCRIPTION   TO WS-AND-DESCRIPTION.
027800     MOVE CR-CLS-UNIT          TO WS-AND-UNIT.
027900     MOVE CR-CLS-CONFIDENCE    TO WS-AND-CONFIDENCE.
028000     MOVE CR-CLS-CFO-APPRVL-FLAG TO WS-AND-CFO-APPRVL-FLAG.
028100     PERFORM 220-ROUND-CLAUSE-VALUE THRU 220-EXIT.
028200 210-EXIT.
028300     EXIT.
028400
028500*---------------------------------------------------------------
028600*    220 - NEAREST-1000 ROUNDING, TIES AWAY FROM ZERO (HALF-UP
028700*    SUBSTITUTE FOR THE SOURCE'S BANKER'S ROUNDING - SEE DESIGN
028800*    NOTE).  VALUES OF ZERO OR LESS ARE LEFT UNTOUCHED.
028900*---------------------------------------------------------------
029000 220-ROUND-CLAUSE-VALUE.
029100     IF CR-CLS-VALUE > 0
029200         COMPUTE WS-RW-THOUSANDS ROUNDED =
029300                     CR-CLS-VALUE / 1000
029400         COMPUTE WS-RW-NEW-VALUE =
029500                     WS-RW-THOUSANDS * 1000
029600         MOVE WS-RW-NEW-VALUE TO WS-AND-VALUE
029700         IF WS-RW-NEW-VALUE NOT = CR-CLS-VALUE
029800             MOVE 'Y' TO WS-AND-VALUE-ROUNDED-FLAG
029900             ADD 1 TO WS-ROUNDED-COUNT
030000         ELSE
030100             MOVE 'N' TO WS-AND-VALUE-ROUNDED-FLAG
030200         END-IF
030300     ELSE
030400         MOVE CR-CLS-VALUE TO WS-AND-VALUE
030500         MOVE 'N' TO WS-AND-VALUE-ROUNDED-FLAG
030600     END-IF.
030700 220-EXIT.
030800     EXIT.
030900
031000*---------------------------------------------------------------
031100*    300 - RULES-APPLIED LISTING.
031200*---------------------------------------------------------------
031300 300-LIST-RULES-APPLIED.
031400     MOVE WS-RUN-DATE-DISPLAY TO WS-RTL-DATE.
031500     MOVE WS-RULES-TITLE-LINE TO CR-RULES-REC.
031600     WRITE CR-RULES-REC AFTER ADVANCING C01.
031700
031800     MOVE '1. VENDOR NAME REPLACED WITH "VENDOR A".'
031900                                  TO WS-RXL-TEXT.
032000     MOVE WS-RULES-TEXT-LINE TO CR-RULES-REC.
032100     WRITE CR-RULES-REC AFTER ADVANCING 1.
032200
032300     MOVE '2. CLIENT NAME REPLACED WITH "CLIENT B".'
032400                                  TO WS-RXL-TEXT.
032500     MOVE WS-RULES-TEXT-LINE TO CR-RULES-REC.
032600     WRITE CR-RULES-REC AFTER ADVANCING 1.
032700
032800     MOVE '3. PARTIES RE-IDENTIFIED AS VENDOR-001 / CLIENT-002.'
032900                                  TO WS-RXL-TEXT.
033000     MOVE WS-RULES-TEXT-LINE TO CR-RULES-REC.
033100     WRITE CR-RULES-REC AFTER ADVANCING 1.
033200
033300     MOVE '4. EACH CLAUSE VALUE ROUNDED TO THE NEAREST 1000.'
033400                                  TO WS-RXL-TEXT.
033500     MOVE WS-RULES-TEXT-LINE TO CR-RULES-REC.
033600     WRITE CR-RULES-REC AFTER ADVANCING 1.
033700
033800     MOVE '5. UPLOADED-BY BLANKED TO "ANONYMOUS".'
033900                                  TO WS-RXL-TEXT.
034000     MOVE WS-RULES-TEXT-LINE TO CR-RULES-REC.
034100     WRITE CR-RULES-REC AFTER ADVANCING 1.
034200
034300     MOVE WS-ROUNDED-COUNT TO WS-RCL-COUNT.
034400     MOVE WS-RULES-COUNT-LINE TO CR-RULES-REC.
034500     WRITE CR-RULES-REC AFTER ADVANCING 1.
034600 300-EXIT.
034700     EXIT.
034800
034900 900-TERMINATE.
035000     CLOSE CLAUSE-FILE
035100           ANONCTR-FILE
035200           RULES-LISTING.
035300 900-EXIT.
035400     EXIT.

