000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300 PROGRAM-ID.    CRAPPROV.
000400 AUTHOR.        L. TANAKA-FRY.
000500 INSTALLATION.  REVENUE SYSTEMS GROUP.
000600 DATE-WRITTEN.  05/11/88.
000700 DATE-COMPILED.
000800 SECURITY.      COMPANY CONFIDENTIAL.
000900*****************************************************************
001000*    REMARKS.
001100*    APPROVAL / REJECTION / REVOCATION LIFECYCLE.  LOADS THE
001200*    INVOICE HEADER(S) WRITTEN BY CRDERIVE INTO A SMALL KEYED
001300*    TABLE, THEN READS THE APPROVAL-REQUEST FILE IN ARRIVAL
001400*    ORDER AND APPLIES ONE OF THREE TRANSITIONS PER REQUEST.
001500*    REV-REC SENSITIVE INVOICES (CFO-APPRVL-FLAG SET ON ANY
001600*    SOURCE CLAUSE) MAY ONLY BE APPROVED BY A CFO-ROLE APPROVER.
001700*    REWRITES INVOICE-HDR-FILE AT END OF RUN WITH THE UPDATED
001800*    STATUSES.
001900*
002000*    CHANGE LOG.
002100*    ---------------------------------------------------------
002200*    05/11/88  LTF   ORIGINAL PROGRAM - APPROVE AND REJECT ONLY,   CR-0001
002300*                    NO REVOCATION.                                CR-0001
002400*    02/14/90  LTF   ADDED REVOKE REQUEST KIND AND THE NEEDS-      CR-0002
002500*                    REMEDIATION STATUS.                           CR-0002
002600*    11/09/91  LTF   ADDED CFO-APPROVAL GATE FOR REV-REC           CR-0003
002700*                    SENSITIVE INVOICES (CLAUSE-LEVEL FLAG         CR-0003
002800*                    CARRIED THROUGH FROM CRXTRACT).               CR-0003
002900*    09/02/98  JVC   Y2K - APPROVED-AT TIMESTAMP REWRITTEN TO      CR-0004
003000*                    FULL ISO TEXT; SEE CRAUDLOG FOR THE SAME      CR-0004
003100*                    FIX IN THE SHARED TIMESTAMP ROUTINE.          CR-0004
003200*    06/19/03  MJP   ADDED "MANUAL ERP CORRECTION REQUIRED" NOTE   CR-0005
003300*                    WHEN A PUSHED INVOICE IS REVOKED.             CR-0005
003400*    04/02/07  SAB   UNKNOWN-INVOICE-ID REQUESTS NOW LOGGED TO     CR-0006
003500*                    THE CONSOLE INSTEAD OF ABENDING THE RUN -     CR-0006
003600*                    FINANCE WANTED BAD REQUESTS SKIPPED, NOT      CR-0006
003700*                    FATAL.                                        CR-0006
003800*    ---------------------------------------------------------
003900
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-370.
004300 OBJECT-COMPUTER. IBM-370.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT INVOICE-HDR-FILE
005000         ASSIGN TO INVHDUPD
005100         ORGANIZATION IS LINE SEQUENTIAL
005200         FILE STATUS IS WS-IH-STATUS.
005300     SELECT CLAUSE-FILE
005400         ASSIGN TO CLAUSEIN
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS WS-CL-STATUS.
005700     SELECT APPROVAL-REQ-FILE
005800         ASSIGN TO APRQIN
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS IS WS-AR-STATUS.
006100     SELECT APPROVAL-LOG-IN-FILE
006200         ASSIGN TO APLOGIN
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS IS WS-APIN-STATUS.
006500     SELECT APPROVAL-LOG-FILE
006600         ASSIGN TO APLOGOUT
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS IS WS-AP-STATUS.
006900     SELECT INVOICE-HDR-OUT-FILE
007000         ASSIGN TO INVHDOUT2
007100         ORGANIZATION IS LINE SEQUENTIAL
007200         FILE STATUS IS WS-IHO-STATUS.
007300
007400 DATA DIVISION.
007500 FILE SECTION.
007600 FD  INVOICE-HDR-FILE
007700     RECORDING MODE IS F
007800     LABEL RECORDS ARE STANDARD
007900     RECORD CONTAINS 160 CHARACTERS
008000     DATA RECORD IS CR-INVOICE-HDR-REC.
008100     COPY CRINVHD.
008200
008300 FD  CLAUSE-FILE
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD
008600     RECORD CONTAINS 130 CHARACTERS
008700     DATA RECORD IS CR-CLAUSE-FILE-REC.
008800*    NOTE - CRINVHD AND CRCLAUSE BOTH COPY A 01-LEVEL NAMED
008900*    "CR-CLAUSE-FILE-REC"/"CR-INVOICE-HDR-REC" ETC; NO DUPLICATE
009000*    NAMES ACROSS THE TWO COPYBOOKS, SAFE TO COPY BOTH HERE.
009100     COPY CRCLAUSE.
009200
009300 FD  APPROVAL-REQ-FILE
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 140 CHARACTERS
009700     DATA RECORD IS CR-APPROVAL-REQ-REC.
009800     COPY CRAPREQ.
009900
010000*    PRIOR APPROVALS ARE READ BACK IN FROM A SEPARATE DD/FILE
010100*    (THIS PROGRAM MAY RUN MANY TIMES AGAINST THE SAME INVOICE
010200*    AS APPROVE/REJECT/REVOKE REQUESTS ARRIVE OVER SEVERAL DAYS)
010300*    SO A REVOKE REQUEST CAN FIND AND UPDATE THE RIGHT RECORD -
010400*    LINE SEQUENTIAL HAS NO RANDOM REWRITE, SO THE WHOLE TABLE
010500*    IS READ IN, UPDATED IN WORKING-STORAGE, AND WRITTEN BACK
010600*    OUT COMPLETE BY 850-REWRITE-APPROVAL-TABLE.
010700 FD  APPROVAL-LOG-IN-FILE
010800     RECORDING MODE IS F
010900     LABEL RECORDS ARE STANDARD
011000     RECORD CONTAINS 300 CHARACTERS
011100     DATA RECORD IS CR-AP-IN-REC.
011200 01  CR-AP-IN-REC                    PIC X(300).
011300
011400 FD  APPROVAL-LOG-FILE
011500     RECORDING MODE IS F
011600     LABEL RECORDS ARE STANDARD
011700     RECORD CONTAINS 300 CHARACTERS
011800     DATA RECORD IS CR-APPROVAL-REC.
011900     COPY CRAPRVL.
012000
012100 FD  INVOICE-HDR-OUT-FILE
012200     RECORDING MODE IS F
012300     LABEL RECORDS ARE STANDARD
012400     RECORD CONTAINS 160 CHARACTERS
012500     DATA RECORD IS CR-IHO-REC.
012600 01  CR-IHO-REC                      PIC X(160).
012700
012800 WORKING-STORAGE SECTION.
012900*---------------------------------------------------------------
013000*    FILE STATUS / SWITCHES.
013100*---------------------------------------------------------------
013200 01  WS-FILE-STATUSES.
013300     05  WS-IH-STATUS                PIC X(02) VALUE '00'.
013400         88  WS-IH-EOF-STATUS              VALUE '10'.
013500     05  WS-CL-STATUS                PIC X(02) VALUE '00'.
013600         88  WS-CL-EOF-STATUS              VALUE '10'.
013700     05  WS-AR-STATUS                PIC X(02) VALUE '00'.
013800         88  WS-AR-EOF-STATUS              VALUE '10'.
013900     05  WS-APIN-STATUS              PIC X(02) VALUE '00'.
014000         88  WS-APIN-EOF-STATUS            VALUE '10'.
014100     05  WS-AP-STATUS                PIC X(02) VALUE '00'.
014200     05  WS-IHO-STATUS               PIC X(02) VALUE '00'.
014300     05  FILLER                      PIC X(04).
014400
014500 01  WS-SWITCHES.
014600     05  WS-IH-EOF-SW                PIC X(01) VALUE 'N'.
014700         88  WS-IH-EOF                     VALUE 'Y'.
014800     05  WS-CL-EOF-SW                PIC X(01) VALUE 'N'.
014900         88  WS-CL-EOF                     VALUE 'Y'.
015000     05  WS-AR-EOF-SW                PIC X(01) VALUE 'N'.
015100         88  WS-AR-EOF                     VALUE 'Y'.
015200     05  WS-APIN-EOF-SW              PIC X(01) VALUE 'N'.
015300         88  WS-APIN-EOF                   VALUE 'Y'.
015400     05  WS-CFO-REQUIRED-SW          PIC X(01) VALUE 'N'.
015500         88  WS-INVOICE-NEEDS-CFO          VALUE 'Y'.
015600     05  WS-FOUND-SW                 PIC X(01) VALUE 'N'.
015700         88  WS-INVOICE-FOUND              VALUE 'Y'.
015800     05  WS-AP-FOUND-SW              PIC X(01) VALUE 'N'.
015900         88  WS-APPROVAL-FOUND             VALUE 'Y'.
016000     05  WS-WAS-PUSHED-SW            PIC X(01) VALUE 'N'.
016100         88  WS-INVOICE-WAS-PUSHED         VALUE 'Y'.
016200     05  FILLER                      PIC X(04).
016300
016400*---------------------------------------------------------------
016500*    INVOICE HEADER TABLE - SAME LAYOUT AS CR-INVHD-TABLE IN
016600*    CRINVHD.CPY, HAND-CARRIED HERE UNDER WS- NAMES SO IT DOES
016700*    NOT COLLIDE WITH THE CR-INVOICE-HDR-REC ALREADY COPIED
016800*    INTO THE FD ABOVE (THIS IS THE SOURCE SYSTEM'S IN-MEMORY
016900*    DICT, REBUILT HERE AS AN OCCURS TABLE).
017000*---------------------------------------------------------------
017100 01  WS-IH-TABLE.
017200     05  WS-IH-TAB-COUNT             PIC S9(4) COMP VALUE +0.
017300     05  FILLER                      PIC X(02).
017400     05  WS-IH-TAB-ENTRY OCCURS 1 TO 200 TIMES
017500             DEPENDING ON WS-IH-TAB-COUNT
017600             INDEXED BY WS-IH-IDX.
017700         10  WS-IH-TAB-REC           PIC X(160).
017800         10  WS-IH-TAB-FLDS REDEFINES WS-IH-TAB-REC.
017900             15  WS-IH-TAB-INVOICE-ID     PIC X(20).
018000             15  WS-IH-TAB-CONTRACT-ID    PIC X(20).
018100             15  WS-IH-TAB-INVOICE-DATE   PIC X(10).
018200             15  WS-IH-TAB-DUE-DATE       PIC X(10).
018300             15  WS-IH-TAB-LINE-COUNT     PIC 9(04).
018400             15  WS-IH-TAB-SUBTOTAL       PIC S9(9)V99.
018500             15  WS-IH-TAB-TAX-RATE       PIC 9V9(4).
018600             15  WS-IH-TAB-TAX            PIC S9(9)V99.
018700             15  WS-IH-TAB-TOTAL          PIC S9(9)V99.
018800             15  WS-IH-TAB-AGG-CONF       PIC 9V99.
018900             15  WS-IH-TAB-EXCEPT-COUNT   PIC 9(04).
019000             15  WS-IH-TAB-STATUS         PIC X(16).
019100             15  FILLER                   PIC X(35).
019200
019300*---------------------------------------------------------------
019400*    APPROVAL TABLE - ALL PRIOR APPROVALS READ BACK IN FROM
019500*    APPROVAL-LOG-IN-FILE, UPDATED HERE WHEN A REVOKE REQUEST
019600*    MATCHES, THEN REWRITTEN WHOLE TO APPROVAL-LOG-FILE.  NEWLY
019700*    BUILT APPROVALS FROM 310-BUILD-APPROVAL-RECORD ARE ADDED
019800*    TO THIS SAME TABLE RATHER THAN WRITTEN DIRECTLY, SO THEY
019900*    GO OUT IN THE SAME END-OF-RUN REWRITE PASS.
020000*---------------------------------------------------------------
020100 01  WS-AP-TABLE.
020200     05  WS-AP-TAB-COUNT             PIC S9(4) COMP VALUE +0.
020300     05  FILLER                      PIC X(02).
020400     05  WS-AP-TAB-ENTRY OCCURS 1 TO 200 TIMES
020500             DEPENDING ON WS-AP-TAB-COUNT
020600             INDEXED BY WS-AP-IDX.
020700         10  WS-AP-TAB-REC           PIC X(300).
020800         10  WS-AP-TAB-FLDS REDEFINES WS-AP-TAB-REC.
020900             15  WS-AP-TAB-APPROVAL-ID     PIC X(24).
021000             15  WS-AP-TAB-INVOICE-ID      PIC X(20).
021100             15  WS-AP-TAB-APPROVER-EMAIL  PIC X(40).
021200             15  WS-AP-TAB-APPROVER-NAME   PIC X(30).
021300             15  WS-AP-TAB-APPROVED-AT     PIC X(19).
021400             15  WS-AP-TAB-APPROVAL-NOTE   PIC X(60).
021500             15  WS-AP-TAB-SIGNATURE-HASH  PIC X(24).
021600             15  WS-AP-TAB-SNAPSHOT-HASH   PIC X(24).
021700             15  WS-AP-TAB-CONFIDENCE-SNAP PIC 9V99.
021800             15  WS-AP-TAB-REVOKED-FLAG    PIC X(01).
021900                 88  WS-AP-TAB-IS-REVOKED      VALUE 'Y'.
022000             15  WS-AP-TAB-REVOKED-REASON  PIC X(55).
022100
022200*---------------------------------------------------------------
022300*    CFO-APPROVAL-REQUIRED FLAG PER CONTRACT - SET IF ANY
022400*    CLAUSE ON CLAUSE-FILE CARRIES CFO-APPRVL-FLAG = 'Y'.
022500*---------------------------------------------------------------
022600 77  WS-CONTRACT-CFO-FLAG            PIC X(01) VALUE 'N'.
022700     88  WS-CONTRACT-IS-CFO-SENSITIVE     VALUE 'Y'.
022800
022900*---------------------------------------------------------------
023000*    APPROVAL-ID BUILD AREA - "app_<timestamp>_<suffix>".
023100*---------------------------------------------------------------
023200 01  WS-DATE-TIME-WORK.
023300     05  WS-CURR-DATE                PIC 9(6).
023400     05  WS-CURR-DATE-R REDEFINES WS-CURR-DATE.
023500         10  WS-CD-YY                PIC 99.
023600         10  WS-CD-MM                PIC 99.
023700         10  WS-CD-DD                PIC 99.
023800     05  WS-CURR-TIME                PIC 9(8).
023900     05  WS-CURR-TIME-R REDEFINES WS-CURR-TIME.
024000         10  WS-CT-HH                PIC 99.
024100         10  WS-CT-MN                PIC 99.
024200         10  WS-CT-SS                PIC 99.
024300         10  WS-CT-HS                PIC 99.
024400     05  WS-FULL-YEAR                PIC 9(4).
024500     05  WS-ISO-TIMESTAMP.
024600         10  WS-TS-YYYY               PIC 9(4).
024700         10  FILLER                   PIC X(1) VALUE '-'.
024800         10  WS-TS-MM                 PIC 9(2).
024900         10  FILLER                   PIC X(1) VALUE '-'.
025000         10  WS-TS-DD                 PIC 9(2).
025100         10  FILLER                   PIC X(1) VALUE ' '.
025200         10  WS-TS-HH                 PIC 9(2).
025300         10  FILLER                   PIC X(1) VALUE ':'.
025400         10  WS-TS-MN                 PIC 9(2).
025500         10  FILLER                   PIC X(1) VALUE ':'.
025600         10  WS-TS-SS                 PIC 9(2).
025700     05  FILLER                      PIC X(04).
025800
025900 01  WS-APPROVAL-ID-WORK.
026000     05  FILLER                      PIC X(04) VALUE 'app_'.
026100     05  WS-AID-TIMESTAMP            PIC 9(14).
026200     05  FILLER                      PIC X(01) VALUE '_'.
026300     05  WS-AID-SUFFIX               PIC 9(3).
026400     05  FILLER                      PIC X(02).
026500
026600 77  WS-REQUEST-CTR                  PIC S9(4) COMP VALUE +0.
026700
026800*---------------------------------------------------------------
026900*    HASH WORK AREA - SIGNATURE-HASH AND SNAPSHOT-HASH, SAME
027000*    XLATE-TABLE METHOD AS CRAUDLOG.
027100*---------------------------------------------------------------
027200 01  WS-HASH-PAYLOAD                 PIC X(80).
027300 01  WS-HASH-PAYLOAD-TABLE REDEFINES WS-HASH-PAYLOAD.
027400     05  WS-HP-CHAR OCCURS 80 TIMES  PIC X(01).
027500
027600 01  WS-XLATE-CHARS                  PIC X(37) VALUE
027700     'ABCDEFGHIJKLMNOPQRSTUVWXYZ0123456789 '.
027800 01  WS-XLATE-TABLE REDEFINES WS-XLATE-CHARS.
027900     05  WS-XLATE-ENTRY OCCURS 37 TIMES
028000             INDEXED BY WS-XLATE-IX    PIC X(01).
028100
028200 01  WS-HASH-WORK.
028300     05  WS-HASH-IDX                 PIC S9(4) COMP VALUE +0.
028400     05  WS-HASH-ACCUM               PIC S9(9) COMP VALUE +0.
028500     05  WS-HASH-OUTPUT.
028600         10  FILLER                  PIC X(04) VALUE 'CKS-'.
028700         10  WS-HASH-DIGITS          PIC 9(9).
028800         10  FILLER                  PIC X(11).
028900
029000*---------------------------------------------------------------
029100*    CALL LINKAGE TO CRAUDLOG.
029200*---------------------------------------------------------------
029300 01  WS-AUDIT-LINKAGE.
029400     05  WS-AUD-ACTION-KIND          PIC X(10).
029500     05  WS-AUD-ENTITY-TYPE          PIC X(10).
029600     05  WS-AUD-ENTITY-ID            PIC X(20).
029700     05  WS-AUD-ACTOR-ID             PIC X(40).
029800     05  WS-AUD-CONFIDENCE           PIC 9V99.
029900     05  WS-AUD-DETAILS              PIC X(80).
030000     05  WS-AUD-LOG-ID-OUT           PIC X(24).
030100     05  WS-AUD-RETURN-CD            PIC S9(4) COMP.
030200     05  FILLER                      PIC X(04).
030300
030400 PROCEDURE DIVISION.
030500 000-MAIN-LINE.
030600     PERFORM 010-INITIALIZE              THRU 010-EXIT.
030700     PERFORM 100-LOAD-INVOICE-TABLE       THRU 100-EXIT
030800         UNTIL WS-IH-EOF.
030900     PERFORM 120-LOAD-APPROVAL-TABLE      THRU 120-EXIT
031000         UNTIL WS-APIN-EOF.
031100     PERFORM 150-SCAN-CLAUSES-FOR-CFO     THRU 150-EXIT
031200         UNTIL WS-CL-EOF.
031300     PERFORM 200-PROCESS-APPROVAL-REQUEST THRU 200-EXIT
031400         UNTIL WS-AR-EOF.
031500     PERFORM 800-REWRITE-INVOICE-TABLE    THRU 800-EXIT.
031600     PERFORM 850-REWRITE-APPROVAL-TABLE   THRU 850-EXIT.
031700     PERFORM 900-TERMINATE                THRU 900-EXIT.
031800     STOP RUN.
031900
032000 010-INITIALIZE.
032100     OPEN INPUT  INVOICE-HDR-FILE
032200                 CLAUSE-FILE
032300                 APPROVAL-REQ-FILE
032400                 APPROVAL-LOG-IN-FILE.
032500     OPEN OUTPUT APPROVAL-LOG-FILE
032600                 INVOICE-HDR-OUT-FILE.
032700 010-EXIT.
032800     EXIT.
032900
033000*---------------------------------------------------------------
033100*    120 - LOAD PRIOR APPROVAL RECORDS INTO THE KEYED TABLE SO
033200*    A REVOKE REQUEST LATER IN THIS RUN CAN FIND AND UPDATE ONE.
033300*---------------------------------------------------------------
033400 120-LOAD-APPROVAL-TABLE.
033500     READ APPROVAL-LOG-IN-FILE
033600         AT END
033700             SET WS-APIN-EOF TO TRUE
033800         NOT AT END
033900             IF WS-AP-TAB-COUNT < 200
034000                 ADD 1 TO WS-AP-TAB-COUNT
034100                 SET WS-AP-IDX TO WS-AP-TAB-COUNT
034200                 MOVE CR-AP-IN-REC TO
034300                                     WS-AP-TAB-REC (WS-AP-IDX)
034400             END-IF
034500     END-READ.
034600 120-EXIT.
034700     EXIT.
034800
034900*---------------------------------------------------------------
035000*    100 - LOAD INVOICE HEADER(S) INTO THE KEYED TABLE.  ONE
035100*    INVOICE PER RUN IN THIS SLICE, BUT THE TABLE SUPPORTS UP
035200*    TO 200 IN CASE A FUTURE RELEASE BATCHES MULTIPLE INVOICES.
035300*---------------------------------------------------------------
035400 100-LOAD-INVOICE-TABLE.
035500     READ INVOICE-HDR-FILE
035600         AT END
035700             SET WS-IH-EOF TO TRUE
035800         NOT AT END
035900             IF WS-IH-TAB-COUNT < 200
036000                 ADD 1 TO WS-IH-TAB-COUNT
036100                 SET WS-IH-IDX TO WS-IH-TAB-COUNT
036200                 MOVE CR-INVOICE-HDR-REC TO
036300                                     WS-IH-TAB-REC (WS-IH-IDX)
036400             END-IF
036500     END-READ.
036600 100-EXIT.
036700     EXIT.
036800
036900 150-SCAN-CLAUSES-FOR-CFO.
037000     READ CLAUSE-FILE
037100         AT END
037200             SET WS-CL-EOF TO TRUE
037300         NOT AT END
037400             IF CR-IS-CLAUSE-REC AND CR-CLS-CFO-REQUIRED
037500                 MOVE 'Y' TO WS-CONTRACT-CFO-FLAG
037600             END-IF
037700     END-READ.
037800 150-EXIT.
037900     EXIT.
038000
038100*---------------------------------------------------------------
038200*    200 - ONE APPROVAL-REQUEST RECORD.
038300*---------------------------------------------------------------
038400 200-PROCESS-APPROVAL-REQUEST.
038500     READ APPROVAL-REQ-FILE
038600         AT END
038700             SET WS-AR-EOF TO TRUE
038800         NOT AT END
038900             PERFORM 210-FIND-INVOICE-IN-TABLE THRU 210-EXIT
039000             IF WS-INVOICE-FOUND
039100                 EVALUATE TRUE
039200                     WHEN CR-AR-IS-APPROVE
039300                         PERFORM 300-APPROVE-INVOICE
039400                             THRU 300-EXIT
039500                     WHEN CR-AR-IS-REJECT
039600                         PERFORM 400-REJECT-INVOICE THRU 400-EXIT
039700                     WHEN CR-AR-IS-REVOKE
039800                         PERFORM 500-REVOKE-APPROVAL THRU 500-EXIT
039900                 END-EVALUATE
040000             ELSE
040100                 DISPLAY 'CRAPPROV - UNKNOWN INVOICE ID '
040200                         CR-AR-INVOICE-ID ' - REQUEST SKIPPED'
040300             END-IF
040400     END-READ.
040500 200-EXIT.
040600     EXIT.
040700
040800 210-FIND-INVOICE-IN-TABLE.
040900     MOVE 'N' TO WS-FOUND-SW.
041000     SET WS-IH-IDX TO 1.
041100     SEARCH WS-IH-TAB-ENTRY
041200         AT END
041300             MOVE 'N' TO WS-FOUND-SW
041400         WHEN WS-IH-TAB-INVOICE-ID (WS-IH-IDX) =
041500                                     CR-AR-INVOICE-ID
041600             MOVE 'Y' TO WS-FOUND-SW
041700     END-SEARCH.
041800 210-EXIT.
041900     EXIT.
042000
042100*---------------------------------------------------------------
042200*    300 - APPROVE.  ONLY VALID FROM DRAFT OR NEEDS_REVIEW.
042300*    CFO GATE: IF THE CONTRACT IS REV-REC SENSITIVE AND THE
042400*    REQUESTING APPROVER'S ROLE IS NOT CFO, THE APPROVAL IS
042500*    REJECTED (INVOICE STAYS AS-IS, A 'reject' AUDIT ENTRY IS
042600*    WRITTEN INSTEAD).
042700*---------------------------------------------------------------
042800 300-APPROVE-INVOICE.
042900     IF WS-CONTRACT-IS-CFO-SENSITIVE
043000        AND NOT CR-AR-ROLE-IS-CFO
043100         DISPLAY 'CRAPPROV - CFO APPROVAL REQUIRED FOR '
043200                 CR-AR-INVOICE-ID
043300         PERFORM 320-LOG-CFO-GATE-REJECTION THRU 320-EXIT
043400     ELSE
043500         IF WS-IH-TAB-STATUS (WS-IH-IDX) = 'draft'
043600            OR WS-IH-TAB-STATUS (WS-IH-IDX) = 'needs_review'
043700             PERFORM 310-BUILD-APPROVAL-RECORD THRU 310-EXIT
043800             MOVE 'approved' TO WS-IH-TAB-STATUS (WS-IH-IDX)
043900             PERFORM 330-WRITE-APPROVE-AUDIT THRU 330-EXIT
044000         ELSE
044100             DISPLAY 'CRAPPROV - CANNOT APPROVE ' CR-AR-INVOICE-ID
044200                     ' FROM STATUS ' WS-IH-TAB-STATUS (WS-IH-IDX)
044300         END-IF
044400     END-IF.
044500 300-EXIT.
044600     EXIT.
044700
044800 310-BUILD-APPROVAL-RECORD.
044900     ADD 1 TO WS-REQUEST-CTR.
045000     PERFORM 600-GET-TIMESTAMP THRU 600-EXIT.
045100     MOVE WS-ISO-TIMESTAMP TO WS-AID-TIMESTAMP.
045200     MOVE WS-REQUEST-CTR   TO WS-AID-SUFFIX.
045300     MOVE SPACES TO CR-APPROVAL-REC.
045400     MOVE WS-APPROVAL-ID-WORK    TO CR-AP-APPROVAL-ID.
045500     MOVE CR-AR-INVOICE-ID       TO CR-AP-INVOICE-ID.
045600     MOVE CR-AR-APPROVER-EMAIL   TO CR-AP-APPROVER-EMAIL.
045700     MOVE CR-AR-APPROVER-NAME    TO CR-AP-APPROVER-NAME.
045800     MOVE WS-ISO-TIMESTAMP       TO CR-AP-APPROVED-AT.
045900     MOVE CR-AR-NOTE             TO CR-AP-APPROVAL-NOTE.
046000     MOVE WS-IH-TAB-AGG-CONF (WS-IH-IDX)
046100                                 TO CR-AP-CONFIDENCE-SNAP.
046200     MOVE SPACES                 TO WS-HASH-PAYLOAD.
046300     STRING CR-AP-APPROVAL-ID DELIMITED BY SPACE
046400            CR-AP-INVOICE-ID  DELIMITED BY SPACE
046500            CR-AP-APPROVER-EMAIL DELIMITED BY SPACE
046600            WS-ISO-TIMESTAMP  DELIMITED BY SIZE
046700            INTO WS-HASH-PAYLOAD
046800     END-STRING.
046900     PERFORM 610-COMPUTE-HASH THRU 610-EXIT.
047000     MOVE WS-HASH-OUTPUT TO CR-AP-SIGNATURE-HASH.
047100     MOVE SPACES TO WS-HASH-PAYLOAD.
047200     STRING WS-IH-TAB-INVOICE-ID (WS-IH-IDX)  DELIMITED BY SPACE
047300            WS-IH-TAB-CONTRACT-ID (WS-IH-IDX) DELIMITED BY SPACE
047400            WS-IH-TAB-STATUS (WS-IH-IDX)      DELIMITED BY SPACE
047500            INTO WS-HASH-PAYLOAD.
047600     PERFORM 610-COMPUTE-HASH THRU 610-EXIT.
047700     MOVE WS-HASH-OUTPUT TO CR-AP-SNAPSHOT-HASH.
047800     IF WS-AP-TAB-COUNT < 200
047900         ADD 1 TO WS-AP-TAB-COUNT
048000         SET WS-AP-IDX TO WS-AP-TAB-COUNT
048100         MOVE CR-APPROVAL-REC TO WS-AP-TAB-REC (WS-AP-IDX)
048200     END-IF.
048300 310-EXIT.
048400     EXIT.
048500
048600 320-LOG-CFO-GATE-REJECTION.
048700     MOVE 'reject'    TO WS-AUD-ACTION-KIND.
048800     MOVE 'invoice'   TO WS-AUD-ENTITY-TYPE.
048900     MOVE CR-AR-INVOICE-ID TO WS-AUD-ENTITY-ID.
049000     MOVE CR-AR-APPROVER-EMAIL TO WS-AUD-ACTOR-ID.
049100     MOVE 0 TO WS-AUD-CONFIDENCE.
049200     MOVE 'CFO APPROVAL REQUIRED FOR REV-REC SENSITIVE INVOICE'
049300         TO WS-AUD-DETAILS.
049400     PERFORM 700-CALL-AUDIT-LOG THRU 700-EXIT.
049500 320-EXIT.
049600     EXIT.
049700
049800 330-WRITE-APPROVE-AUDIT.
049900     MOVE 'approve'   TO WS-AUD-ACTION-KIND.
050000     MOVE 'invoice'   TO WS-AUD-ENTITY-TYPE.
050100     MOVE CR-AR-INVOICE-ID TO WS-AUD-ENTITY-ID.
050200     MOVE CR-AR-APPROVER-EMAIL TO WS-AUD-ACTOR-ID.
050300     MOVE WS-IH-TAB-AGG-CONF (WS-IH-IDX) TO WS-AUD-CONFIDENCE.
050400     MOVE CR-AP-APPROVAL-ID TO WS-AUD-DETAILS.
050500     PERFORM 700-CALL-AUDIT-LOG THRU 700-EXIT.
050600 330-EXIT.
050700     EXIT.
050800
050900*---------------------------------------------------------------
051000*    400 - REJECT.  ALWAYS ALLOWED; RECORDS REJECTOR AND NOTE.
051100*---------------------------------------------------------------
051200 400-REJECT-INVOICE.
051300     MOVE 'rejected' TO WS-IH-TAB-STATUS (WS-IH-IDX).
051400     MOVE 'reject'    TO WS-AUD-ACTION-KIND.
051500     MOVE 'invoice'   TO WS-AUD-ENTITY-TYPE.
051600     MOVE CR-AR-INVOICE-ID TO WS-AUD-ENTITY-ID.
051700     MOVE CR-AR-APPROVER-EMAIL TO WS-AUD-ACTOR-ID.
051800     MOVE WS-IH-TAB-AGG-CONF (WS-IH-IDX) TO WS-AUD-CONFIDENCE.
051900     MOVE CR-AR-NOTE TO WS-AUD-DETAILS.
052000     PERFORM 700-CALL-AUDIT-LOG THRU 700-EXIT.
052100 400-EXIT.
052200     EXIT.
052300
052400*---------------------------------------------------------------
052500*    500 - REVOKE.  INVOICE GOES TO NEEDS_REMEDIATION; IF IT
052600*    HAD BEEN PUSHED, FLAG THE NEED FOR MANUAL ERP CORRECTION.
052700*    CL-0044 - THE MATCHING WS-AP-TABLE ENTRY'S REVOKED-FLAG AND
052800*    REVOKED-REASON ARE NOW SET HERE (AND RIDE BACK OUT TO
052900*    APPROVAL-LOG-FILE VIA 850/860) - THE AUDIT TRAIL'S 'revoke'
053000*    ENTRY ALONE USED TO BE THE ONLY RECORD OF A REVOCATION,
053100*    WHICH LEFT THE APPROVAL RECORD ITSELF LOOKING STILL GOOD.
053200*---------------------------------------------------------------
053300 500-REVOKE-APPROVAL.
053400     SET WS-INVOICE-WAS-PUSHED TO FALSE.
053500     IF WS-IH-TAB-STATUS (WS-IH-IDX) = 'pushed'
053600         SET WS-INVOICE-WAS-PUSHED TO TRUE
053700     END-IF.
053800     MOVE 'needs_remediation' TO WS-IH-TAB-STATUS (WS-IH-IDX).
053900     PERFORM 510-FIND-APPROVAL-IN-TABLE THRU 510-EXIT.
054000     IF WS-APPROVAL-FOUND
054100         SET WS-AP-TAB-IS-REVOKED (WS-AP-IDX) TO TRUE
054200         MOVE CR-AR-NOTE TO
054300                     WS-AP-TAB-REVOKED-REASON (WS-AP-IDX)
054400     END-IF.
054500     MOVE 'revoke'    TO WS-AUD-ACTION-KIND.
054600     MOVE 'approval'  TO WS-AUD-ENTITY-TYPE.
054700     MOVE CR-AR-INVOICE-ID TO WS-AUD-ENTITY-ID.
054800     MOVE CR-AR-APPROVER-EMAIL TO WS-AUD-ACTOR-ID.
054900     MOVE WS-IH-TAB-AGG-CONF (WS-IH-IDX) TO WS-AUD-CONFIDENCE.
055000     MOVE SPACES TO WS-AUD-DETAILS.
055100     IF WS-INVOICE-WAS-PUSHED
055200         STRING 'MANUAL ERP CORRECTION REQUIRED - '
055300                 DELIMITED BY SIZE
055400                CR-AR-NOTE DELIMITED BY SIZE
055500                INTO WS-AUD-DETAILS
055600         END-STRING
055700     ELSE
055800         MOVE CR-AR-NOTE TO WS-AUD-DETAILS
055900     END-IF.
056000     PERFORM 700-CALL-AUDIT-LOG THRU 700-EXIT.
056100 500-EXIT.
056200     EXIT.
056300
056400 510-FIND-APPROVAL-IN-TABLE.
056500     MOVE 'N' TO WS-AP-FOUND-SW.
056600     SET WS-AP-IDX TO 1.
056700     SEARCH WS-AP-TAB-ENTRY
056800         AT END
056900             MOVE 'N' TO WS-AP-FOUND-SW
057000         WHEN WS-AP-TAB-INVOICE-ID (WS-AP-IDX) =
057100                                     CR-AR-INVOICE-ID
057200              AND NOT WS-AP-TAB-IS-REVOKED (WS-AP-IDX)
057300             MOVE 'Y' TO WS-AP-FOUND-SW
057400     END-SEARCH.
057500 510-EXIT.
057600     EXIT.
057700
057800*---------------------------------------------------------------
057900*    600 - SHARED TIMESTAMP BUILD (SAME Y2K WINDOWING AS
058000*    CRAUDLOG - KEPT LOCAL RATHER THAN CALLED, SINCE THIS
058100*    PROGRAM ALSO NEEDS THE RAW DATE PARTS FOR THE ID SUFFIX).
058200*---------------------------------------------------------------
058300 600-GET-TIMESTAMP.
058400     ACCEPT WS-CURR-DATE FROM DATE.
058500     ACCEPT WS-CURR-TIME FROM TIME.
058600     IF WS-CD-YY < 50
058700         COMPUTE WS-FULL-YEAR = 2000 + WS-CD-YY
058800     ELSE
058900         COMPUTE WS-FULL-YEAR = 1900 + WS-CD-YY
059000     END-IF.
059100     MOVE WS-FULL-YEAR TO WS-TS-YYYY.
059200     MOVE WS-CD-MM     TO WS-TS-MM.
059300     MOVE WS-CD-DD     TO WS-TS-DD.
059400     MOVE WS-CT-HH     TO WS-TS-HH.
059500     MOVE WS-CT-MN     TO WS-TS-MN.
059600     MOVE WS-CT-SS     TO WS-TS-SS.
059700 600-EXIT.
059800     EXIT.
059900
060000*---------------------------------------------------------------
060100*    610 - CHECKSUM, SAME XLATE-TABLE METHOD AS CRAUDLOG
060200*    300/310 (KEPT LOCAL RATHER THAN SHARED - SEE REMARKS).
060300*---------------------------------------------------------------
060400 610-COMPUTE-HASH.
060500     MOVE ZERO TO WS-HASH-ACCUM.
060600     PERFORM 611-HASH-ONE-CHARACTER THRU 611-EXIT
060700         VARYING WS-HASH-IDX FROM 1 BY 1
060800         UNTIL WS-HASH-IDX > 80.
060900     DIVIDE WS-HASH-ACCUM BY 999999999
061000         GIVING WS-HASH-ACCUM
061100         REMAINDER WS-HASH-ACCUM.
061200     MOVE WS-HASH-ACCUM TO WS-HASH-DIGITS.
061300 610-EXIT.
061400     EXIT.
061500
061600 611-HASH-ONE-CHARACTER.
061700     SET WS-XLATE-IX TO 1.
061800     SEARCH WS-XLATE-ENTRY
061900         AT END
062000             CONTINUE
062100         WHEN WS-XLATE-ENTRY (WS-XLATE-IX) =
062200                             WS-HP-CHAR (WS-HASH-IDX)
062300             COMPUTE WS-HASH-ACCUM =
062400                 WS-HASH-ACCUM + (WS-XLATE-IX * WS-HASH-IDX)
062500     END-SEARCH.
062600 611-EXIT.
062700     EXIT.
062800
062900*---------------------------------------------------------------
063000*    700 - COMMON CRAUDLOG CALL.
063100*---------------------------------------------------------------
063200 700-CALL-AUDIT-LOG.
063300     CALL 'CRAUDLOG' USING WS-AUD-ACTION-KIND
063400                           WS-AUD-ENTITY-TYPE
063500                           WS-AUD-ENTITY-ID
063600                           WS-AUD-ACTOR-ID
063700                           WS-AUD-CONFIDENCE
063800                           WS-AUD-DETAILS
063900                           WS-AUD-LOG-ID-OUT
064000                           WS-AUD-RETURN-CD.
064100 700-EXIT.
064200     EXIT.
064300
064400*---------------------------------------------------------------
064500*    800 - REWRITE EACH TABLE ENTRY TO INVOICE-HDR-OUT-FILE
064600*    (LINE SEQUENTIAL HAS NO RANDOM REWRITE, SO THE UPDATED
064700*    HEADER FILE IS A FRESH SEQUENTIAL COPY OF THE TABLE).
064800*---------------------------------------------------------------
064900 800-REWRITE-INVOICE-TABLE.
065000     PERFORM 810-WRITE-ONE-HEADER THRU 810-EXIT
065100         VARYING WS-IH-IDX FROM 1 BY 1
065200         UNTIL WS-IH-IDX > WS-IH-TAB-COUNT.
065300 800-EXIT.
065400     EXIT.
065500
065600 810-WRITE-ONE-HEADER.
065700     MOVE WS-IH-TAB-REC (WS-IH-IDX) TO CR-IHO-REC.
065800     WRITE CR-IHO-REC.
065900 810-EXIT.
066000     EXIT.
066100
066200*---------------------------------------------------------------
066300*    850 - REWRITE EACH TABLE ENTRY TO APPROVAL-LOG-FILE.  THE
066400*    TABLE HOLDS EVERY PRIOR APPROVAL READ BACK IN FROM
066500*    APPROVAL-LOG-IN-FILE PLUS ANY NEW ONES BUILT THIS RUN, SO
066600*    THE WHOLE FILE IS REPLACED (SAME TECHNIQUE AS 800 ABOVE).
066700*---------------------------------------------------------------
066800 850-REWRITE-APPROVAL-TABLE.
066900     PERFORM 860-WRITE-ONE-APPROVAL THRU 860-EXIT
067000         VARYING WS-AP-IDX FROM 1 BY 1
067100         UNTIL WS-AP-IDX > WS-AP-TAB-COUNT.
067200 850-EXIT.
067300     EXIT.
067400
067500 860-WRITE-ONE-APPROVAL.
067600     MOVE WS-AP-TAB-REC (WS-AP-IDX) TO CR-APPROVAL-REC.
067700     WRITE CR-APPROVAL-REC.
067800 860-EXIT.
067900     EXIT.
068000
068100 900-TERMINATE.
068200     CLOSE INVOICE-HDR-FILE
068300           CLAUSE-FILE
068400           APPROVAL-REQ-FILE
068500           APPROVAL-LOG-IN-FILE
068600           APPROVAL-LOG-FILE
068700           INVOICE-HDR-OUT-FILE.
068800     MOVE 'CLOSEFILE' TO WS-AUD-ACTION-KIND.
068900     CALL 'CRAUDLOG' USING WS-AUD-ACTION-KIND
069000                           WS-AUD-ENTITY-TYPE
069100                           WS-AUD-ENTITY-ID
069200                           WS-AUD-ACTOR-ID
069300                           WS-AUD-CONFIDENCE
069400                           WS-AUD-DETAILS
069500                           WS-AUD-LOG-ID-OUT
069600                           WS-AUD-RETURN-CD.
069700 900-EXIT.
069800     EXIT.

