000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300 PROGRAM-ID.    CRDERIVE.
000400 AUTHOR.        R. OKAFOR.
000500 INSTALLATION.  REVENUE SYSTEMS GROUP.
000600 DATE-WRITTEN.  04/02/87.
000700 DATE-COMPILED.
000800 SECURITY.      COMPANY CONFIDENTIAL.
000900*****************************************************************
001000*    REMARKS.
001100*    INVOICE DERIVATION ENGINE.  LOADS THE CLAUSE TABLE WRITTEN
001200*    BY CRXTRACT, READS THE WORK-EVENT FILE IN ARRIVAL ORDER AND
001300*    MATCHES EACH TIMESHEET ENTRY, MILESTONE OR EXPENSE LINE TO
001400*    THE CLAUSE THAT PRICES IT.  WRITES ONE INVOICE-LINE-FILE
001500*    RECORD PER EVENT AND ONE INVOICE-HDR-FILE RECORD FOR THE
001600*    WHOLE RUN, THEN CALLS CRAUDLOG TO DROP A 'generate' AUDIT
001700*    ENTRY.  ONE CONTRACT, ONE INVOICE PER RUN - NO MULTI-
001800*    CONTRACT BATCHING.
001900*
002000*    CHANGE LOG.
002100*    ---------------------------------------------------------
002200*    04/02/87  RAO   ORIGINAL PROGRAM - HOURLY RATE-CARD EVENTS    CR-0001
002300*                    ONLY, NO MILESTONE OR EXPENSE HANDLING.       CR-0001
002400*    10/11/88  RAO   ADDED MILESTONE-PAYMENT MATCHING (PHASE 1 /   CR-0002
002500*                    PHASE 2 KEYWORD SCAN).                        CR-0002
002600*    06/19/90  LTF   ADDED EXPENSE-MARKUP HANDLING.                CR-0003
002700*    01/05/93  LTF   HITL EXCEPTION FLAGGING ADDED - LINES BELOW   CR-0004
002800*                    80% CONFIDENCE NOW FLAGGED AND INVOICE        CR-0004
002900*                    FORCED TO NEEDS_REVIEW.                       CR-0004
003000*    09/02/98  JVC   Y2K REMEDIATION - DUE-DATE ARITHMETIC         CR-0005
003100*                    REWRITTEN IN 310-COMPUTE-DUE-DATE TO USE      CR-0005
003200*                    4-DIGIT YEARS THROUGHOUT; OLD JULIAN-DAY      CR-0005
003300*                    ROUTINE RETIRED.                              CR-0005
003400*    06/19/03  MJP   ADDED CFO-APPRVL-FLAG CARRY-THROUGH (VALUE    CR-0006
003500*                    ITSELF IS NOT TESTED HERE - CRAPPROV GATES    CR-0006
003600*                    ON IT AT APPROVAL TIME).                      CR-0006
003700*    10/05/05  SAB   WIDENED EXPLAIN TEXT BUILD TO CITE BOTH THE   CR-0007
003800*                    EVENT AND CLAUSE IDENTIFIERS PER AUDIT        CR-0007
003900*                    FOLLOW-UP REQUEST FROM FINANCE.               CR-0007
004000*    ---------------------------------------------------------
004100
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-370.
004500 OBJECT-COMPUTER. IBM-370.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT CLAUSE-FILE
005200         ASSIGN TO CLAUSEIN
005300         ORGANIZATION IS LINE SEQUENTIAL
005400         FILE STATUS IS WS-CL-STATUS.
005500     SELECT WORKEVENT-FILE
005600         ASSIGN TO WKEVTIN
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS IS WS-WE-STATUS.
005900     SELECT INVOICE-LINE-FILE
006000         ASSIGN TO INVLNOUT
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         FILE STATUS IS WS-IL-STATUS.
006300     SELECT INVOICE-HDR-FILE
006400         ASSIGN TO INVHDOUT
006500         ORGANIZATION IS LINE SEQUENTIAL
006600         FILE STATUS IS WS-IH-STATUS.
006700
006800 DATA DIVISION.
006900 FILE SECTION.
007000 FD  CLAUSE-FILE
007100     RECORDING MODE IS F
007200     LABEL RECORDS ARE STANDARD
007300     RECORD CONTAINS 130 CHARACTERS
007400     DATA RECORD IS CR-CLAUSE-FILE-REC.
007500     COPY CRCLAUSE.
007600
007700 FD  WORKEVENT-FILE
007800     RECORDING MODE IS F
007900     LABEL RECORDS ARE STANDARD
008000     RECORD CONTAINS 125 CHARACTERS
008100     DATA RECORD IS CR-WORKEVENT-REC.
008200     COPY CRWKEVT.
008300
008400 FD  INVOICE-LINE-FILE
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD
008700     RECORD CONTAINS 300 CHARACTERS
008800     DATA RECORD IS CR-INVOICE-LINE-REC.
008900     COPY CRINVLN.
009000
009100 FD  INVOICE-HDR-FILE
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD
009400     RECORD CONTAINS 160 CHARACTERS
009500     DATA RECORD IS CR-INVOICE-HDR-REC.
009600     COPY CRINVHD.
009700
009800 WORKING-STORAGE SECTION.
009900*---------------------------------------------------------------
010000*    FILE STATUS / END-OF-FILE SWITCHES.
010100*---------------------------------------------------------------
010200 01  WS-FILE-STATUSES.
010300     05  WS-CL-STATUS                PIC X(02) VALUE '00'.
010400         88  WS-CL-OK                      VALUE '00'.
010500         88  WS-CL-EOF-STATUS              VALUE '10'.
010600     05  WS-WE-STATUS                PIC X(02) VALUE '00'.
010700         88  WS-WE-OK                      VALUE '00'.
010800         88  WS-WE-EOF-STATUS              VALUE '10'.
010900     05  WS-IL-STATUS                PIC X(02) VALUE '00'.
011000         88  WS-IL-OK                      VALUE '00'.
011100     05  WS-IH-STATUS                PIC X(02) VALUE '00'.
011200         88  WS-IH-OK                      VALUE '00'.
011300     05  FILLER                      PIC X(04).
011400
011500 01  WS-SWITCHES.
011600     05  WS-CL-EOF-SW                PIC X(01) VALUE 'N'.
011700         88  WS-CL-EOF                     VALUE 'Y'.
011800     05  WS-WE-EOF-SW                PIC X(01) VALUE 'N'.
011900         88  WS-WE-EOF                     VALUE 'Y'.
012000     05  WS-MATCH-FOUND-SW           PIC X(01) VALUE 'N'.
012100         88  WS-MATCH-FOUND                VALUE 'Y'.
012200     05  FILLER                      PIC X(05).
012300
012400*---------------------------------------------------------------
012500*    CONTRACT HEADER, SAVED FROM THE FIRST CLAUSE-FILE RECORD.
012600*---------------------------------------------------------------
012700 01  WS-CONTRACT-HEADER.
012800     05  WS-HDR-CONTRACT-ID          PIC X(20).
012900     05  WS-HDR-VENDOR-NAME          PIC X(30).
013000     05  WS-HDR-CLIENT-NAME          PIC X(30).
013100     05  WS-HDR-CURRENCY             PIC X(03).
013200     05  WS-HDR-PAYTERMS-DAYS        PIC 9(03).
013300     05  WS-HDR-STATUS               PIC X(12).
013400     05  FILLER                      PIC X(10).
013500
013600*---------------------------------------------------------------
013700*    CLAUSE TABLE - LOADED ONCE FROM CLAUSE-FILE.  SPEC CALLS
013800*    FOR "MAX ~50" CLAUSES PER CONTRACT.
013900*---------------------------------------------------------------
014000 01  WS-CLAUSE-TABLE.
014100     05  WS-CL-COUNT                 PIC S9(4) COMP VALUE +0.
014200     05  FILLER                      PIC X(02).
014300     05  WS-CL-ENTRY OCCURS 50 TIMES INDEXED BY WS-CL-IX.
014400         10  WS-CL-CLAUSE-ID         PIC X(16).
014500         10  WS-CL-CLAUSE-TYPE       PIC X(18).
014600         10  WS-CL-DESCRIPTION       PIC X(60).
014700         10  WS-CL-DESCR-UC          PIC X(60).
014800         10  WS-CL-VALUE             PIC S9(7)V99.
014900         10  WS-CL-UNIT              PIC X(08).
015000         10  WS-CL-CONFIDENCE        PIC 9V99.
015100         10  WS-CL-CFO-FLAG          PIC X(01).
015200
015300*---------------------------------------------------------------
015400*    ROLE AND PHASE KEYWORD TABLES - SEE 220/230 SERIES.
015500*---------------------------------------------------------------
015600 01  WS-HOUR-KEYWORDS.
015700     05  FILLER                      PIC X(20) VALUE 'SENIOR'.
015800     05  FILLER                      PIC X(20) VALUE 'JUNIOR'.
015900     05  FILLER                      PIC X(20) VALUE 'TECHNICAL'.
016000     05  FILLER                      PIC X(20) VALUE 'SPECIALIST'.
016100     05  FILLER                      PIC X(20) VALUE
016200             'PROJECT MANAGEMENT'.
016300     05  FILLER                      PIC X(20) VALUE 'PM'.
016400 01  WS-HOUR-KW-TABLE REDEFINES WS-HOUR-KEYWORDS.
016500     05  WS-HOUR-KW OCCURS 6 TIMES INDEXED BY WS-HKW-IX
016600             PIC X(20).
016700
016800 01  WS-PHASE-KEYWORDS.
016900     05  FILLER                      PIC X(20) VALUE 'PHASE 1'.
017000     05  FILLER                      PIC X(20) VALUE 'PHASE 2'.
017100 01  WS-PHASE-KW-TABLE REDEFINES WS-PHASE-KEYWORDS.
017200     05  WS-PHASE-KW OCCURS 2 TIMES INDEXED BY WS-PKW-IX
017300             PIC X(20).
017400
017500*---------------------------------------------------------------
017600*    UPPER-CASE WORK FIELDS - BUILT VIA INSPECT CONVERTING, NO
017700*    INTRINSIC FUNCTIONS USED.
017800*---------------------------------------------------------------
017900 01  WS-CASE-WORK.
018000     05  WS-EVENT-DESCR-UC           PIC X(60).
018100     05  WS-TALLY-CTR                PIC S9(4) COMP VALUE +0.
018200     05  FILLER                      PIC X(02).
018300
018400*---------------------------------------------------------------
018500*    PRICING WORK AREA FOR THE EVENT CURRENTLY BEING PRICED.
018600*---------------------------------------------------------------
018700 01  WS-PRICING-WORK.
018800     05  WS-MATCH-CLAUSE-ID          PIC X(16).
018900     05  WS-MATCH-CLAUSE-TYPE        PIC X(18).
019000     05  WS-LINE-QUANTITY            PIC S9(5)V99 COMP-3.
019100     05  WS-LINE-UNIT                PIC X(08).
019200     05  WS-LINE-UNIT-PRICE          PIC S9(7)V99 COMP-3.
019300     05  WS-LINE-AMOUNT              PIC S9(9)V99 COMP-3.
019400     05  WS-LINE-CONFIDENCE          PIC 9V99.
019500     05  WS-EVENT-CERTAINTY          PIC 9V99.
019600     05  WS-LINE-EXPLAIN             PIC X(120).
019700     05  WS-MARKUP-FACTOR            PIC S9(3)V9(4) COMP-3.
019800     05  FILLER                      PIC X(08).
019900
020000*---------------------------------------------------------------
020100*    RUNNING TOTALS FOR THE INVOICE HEADER - COMP-3 PER SHOP
020200*    PRACTICE FOR WORKING ACCUMULATORS (SEE CALCCOST).
020300*---------------------------------------------------------------
020400 01  WS-ACCUMULATORS.
020500     05  WS-LINE-SEQ                 PIC S9(4) COMP VALUE +0.
020600     05  WS-LINE-COUNT               PIC S9(4) COMP VALUE +0.
020700     05  WS-EXCEPTION-COUNT          PIC S9(4) COMP VALUE +0.
020800     05  WS-SUBTOTAL                 PIC S9(9)V99 COMP-3
020900                                             VALUE +0.
021000     05  WS-CONF-AMT-SUM             PIC S9(11)V9999 COMP-3
021100                                             VALUE +0.
021200     05  WS-TAX-RATE                 PIC 9V9(4) VALUE 0.
021300     05  WS-TAX                      PIC S9(9)V99 COMP-3
021400                                             VALUE +0.
021500     05  WS-TOTAL                    PIC S9(9)V99 COMP-3
021600                                             VALUE +0.
021700     05  WS-AGG-CONFIDENCE           PIC 9V99 VALUE 0.
021800     05  FILLER                      PIC X(06).
021900
022000*---------------------------------------------------------------
022100*    DUE-DATE ARITHMETIC WORK AREA.
022200*---------------------------------------------------------------
022300 01  WS-DATE-WORK.
022400     05  WS-TODAY-DATE               PIC 9(6).
022500     05  WS-TODAY-DATE-R REDEFINES WS-TODAY-DATE.
022600         10  WS-TD-YY                PIC 99.
022700         10  WS-TD-MM                PIC 99.
022800         10  WS-TD-DD                PIC 99.
022900     05  WS-INV-FULL-YEAR            PIC 9(4).
023000     05  WS-DUE-YYYY                 PIC 9(4).
023100     05  WS-DUE-MM                   PIC 9(2).
023200     05  WS-DUE-DD                   PIC 9(2).
023300     05  WS-DAYS-TO-ADD              PIC S9(5) COMP.
023400     05  WS-DAYS-IN-MONTH            PIC 9(2).
023500     05  WS-LEAP-SW                  PIC X(01) VALUE 'N'.
023600         88  WS-IS-LEAP-YEAR              VALUE 'Y'.
023700     05  WS-LEAP-QUOT                PIC S9(4) COMP.
023800     05  WS-LEAP-REM                 PIC S9(4) COMP.
023900     05  FILLER                      PIC X(06).
024000
024100 01  WS-MONTH-LENGTHS.
024200     05  FILLER                      PIC 9(02) VALUE 31.
024300     05  FILLER                      PIC 9(02) VALUE 28.
024400     05  FILLER                      PIC 9(02) VALUE 31.
024500     05  FILLER                      PIC 9(02) VALUE 30.
024600     05  FILLER                      PIC 9(02) VALUE 31.
024700     05  FILLER                      PIC 9(02) VALUE 30.
024800     05  FILLER                      PIC 9(02) VALUE 31.
024900     05  FILLER                      PIC 9(02) VALUE 31.
025000     05  FILLER                      PIC 9(02) VALUE 30.
025100     05  FILLER                      PIC 9(02) VALUE 31.
025200     05  FILLER                      PIC 9(02) VALUE 30.
025300     05  FILLER                      PIC 9(02) VALUE 31.
025400 01  WS-MONTH-LEN-TABLE REDEFINES WS-MONTH-LENGTHS.
025500     05  WS-MONTH-LEN OCCURS 12 TIMES INDEXED BY WS-MON-IX
025600             PIC 9(02).
025700
025800 01  WS-ID-BUILD.
025900     05  WS-INVOICE-ID-WORK.
026000         10  FILLER                  PIC X(04) VALUE 'inv_'.
026100         10  WS-IID-DATE             PIC 9(8).
026200         10  FILLER                  PIC X(01) VALUE '_'.
026300         10  WS-IID-SEQ              PIC 9(02) VALUE 01.
026400         10  FILLER                  PIC X(05).
026500     05  WS-LINE-ID-WORK.
026600         10  FILLER                  PIC X(01) VALUE 'L'.
026700         10  WS-LID-SEQ              PIC 9(04).
026800         10  FILLER                  PIC X(03).
026900
027000*---------------------------------------------------------------
027100*    CALL LINKAGE TO CRAUDLOG.
027200*---------------------------------------------------------------
027300 01  WS-AUDIT-LINKAGE.
027400     05  WS-AUD-ACTION-KIND          PIC X(10).
027500     05  WS-AUD-ENTITY-TYPE          PIC X(10).
027600     05  WS-AUD-ENTITY-ID            PIC X(20).
027700     05  WS-AUD-ACTOR-ID             PIC X(40).
027800     05  WS-AUD-CONFIDENCE           PIC 9V99.
027900     05  WS-AUD-DETAILS              PIC X(80).
028000     05  WS-AUD-LOG-ID-OUT           PIC X(24).
028100     05  WS-AUD-RETURN-CD            PIC S9(4) COMP.
028200     05  FILLER                      PIC X(04).
028300
028400 PROCEDURE DIVISION.
028500 000-MAIN-LINE.
028600     PERFORM 010-INITIALIZE        THRU 010-EXIT.
028700     PERFORM 100-LOAD-CLAUSE-TABLE THRU 100-EXIT
028800         UNTIL WS-CL-EOF.
028900     PERFORM 200-READ-WORKEVENT    THRU 200-EXIT
029000         UNTIL WS-WE-EOF.
029100     PERFORM 300-FINISH-INVOICE    THRU 300-EXIT.
029200     PERFORM 900-TERMINATE         THRU 900-EXIT.
029300     STOP RUN.
029400
029500 010-INITIALIZE.
029600     OPEN INPUT  CLAUSE-FILE
029700                 WORKEVENT-FILE.
029800     OPEN OUTPUT INVOICE-LINE-FILE
029900                 INVOICE-HDR-FILE.
030000     ACCEPT WS-TODAY-DATE FROM DATE.
030100     IF WS-TD-YY < 50
030200         COMPUTE WS-INV-FULL-YEAR = 2000 + WS-TD-YY
030300     ELSE
030400         COMPUTE WS-INV-FULL-YEAR = 1900 + WS-TD-YY
030500     END-IF.
030600     STRING WS-INV-FULL-YEAR DELIMITED BY SIZE
030700            WS-TD-MM         DELIMITED BY SIZE
030800            WS-TD-DD         DELIMITED BY SIZE
030900            INTO WS-IID-DATE.
031000 010-EXIT.
031100     EXIT.
031200
031300*---------------------------------------------------------------
031400*    100-LOAD-CLAUSE-TABLE - READS CLAUSE-FILE, SAVES THE
031500*    HEADER RECORD AND APPENDS EACH DETAIL RECORD TO THE TABLE.
031600*---------------------------------------------------------------
031700 100-LOAD-CLAUSE-TABLE.
031800     READ CLAUSE-FILE
031900         AT END
032000             SET WS-CL-EOF TO TRUE
032100         NOT AT END
032200             IF CR-IS-HEADER-REC
032300                 PERFORM 105-SAVE-CONTRACT-HEADER THRU 105-EXIT
032400             ELSE
032500                 PERFORM 110-ADD-CLAUSE-ENTRY THRU 110-EXIT
032600             END-IF
032700     END-READ.
032800 100-EXIT.
032900     EXIT.
033000
033100 105-SAVE-CONTRACT-HEADER.
033200     MOVE CR-HDR-CONTRACT-ID   TO WS-HDR-CONTRACT-ID.
033300     MOVE CR-HDR-VENDOR-NAME   TO WS-HDR-VENDOR-NAME.
033400     MOVE CR-HDR-CLIENT-NAME   TO WS-HDR-CLIENT-NAME.
033500     MOVE CR-HDR-CURRENCY      TO WS-HDR-CURRENCY.
033600     MOVE CR-HDR-PAYTERMS-DAYS TO WS-HDR-PAYTERMS-DAYS.
033700     MOVE CR-HDR-STATUS        TO WS-HDR-STATUS.
033800 105-EXIT.
033900     EXIT.
034000
034100 110-ADD-CLAUSE-ENTRY.
034200     IF WS-CL-COUNT < 50
034300         ADD 1 TO WS-CL-COUNT
034400         SET WS-CL-IX TO WS-CL-COUNT
034500         MOVE CR-CLS-CLAUSE-ID   TO WS-CL-CLAUSE-ID (WS-CL-IX)
034600         MOVE CR-CLS-CLAUSE-TYPE TO WS-CL-CLAUSE-TYPE (WS-CL-IX)
034700         MOVE CR-CLS-DESCRIPTION TO WS-CL-DESCRIPTION (WS-CL-IX)
034800         MOVE CR-CLS-DESCRIPTION TO WS-CL-DESCR-UC (WS-CL-IX)
034900         INSPECT WS-CL-DESCR-UC (WS-CL-IX)
035000             CONVERTING
035100             'abcdefghijklmnopqrstuvwxyz'
035200             TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
035300         MOVE CR-CLS-VALUE       TO WS-CL-VALUE (WS-CL-IX)
035400         MOVE CR-CLS-UNIT        TO WS-CL-UNIT (WS-CL-IX)
035500         MOVE CR-CLS-CONFIDENCE  TO WS-CL-CONFIDENCE (WS-CL-IX)
035600         MOVE CR-CLS-CFO-APPRVL-FLAG
035700                                 TO WS-CL-CFO-FLAG (WS-CL-IX)
035800     ELSE
035900         DISPLAY 'CRDERIVE - CLAUSE TABLE FULL, ENTRY DROPPED'
036000     END-IF.
036100 110-EXIT.
036200     EXIT.
036300
036400*---------------------------------------------------------------
036500*    200-SERIES - READ AND PRICE ONE WORK EVENT.
036600*---------------------------------------------------------------
036700 200-READ-WORKEVENT.
036800     READ WORKEVENT-FILE
036900         AT END
037000             SET WS-WE-EOF TO TRUE
037100         NOT AT END
037200             PERFORM 210-MATCH-AND-PRICE-EVENT THRU 210-EXIT
037300             PERFORM 250-WRITE-INVOICE-LINE    THRU 250-EXIT
037400     END-READ.
037500 200-EXIT.
037600     EXIT.
037700
037800 210-MATCH-AND-PRICE-EVENT.
037900     MOVE SPACES TO WS-EVENT-DESCR-UC.
038000     MOVE CR-WE-DESCRIPTION TO WS-EVENT-DESCR-UC.
038100     INSPECT WS-EVENT-DESCR-UC
038200         CONVERTING
038300         'abcdefghijklmnopqrstuvwxyz'
038400         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
038500     SET WS-MATCH-FOUND TO FALSE.
038600     MOVE SPACES TO WS-LINE-EXPLAIN.
038700     EVALUATE TRUE
038800         WHEN CR-WE-IS-HOUR
038900             PERFORM 220-MATCH-HOUR-EVENT THRU 220-EXIT
039000         WHEN CR-WE-IS-MILESTONE
039100             PERFORM 230-MATCH-MILESTONE-EVENT THRU 230-EXIT
039200         WHEN CR-WE-IS-EXPENSE
039300             PERFORM 240-MATCH-EXPENSE-EVENT THRU 240-EXIT
039400         WHEN OTHER
039500             PERFORM 245-UNMATCHED-EVENT THRU 245-EXIT
039600     END-EVALUATE.
039700 210-EXIT.
039800     EXIT.
039900
040000*---------------------------------------------------------------
040100*    220-SERIES - HOURLY (RATE-CARD) EVENTS.  SCAN THE SIX ROLE
040200*    KEYWORDS; FIRST ONE FOUND IN BOTH THE EVENT TEXT AND A
040300*    RATE-CARD CLAUSE'S TEXT WINS (EXACT-MATCH, CERTAINTY 1.00).
040400*    IF NO KEYWORD HITS BOTH SIDES, FALL BACK TO THE FIRST
040500*    RATE-CARD CLAUSE ON FILE (UNIT-TYPE-ONLY, CERTAINTY 0.85).
040600*---------------------------------------------------------------
040700 220-MATCH-HOUR-EVENT.
040800     SET WS-HKW-IX TO 1.
040900     PERFORM 221-TEST-ONE-HOUR-KEYWORD THRU 221-EXIT
041000         VARYING WS-HKW-IX FROM 1 BY 1
041100         UNTIL WS-HKW-IX > 6 OR WS-MATCH-FOUND.
041200     IF NOT WS-MATCH-FOUND
041300         PERFORM 225-FALLBACK-HOUR-MATCH THRU 225-EXIT
041400     END-IF.
041500     IF NOT WS-MATCH-FOUND
041600         PERFORM 245-UNMATCHED-EVENT THRU 245-EXIT
041700     END-IF.
041800 220-EXIT.
041900     EXIT.
042000
042100 221-TEST-ONE-HOUR-KEYWORD.
042200     MOVE 0 TO WS-TALLY-CTR.
042300     INSPECT WS-EVENT-DESCR-UC TALLYING WS-TALLY-CTR
042400         FOR ALL WS-HOUR-KW (WS-HKW-IX).
042500     IF WS-TALLY-CTR > 0
042600         PERFORM 222-CHECK-CLAUSE-KEYWORD THRU 222-EXIT
042700             VARYING WS-CL-IX FROM 1 BY 1
042800             UNTIL WS-CL-IX > WS-CL-COUNT OR WS-MATCH-FOUND
042900     END-IF.
043000 221-EXIT.
043100     EXIT.
043200
043300*    CHECKS ONE CLAUSE TABLE ENTRY AGAINST THE CURRENT ROLE
043400*    KEYWORD (WS-HKW-IX) - DRIVEN BY THE VARYING CLAUSE IN 221.
043500 222-CHECK-CLAUSE-KEYWORD.
043600     IF WS-CL-CLAUSE-TYPE (WS-CL-IX) = 'rate_card'
043700         MOVE 0 TO WS-TALLY-CTR
043800         INSPECT WS-CL-DESCR-UC (WS-CL-IX) TALLYING WS-TALLY-CTR
043900             FOR ALL WS-HOUR-KW (WS-HKW-IX)
044000         IF WS-TALLY-CTR > 0
044100             MOVE WS-CL-CLAUSE-ID (WS-CL-IX) TO
044200                                             WS-MATCH-CLAUSE-ID
044300             MOVE WS-CL-CLAUSE-TYPE (WS-CL-IX) TO
044400                                             WS-MATCH-CLAUSE-TYPE
044500             MOVE 1.00 TO WS-EVENT-CERTAINTY
044600             PERFORM 226-PRICE-HOUR-LINE THRU 226-EXIT
044700             SET WS-MATCH-FOUND TO TRUE
044800         END-IF
044900     END-IF.
045000 222-EXIT.
045100     EXIT.
045200
045300 225-FALLBACK-HOUR-MATCH.
045400     SET WS-CL-IX TO 1.
045500     SEARCH WS-CL-ENTRY
045600         AT END
045700             CONTINUE
045800         WHEN WS-CL-CLAUSE-TYPE (WS-CL-IX) = 'rate_card'
045900             MOVE WS-CL-CLAUSE-ID (WS-CL-IX)  TO
046000                                             WS-MATCH-CLAUSE-ID
046100             MOVE WS-CL-CLAUSE-TYPE (WS-CL-IX) TO
046200                                             WS-MATCH-CLAUSE-TYPE
046300             MOVE 0.85 TO WS-EVENT-CERTAINTY
046400             PERFORM 226-PRICE-HOUR-LINE THRU 226-EXIT
046500             SET WS-MATCH-FOUND TO TRUE
046600     END-SEARCH.
046700 225-EXIT.
046800     EXIT.
046900
047000 226-PRICE-HOUR-LINE.
047100     MOVE WS-CL-VALUE (WS-CL-IX)   TO WS-LINE-UNIT-PRICE.
047200     MOVE CR-WE-UNITS              TO WS-LINE-QUANTITY.
047300     MOVE 'hour'                   TO WS-LINE-UNIT.
047400     COMPUTE WS-LINE-AMOUNT ROUNDED =
047500             WS-LINE-QUANTITY * WS-LINE-UNIT-PRICE.
047600     IF WS-CL-CONFIDENCE (WS-CL-IX) < WS-EVENT-CERTAINTY
047700         MOVE WS-CL-CONFIDENCE (WS-CL-IX) TO WS-LINE-CONFIDENCE
047800     ELSE
047900         MOVE WS-EVENT-CERTAINTY          TO WS-LINE-CONFIDENCE
048000     END-IF.
048100     STRING 'EVENT '      DELIMITED BY SIZE
048200            CR-WE-EVENT-ID DELIMITED BY SPACE
048300            ' BILLED AGAINST CLAUSE ' DELIMITED BY SIZE
048400            WS-MATCH-CLAUSE-ID DELIMITED BY SPACE
048500            ' - '           DELIMITED BY SIZE
048600            CR-WE-UNITS     DELIMITED BY SIZE
048700            ' HRS AT RATE'  DELIMITED BY SIZE
048800            INTO WS-LINE-EXPLAIN.
048900 226-EXIT.
049000     EXIT.
049100
049200*---------------------------------------------------------------
049300*    230-SERIES - MILESTONE EVENTS, MATCHED BY PHASE KEYWORD.
049400*---------------------------------------------------------------
049500 230-MATCH-MILESTONE-EVENT.
049600     SET WS-PKW-IX TO 1.
049700     PERFORM 231-TEST-ONE-PHASE-KEYWORD THRU 231-EXIT
049800         VARYING WS-PKW-IX FROM 1 BY 1
049900         UNTIL WS-PKW-IX > 2 OR WS-MATCH-FOUND.
050000     IF NOT WS-MATCH-FOUND
050100         PERFORM 235-FALLBACK-MILESTONE-MATCH THRU 235-EXIT
050200     END-IF.
050300     IF NOT WS-MATCH-FOUND
050400         PERFORM 245-UNMATCHED-EVENT THRU 245-EXIT
050500     END-IF.
050600 230-EXIT.
050700     EXIT.
050800
050900 231-TEST-ONE-PHASE-KEYWORD.
051000     MOVE 0 TO WS-TALLY-CTR.
051100     INSPECT WS-EVENT-DESCR-UC TALLYING WS-TALLY-CTR
051200         FOR ALL WS-PHASE-KW (WS-PKW-IX).
051300     IF WS-TALLY-CTR > 0
051400         PERFORM 232-CHECK-PHASE-KEYWORD THRU 232-EXIT
051500             VARYING WS-CL-IX FROM 1 BY 1
051600             UNTIL WS-CL-IX > WS-CL-COUNT OR WS-MATCH-FOUND
051700     END-IF.
051800 231-EXIT.
051900     EXIT.
052000
052100 232-CHECK-PHASE-KEYWORD.
052200     IF WS-CL-CLAUSE-TYPE (WS-CL-IX) = 'milestone_payment'
052300         MOVE 0 TO WS-TALLY-CTR
052400         INSPECT WS-CL-DESCR-UC (WS-CL-IX) TALLYING
052500             WS-TALLY-CTR FOR ALL WS-PHASE-KW (WS-PKW-IX)
052600         IF WS-TALLY-CTR > 0
052700             MOVE WS-CL-CLAUSE-ID (WS-CL-IX) TO
052800                                             WS-MATCH-CLAUSE-ID
052900             MOVE WS-CL-CLAUSE-TYPE (WS-CL-IX) TO
053000                                             WS-MATCH-CLAUSE-TYPE
053100             MOVE 1.00 TO WS-EVENT-CERTAINTY
053200             PERFORM 236-PRICE-MILESTONE-LINE THRU 236-EXIT
053300             SET WS-MATCH-FOUND TO TRUE
053400         END-IF
053500     END-IF.
053600 232-EXIT.
053700     EXIT.
053800
053900 235-FALLBACK-MILESTONE-MATCH.
054000     SET WS-CL-IX TO 1.
054100     SEARCH WS-CL-ENTRY
054200         AT END
054300             CONTINUE
054400         WHEN WS-CL-CLAUSE-TYPE (WS-CL-IX) = 'milestone_payment'
054500             MOVE WS-CL-CLAUSE-ID (WS-CL-IX) TO
054600                                             WS-MATCH-CLAUSE-ID
054700             MOVE WS-CL-CLAUSE-TYPE (WS-CL-IX) TO
054800                                             WS-MATCH-CLAUSE-TYPE
054900             MOVE 0.85 TO WS-EVENT-CERTAINTY
055000             PERFORM 236-PRICE-MILESTONE-LINE THRU 236-EXIT
055100             SET WS-MATCH-FOUND TO TRUE
055200     END-SEARCH.
055300 235-EXIT.
055400     EXIT.
055500
055600 236-PRICE-MILESTONE-LINE.
055700     MOVE WS-CL-VALUE (WS-CL-IX)   TO WS-LINE-UNIT-PRICE.
055800     MOVE 1                        TO WS-LINE-QUANTITY.
055900     MOVE 'fixed'                  TO WS-LINE-UNIT.
056000     MOVE WS-LINE-UNIT-PRICE       TO WS-LINE-AMOUNT.
056100     IF WS-CL-CONFIDENCE (WS-CL-IX) < WS-EVENT-CERTAINTY
056200         MOVE WS-CL-CONFIDENCE (WS-CL-IX) TO WS-LINE-CONFIDENCE
056300     ELSE
056400         MOVE WS-EVENT-CERTAINTY          TO WS-LINE-CONFIDENCE
056500     END-IF.
056600     STRING 'EVENT '      DELIMITED BY SIZE
056700            CR-WE-EVENT-ID DELIMITED BY SPACE
056800            ' MILESTONE PAYMENT PER CLAUSE ' DELIMITED BY SIZE
056900            WS-MATCH-CLAUSE-ID DELIMITED BY SPACE
057000            INTO WS-LINE-EXPLAIN.
057100 236-EXIT.
057200     EXIT.
057300
057400*---------------------------------------------------------------
057500*    240 - EXPENSE EVENTS MATCH THE EXPENSE-MARKUP CLAUSE
057600*    UNCONDITIONALLY (NO KEYWORD SCAN - THE UNIT TYPE ALONE
057700*    DETERMINES THE MATCH, SO CERTAINTY IS 1.00).
057800*---------------------------------------------------------------
057900 240-MATCH-EXPENSE-EVENT.
058000     SET WS-CL-IX TO 1.
058100     SEARCH WS-CL-ENTRY
058200         AT END
058300             PERFORM 245-UNMATCHED-EVENT THRU 245-EXIT
058400         WHEN WS-CL-CLAUSE-TYPE (WS-CL-IX) = 'expense_markup'
058500             MOVE WS-CL-CLAUSE-ID (WS-CL-IX)   TO
058600                                             WS-MATCH-CLAUSE-ID
058700             MOVE WS-CL-CLAUSE-TYPE (WS-CL-IX) TO
058800                                             WS-MATCH-CLAUSE-TYPE
058900             MOVE 1.00 TO WS-EVENT-CERTAINTY
059000             COMPUTE WS-MARKUP-FACTOR =
059100                 1 + (WS-CL-VALUE (WS-CL-IX) / 100)
059200             MOVE 1        TO WS-LINE-QUANTITY
059300             MOVE 'expense' TO WS-LINE-UNIT
059400             COMPUTE WS-LINE-AMOUNT ROUNDED =
059500                 CR-WE-AMOUNT * WS-MARKUP-FACTOR
059600             MOVE WS-LINE-AMOUNT TO WS-LINE-UNIT-PRICE
059700             IF WS-CL-CONFIDENCE (WS-CL-IX) < WS-EVENT-CERTAINTY
059800                 MOVE WS-CL-CONFIDENCE (WS-CL-IX) TO
059900                                             WS-LINE-CONFIDENCE
060000             ELSE
060100                 MOVE WS-EVENT-CERTAINTY TO WS-LINE-CONFIDENCE
060200             END-IF
060300             STRING 'EVENT '       DELIMITED BY SIZE
060400                    CR-WE-EVENT-ID DELIMITED BY SPACE
060500                    ' EXPENSE '    DELIMITED BY SIZE
060600                    CR-WE-AMOUNT   DELIMITED BY SIZE
060700                    ' PLUS MARKUP PER CLAUSE ' DELIMITED BY SIZE
060800                    WS-MATCH-CLAUSE-ID DELIMITED BY SPACE
060900                    INTO WS-LINE-EXPLAIN
061000             SET WS-MATCH-FOUND TO TRUE
061100     END-SEARCH.
061200 240-EXIT.
061300     EXIT.
061400
061500*---------------------------------------------------------------
061600*    245 - NO MATCHING CLAUSE.  PRICE FROM THE EVENT'S OWN
061700*    AMOUNT IF PRESENT, ELSE ZERO.  ALWAYS AN EXCEPTION.
061800*---------------------------------------------------------------
061900 245-UNMATCHED-EVENT.
062000     MOVE SPACES               TO WS-MATCH-CLAUSE-ID.
062100     MOVE CR-WE-UNITS          TO WS-LINE-QUANTITY.
062200     MOVE CR-WE-UNIT-TYPE      TO WS-LINE-UNIT.
062300     IF CR-WE-AMOUNT NOT = 0
062400         MOVE CR-WE-AMOUNT     TO WS-LINE-AMOUNT
062500     ELSE
062600         MOVE 0                TO WS-LINE-AMOUNT
062700     END-IF.
062800     MOVE 0                    TO WS-LINE-UNIT-PRICE.
062900     MOVE 0.50                 TO WS-LINE-CONFIDENCE.
063000     STRING 'EVENT '       DELIMITED BY SIZE
063100            CR-WE-EVENT-ID DELIMITED BY SPACE
063200            ' NO MATCHING CLAUSE' DELIMITED BY SIZE
063300            INTO WS-LINE-EXPLAIN.
063400 245-EXIT.
063500     EXIT.
063600
063700*---------------------------------------------------------------
063800*    250 - WRITE THE PRICED LINE AND ROLL THE ACCUMULATORS.
063900*---------------------------------------------------------------
064000 250-WRITE-INVOICE-LINE.
064100     MOVE SPACES TO CR-INVOICE-LINE-REC.
064200     ADD 1 TO WS-LINE-SEQ.
064300     MOVE WS-LINE-SEQ TO WS-LID-SEQ.
064400     MOVE WS-LINE-ID-WORK         TO CR-IL-LINE-ID.
064500     MOVE WS-LINE-EXPLAIN         TO CR-IL-LINE-DESCRIPTION.
064600     MOVE WS-LINE-QUANTITY        TO CR-IL-QUANTITY.
064700     MOVE WS-LINE-UNIT            TO CR-IL-UNIT.
064800     MOVE WS-LINE-UNIT-PRICE      TO CR-IL-UNIT-PRICE.
064900     MOVE WS-LINE-AMOUNT          TO CR-IL-AMOUNT.
065000     MOVE WS-MATCH-CLAUSE-ID      TO CR-IL-SOURCE-CLAUSE-ID.
065100     MOVE WS-LINE-CONFIDENCE      TO CR-IL-CONFIDENCE.
065200     MOVE WS-LINE-EXPLAIN         TO CR-IL-EXPLAIN.
065300     IF WS-LINE-CONFIDENCE < 0.80
065400         SET CR-IL-IS-EXCEPTION TO TRUE
065500         ADD 1 TO WS-EXCEPTION-COUNT
065600     ELSE
065700         MOVE 'N' TO CR-IL-EXCEPTION-FLAG
065800     END-IF.
065900     WRITE CR-INVOICE-LINE-REC.
066000     ADD 1 TO WS-LINE-COUNT.
066100     ADD WS-LINE-AMOUNT TO WS-SUBTOTAL.
066200     COMPUTE WS-CONF-AMT-SUM =
066300         WS-CONF-AMT-SUM + (WS-LINE-CONFIDENCE * WS-LINE-AMOUNT).
066400 250-EXIT.
066500     EXIT.
066600
066700*---------------------------------------------------------------
066800*    300 - CLOSE OUT THE INVOICE: TAX, TOTAL, AGGREGATE
066900*    CONFIDENCE, DUE DATE, STATUS, THEN WRITE THE HEADER AND
067000*    THE 'generate' AUDIT ENTRY.
067100*---------------------------------------------------------------
067200 300-FINISH-INVOICE.
067300     MOVE WS-HDR-PAYTERMS-DAYS TO WS-DAYS-TO-ADD.
067400     IF WS-DAYS-TO-ADD = 0
067500         MOVE 30 TO WS-DAYS-TO-ADD
067600     END-IF.
067700     COMPUTE WS-TAX ROUNDED = WS-SUBTOTAL * WS-TAX-RATE.
067800     COMPUTE WS-TOTAL = WS-SUBTOTAL + WS-TAX.
067900     IF WS-SUBTOTAL = 0
068000         MOVE 0 TO WS-AGG-CONFIDENCE
068100     ELSE
068200         COMPUTE WS-AGG-CONFIDENCE ROUNDED =
068300                 WS-CONF-AMT-SUM / WS-SUBTOTAL
068400     END-IF.
068500     PERFORM 310-COMPUTE-DUE-DATE THRU 310-EXIT.
068600     MOVE SPACES TO CR-INVOICE-HDR-REC.
068700     MOVE WS-INVOICE-ID-WORK   TO CR-IH-INVOICE-ID.
068800     MOVE WS-HDR-CONTRACT-ID   TO CR-IH-CONTRACT-ID.
068900     STRING WS-INV-FULL-YEAR DELIMITED BY SIZE
069000            '-'               DELIMITED BY SIZE
069100            WS-TD-MM          DELIMITED BY SIZE
069200            '-'               DELIMITED BY SIZE
069300            WS-TD-DD          DELIMITED BY SIZE
069400            INTO CR-IH-INVOICE-DATE.
069500     STRING WS-DUE-YYYY DELIMITED BY SIZE
069600            '-'          DELIMITED BY SIZE
069700            WS-DUE-MM    DELIMITED BY SIZE
069800            '-'          DELIMITED BY SIZE
069900            WS-DUE-DD    DELIMITED BY SIZE
070000            INTO CR-IH-DUE-DATE.
070100     MOVE WS-LINE-COUNT        TO CR-IH-LINE-COUNT.
070200     MOVE WS-SUBTOTAL          TO CR-IH-SUBTOTAL.
070300     MOVE WS-TAX-RATE          TO CR-IH-TAX-RATE.
070400     MOVE WS-TAX               TO CR-IH-TAX.
070500     MOVE WS-TOTAL             TO CR-IH-TOTAL.
070600     MOVE WS-AGG-CONFIDENCE    TO CR-IH-AGG-CONFIDENCE.
070700     MOVE WS-EXCEPTION-COUNT   TO CR-IH-EXCEPTION-COUNT.
070800     IF WS-EXCEPTION-COUNT > 0
070900         SET CR-IH-IS-NEEDS-REVIEW TO TRUE
071000     ELSE
071100         SET CR-IH-IS-DRAFT TO TRUE
071200     END-IF.
071300     WRITE CR-INVOICE-HDR-REC.
071400     MOVE 'generate'           TO WS-AUD-ACTION-KIND.
071500     MOVE 'invoice'            TO WS-AUD-ENTITY-TYPE.
071600     MOVE CR-IH-INVOICE-ID     TO WS-AUD-ENTITY-ID.
071700     MOVE 'system'             TO WS-AUD-ACTOR-ID.
071800     MOVE WS-AGG-CONFIDENCE    TO WS-AUD-CONFIDENCE.
071900     STRING 'INVOICE GENERATED - ' DELIMITED BY SIZE
072000            WS-LINE-COUNT          DELIMITED BY SIZE
072100            ' LINES, '             DELIMITED BY SIZE
072200            WS-EXCEPTION-COUNT     DELIMITED BY SIZE
072300            ' EXCEPTIONS'          DELIMITED BY SIZE
072400            INTO WS-AUD-DETAILS.
072500     CALL 'CRAUDLOG' USING WS-AUD-ACTION-KIND
072600                           WS-AUD-ENTITY-TYPE
072700                           WS-AUD-ENTITY-ID
072800                           WS-AUD-ACTOR-ID
072900                           WS-AUD-CONFIDENCE
073000                           WS-AUD-DETAILS
073100                           WS-AUD-LOG-ID-OUT
073200                           WS-AUD-RETURN-CD.
073300 300-EXIT.
073400     EXIT.
073500
073600*---------------------------------------------------------------
073700*    310 - DUE DATE = INVOICE DATE + PAYMENT TERMS DAYS, WITH
073800*    MONTH/YEAR ROLLOVER AND LEAP-YEAR FEBRUARY.  REWRITTEN FOR
073900*    Y2K - SEE CHANGE LOG 09/02/98.
074000*---------------------------------------------------------------
074100 310-COMPUTE-DUE-DATE.
074200     MOVE WS-INV-FULL-YEAR TO WS-DUE-YYYY.
074300     MOVE WS-TD-MM         TO WS-DUE-MM.
074400     MOVE WS-TD-DD         TO WS-DUE-DD.
074500     PERFORM 320-SET-LEAP-YEAR-SWITCH THRU 320-EXIT.
074600     PERFORM 330-ADD-ONE-DAY THRU 330-EXIT
074700         VARYING WS-DAYS-TO-ADD FROM WS-DAYS-TO-ADD BY -1
074800         UNTIL WS-DAYS-TO-ADD = 0.
074900 310-EXIT.
075000     EXIT.
075100
075200*    LEAP-YEAR TEST DONE WITH DIVIDE/REMAINDER, NOT THE
075300*    INTRINSIC MOD FUNCTION - DIVISIBLE BY 400, OR DIVISIBLE
075400*    BY 4 AND NOT BY 100.
075500 320-SET-LEAP-YEAR-SWITCH.
075600     MOVE 'N' TO WS-LEAP-SW.
075700     DIVIDE WS-DUE-YYYY BY 400 GIVING WS-LEAP-QUOT
075800         REMAINDER WS-LEAP-REM.
075900     IF WS-LEAP-REM = 0
076000         MOVE 'Y' TO WS-LEAP-SW
076100     ELSE
076200         DIVIDE WS-DUE-YYYY BY 100 GIVING WS-LEAP-QUOT
076300             REMAINDER WS-LEAP-REM
076400         IF WS-LEAP-REM NOT = 0
076500             DIVIDE WS-DUE-YYYY BY 4 GIVING WS-LEAP-QUOT
076600                 REMAINDER WS-LEAP-REM
076700             IF WS-LEAP-REM = 0
076800                 MOVE 'Y' TO WS-LEAP-SW
076900             END-IF
077000         END-IF
077100     END-IF.
077200     MOVE 28 TO WS-MONTH-LEN (2).
077300     IF WS-IS-LEAP-YEAR
077400         MOVE 29 TO WS-MONTH-LEN (2)
077500     END-IF.
077600 320-EXIT.
077700     EXIT.
077800
077900 330-ADD-ONE-DAY.
078000     ADD 1 TO WS-DUE-DD.
078100     SET WS-MON-IX TO WS-DUE-MM.
078200     IF WS-DUE-DD > WS-MONTH-LEN (WS-MON-IX)
078300         MOVE 1 TO WS-DUE-DD
078400         ADD 1 TO WS-DUE-MM
078500         IF WS-DUE-MM > 12
078600             MOVE 1 TO WS-DUE-MM
078700             ADD 1 TO WS-DUE-YYYY
078800             PERFORM 320-SET-LEAP-YEAR-SWITCH THRU 320-EXIT
078900         END-IF
079000     END-IF.
079100 330-EXIT.
079200     EXIT.
079300
079400 900-TERMINATE.
079500     CLOSE CLAUSE-FILE
079600           WORKEVENT-FILE
079700           INVOICE-LINE-FILE
079800           INVOICE-HDR-FILE.
079900 900-EXIT.
080000     EXIT.

