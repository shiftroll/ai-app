      *****************************************************************
      *    CRINVHD  --  INVOICE-HDR-FILE RECORD LAYOUT.  WRITTEN BY
      *    CRDERIVE, READ AND REWRITTEN BY CRAPPROV, READ AGAIN BY
      *    CRDELIV FOR THE RECOVERY REPORT.  CRAPPROV BUILDS ITS OWN
      *    WORKING-STORAGE LOOKUP TABLE FROM THIS LAYOUT RATHER THAN
      *    CARRYING A VARIABLE-OCCURRENCE TABLE IN THE COPYBOOK ITSELF.
      *-----------------------------------------------------------------
      *    CL-0004  03/14/87  R.OKAFOR     ORIGINAL LAYOUT.
      *    CL-0017  11/23/98  J.VANCLEVE   Y2K - INVOICE-DATE/DUE-DATE
      *                                    STORED AS FULL ISO TEXT.
      *    CL-0033  06/19/03  M.PRUITT     ADDED NEEDS-REMEDIATION
      *                                    STATUS FOR REVOKED INVOICES.
      *****************************************************************
       01  CR-INVOICE-HDR-REC.
           05  CR-IH-INVOICE-ID            PIC X(20).
           05  CR-IH-CONTRACT-ID           PIC X(20).
           05  CR-IH-INVOICE-DATE          PIC X(10).
           05  CR-IH-DUE-DATE              PIC X(10).
           05  CR-IH-LINE-COUNT            PIC 9(04).
           05  CR-IH-SUBTOTAL              PIC S9(9)V99.
           05  CR-IH-TAX-RATE              PIC 9V9(4).
           05  CR-IH-TAX                   PIC S9(9)V99.
           05  CR-IH-TOTAL                 PIC S9(9)V99.
           05  CR-IH-AGG-CONFIDENCE        PIC 9V99.
           05  CR-IH-EXCEPTION-COUNT       PIC 9(04).
           05  CR-IH-STATUS                PIC X(16).
               88  CR-IH-IS-DRAFT               VALUE 'draft'.
               88  CR-IH-IS-NEEDS-REVIEW        VALUE 'needs_review'.
               88  CR-IH-IS-APPROVED            VALUE 'approved'.
               88  CR-IH-IS-REJECTED            VALUE 'rejected'.
               88  CR-IH-IS-NEEDS-REMEDY        VALUE
                                               'needs_remediation'.
               88  CR-IH-IS-PUSHED              VALUE 'pushed'.
           05  FILLER                      PIC X(35).
